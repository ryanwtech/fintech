000100*****************************************************************
000200*  GENERAL NOTE TO MAINTAINERS -- THIS SOURCE FILE IS KEPT UNDER   *
000300*  THE BATCH/REPORTS GROUP'S STANDARD LIBRARY.  RECOMPILE AND      *
000400*  RELINK BOTH PFB01 AND ITS COPYBOOKS TOGETHER WHENEVER A         *
000500*  COPYBOOK FIELD WIDTH CHANGES -- A STALE COPY OF RULEREC,        *
000600*  TRNSREC, OR DATEWRK COMPILED INTO THIS PROGRAM WILL NOT MATCH   *
000700*  A FRESHLY COMPILED PFB02 OR PFB03 READING THE SAME FILES.       *
000800*****************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.        PFB01.
001100 AUTHOR.            R. MCALLISTER.
001200 INSTALLATION.      CONSUMER SYSTEMS - BATCH PROCESSING.
001300 DATE-WRITTEN.      03/14/1987.
001400 DATE-COMPILED.
001500 SECURITY.          COMPANY CONFIDENTIAL - BATCH SCHEDULER USE ONLY.
001600*****************************************************************
001700*  PFB01 -- TRANSACTION IMPORT AND POSTING BATCH.               *
001800*  READS ONE ACCOUNT'S DAILY BANK-FEED CSV FILE, VALIDATES AND  *
001900*  CONVERTS EACH ROW, RUNS THE USER'S CATEGORIZATION RULES      *
002000*  AGAINST UNCATEGORIZED ROWS, DUPLICATE-CHECKS AGAINST ALREADY *
002100*  POSTED TRANSACTIONS, AND POSTS EACH GOOD ROW TO THE          *
002200*  TRANSACTION MASTER.  PRINTS THE IMPORT SUMMARY REPORT.       *
002300*****************************************************************
002400*  CHANGE LOG                                                   *
002500*  --------------------------------------------------------     *
002600*  03/14/87  RM   ORIGINAL.  POSTED FIXED-BLOCK BANK FEED       *
002700*                 RECORDS STRAIGHT THROUGH, NO CATEGORIZATION.  *
002800*  09/02/88  RM   ADDED DUPLICATE-POSTING CHECK AGAINST THE      *
002900*                 PRIOR DAY'S MASTER (TKT FB-0009).              *
003000*  01/11/90  JP   ADDED CREDIT/DEBIT DERIVATION FROM AMOUNT     *
003100*                 SIGN -- FEED NO LONGER SUPPLIES A TYPE CODE.  *
003200*  06/23/91  JP   TRANSACTION-MASTER CONVERTED FROM FIXED      *
003300*                 SEQUENTIAL TO RELATIVE ORGANIZATION SO THE    *
003400*                 DUPLICATE CHECK NO LONGER NEEDS A SORT STEP   *
003500*                 AHEAD OF THIS JOB (TKT FB-0031).              *
003600*  04/02/93  RM   ADDED CATEGORIZATION RULE ENGINE -- RULE-     *
003700*                 MASTER READ AND TABLE-SEARCHED PER USER        *
003800*                 (TKT FB-0052).                                 *
003900*  10/11/93  RM   RULE-TABLE OCCURS CLAUSE RAISED FROM 150 TO 300*
004000*                 ENTRIES -- A HIGH-VOLUME USER'S RULE SET HIT   *
004100*                 THE OLD LIMIT AND TRUNCATED SILENTLY            *
004200*                 (TKT FB-0095).                                 *
004300*  11/18/94  CK   LOGIC COLUMN (AND/OR) ADDED TO RULE MATCH;     *
004400*                 PRIOR RELEASE ASSUMED OR ON BOTH CONDITIONS.  *
004500*  02/09/96  CK   EXTERNAL-ID GENERATION ADDED FOR DOWNSTREAM    *
004600*                 RECONCILIATION FEED (TKT FB-0071).             *
004700*  08/17/98  DW   Y2K REMEDIATION -- POSTED-DATE AND ALL DATE    *
004800*                 WORK FIELDS WIDENED TO 4-DIGIT CENTURY/YEAR;   *
004900*                 PRIOR RELEASE CARRIED A 2-DIGIT YEAR.          *
005000*  01/06/99  DW   Y2K FOLLOW-UP -- CENTURY ROLLOVER TEST RUN     *
005100*                 FOUND THE RULE TABLE'S PRIORITY SORT KEY       *
005200*                 STILL 2-DIGIT; CORRECTED.                      *
005300*  05/30/01  JP   REPLACED THE FIXED-BLOCK BANK FEED WITH THE    *
005400*                 BANK'S NEW COMMA-SEPARATED EXTRACT; ADDED THE  *
005500*                 QUOTE-AWARE LINE SPLITTER (TKT FB-0104).       *
005600*  07/14/03  CK   MERCHANT/DESCRIPTION PATTERN MATCH MADE CASE-  *
005700*                 INSENSITIVE PER CUSTOMER-SERVICE COMPLAINTS    *
005800*                 THAT RULES WERE MISSING LOWER-CASE FEEDS       *
005900*                 (TKT FB-0133).                                 *
006000*  02/02/06  AN    BLANK-LINE SKIP ADDED -- EXPORT TOOL AT THE   *
006100*                 BANK STARTED END-PADDING FILES WITH BLANK      *
006200*                 LINES (TKT FB-0161).                           *
006300*  10/09/08  AN    CATEGORY-ID ACCEPTED FROM THE FEED WHEN       *
006400*                 SUPPLIED, RULES ONLY RUN WHEN IT IS BLANK      *
006500*                 (TKT FB-0175).                                 *
006600*  03/22/10  CK   ADDED A DEFENSIVE CENTURY CHECK ON THE POSTED  *
006700*                 DATE JUST BEFORE THE WRITE, IN CASE A FEED     *
006800*                 EVER REGRESSES BEHIND THE Y2K FIX (TKT FB-0196)*
006900*  06/11/12  PH   2200-EDIT-ROW RESTRUCTURED TO FALL OUT TO      *
007000*                 2200-EXIT AS SOON AS ANY EDIT STEP FAILS,      *
007100*                 RATHER THAN NESTING EVERY REMAINING CHECK      *
007200*                 UNDER "IF NOT WS-ROW-IS-ERROR" -- THE NESTED   *
007300*                 FORM WAS GETTING HARD TO FOLLOW EVERY TIME A   *
007400*                 NEW FIELD EDIT WAS ADDED (TKT FB-0183).        *
007500*  09/04/14  PH   ADDED WS-DEBUG-SW AND WS-RULE-SCAN-CTR SO AN   *
007600*                 OPERATOR CAN TURN ON A PER-ROW RULE-ENGINE     *
007700*                 TRACE FROM THE CONSOLE WITHOUT A RECOMPILE     *
007800*                 WHEN A USER DISPUTES WHY A ROW CATEGORIZED     *
007900*                 THE WAY IT DID (TKT FB-0183).                  *
008000*  03/14/24  JP   2221-SCAN-AMOUNT-CHAR LEFT A ONE-DECIMAL-DIGIT *
008100*                 AMOUNT (e.g. "12.5") IN THE TENTHS PLACE --    *
008200*                 2220-EDIT-AMOUNT MOVED IT STRAIGHT INTO THE    *
008300*                 HUNDREDTHS PLACE AND PRICED THE ROW TEN TIMES  *
008400*                 TOO LOW.  DEC-PART IS NOW SCALED UP TO TWO     *
008500*                 DIGITS BEFORE THE MOVE WHEN ONLY ONE WAS       *
008600*                 SCANNED (TKT FB-0496).                         *
008700 ENVIRONMENT DIVISION.
008800 CONFIGURATION SECTION.
008900*****************************************************************
009000*  SPECIAL-NAMES NOTES:                                           *
009100*    C01 IS TOP-OF-FORM -- THE SHOP-STANDARD CHANNEL-1 CARRIAGE   *
009200*      CONTROL SYMBOL USED BY THE PRINTER SPOOLER AT THE TOP OF   *
009300*      EVERY REPORT PAGE; THIS PROGRAM DOES NOT REFERENCE IT      *
009400*      DIRECTLY SINCE AFTER ADVANCING PAGE ALREADY SKIPS TO THE   *
009500*      TOP OF THE NEXT FORM.                                       *
009600*    NUMERIC-SIGN-CLASS -- DEFINED HERE SO A FUTURE MAINTAINER    *
009700*      ADDING A CLASS TEST ON THE FIRST CHARACTER OF AN AMOUNT     *
009800*      FIELD DOES NOT HAVE TO HAND-ROLL THE '+' THRU '-' RANGE     *
009900*      AGAIN; NOT CURRENTLY TESTED ANYWHERE IN THIS PROGRAM.       *
010000*    UPSI-0 DOUBLES AS THE SCHEDULER'S RERUN FLAG (SET ON THE     *
010100*      JCL-EQUIVALENT CARD WHEN AN OPERATOR RESUBMITS THE JOB)    *
010200*      AND AS WS-RERUN-SWITCH'S BACKING STORAGE BELOW.             *
010300*****************************************************************
010400 SPECIAL-NAMES.
010500     C01 IS TOP-OF-FORM
010600     CLASS NUMERIC-SIGN-CLASS IS '+' THRU '-'
010700     UPSI-0 IS WS-RERUN-SWITCH
010800         ON STATUS IS WS-RERUN-REQUESTED
010900         OFF STATUS IS WS-RERUN-NOT-REQUESTED.
011000 INPUT-OUTPUT SECTION.
011100 FILE-CONTROL.
011200*****************************************************************
011300*  FOUR FILES, IN THE ORDER THEY ARE OPENED BY 1000-INIT:          *
011400*    TRANSACTION-IN       INPUT -- THE DAILY BANK-FEED CSV.        *
011500*    RULE-MASTER          INPUT -- THE USER'S CATEGORIZATION       *
011600*                         RULES, PRE-SORTED BY THE SCHEDULER.      *
011700*    TRANSACTION-MASTER   I-O -- POSTED TRANSACTIONS; THIS JOB     *
011800*                         BOTH READS (FOR THE DUPLICATE-CHECK      *
011900*                         TABLE LOAD) AND WRITES (NEW POSTINGS)    *
012000*                         IT.                                      *
012100*    IMPORT-REPORT        OUTPUT -- THE PRINTED IMPORT SUMMARY.    *
012200*****************************************************************
012300*    DAILY BANK-FEED EXTRACT -- ONE ROW PER CANDIDATE TRANSACTION. *
012400     SELECT TRANSACTION-IN
012500         ASSIGN TO "TRANIN"
012600         ORGANIZATION IS LINE SEQUENTIAL.
012700 
012800*    USER'S CATEGORIZATION RULE SET, PRE-SORTED BY THE SCHEDULER   *
012900*    ASCENDING ON USER-ID THEN PRIORITY.                           *
013000     SELECT RULE-MASTER
013100         ASSIGN TO "RULEMSTR"
013200         ORGANIZATION IS LINE SEQUENTIAL.
013300 
013400*    POSTED TRANSACTION MASTER -- RELATIVE SINCE TKT FB-0031 SO    *
013500*    THIS JOB CAN APPEND WHILE STILL LOADING THE WHOLE FILE FOR    *
013600*    THE DUPLICATE CHECK.                                          *
013700     SELECT TRANSACTION-MASTER
013800         ASSIGN TO "TRANMSTR"
013900         ORGANIZATION IS RELATIVE
014000         ACCESS MODE IS DYNAMIC
014100         RELATIVE KEY IS WS-TXN-RRN
014200         FILE STATUS IS WS-TXN-FILE-STATUS.
014300 
014400*    PRINTED IMPORT SUMMARY -- ONE DETAIL LINE PER INPUT ROW.      *
014500     SELECT IMPORT-REPORT
014600         ASSIGN TO "IMPRPT".
014700 
014800 DATA DIVISION.
014900 FILE SECTION.
015000 
015100*  CSV-LINE-IN IS A FLAT BUFFER -- THE BANK FEED'S COLUMN COUNT    *
015200*  AND QUOTING STYLE HAVE CHANGED MORE THAN ONCE (TKT FB-0104),    *
015300*  SO THE RECORD IS NOT BROKEN INTO COBOL FIELDS AT THE FD LEVEL;  *
015400*  2100-SPLIT-CSV-LINE DOES THAT IN WORKING-STORAGE INSTEAD.       *
015500 FD  TRANSACTION-IN
015600     LABEL RECORD IS STANDARD
015700     DATA RECORD IS CSV-LINE-IN.
015800 01  CSV-LINE-IN                    PIC X(2000).
015900 
016000*  RULE-MASTER'S RECORD LAYOUT (RULE-REC) LIVES IN RULEREC.CPY SO *
016100*  IT IS SHARED, UNCHANGED, WITH WHATEVER ONLINE PROGRAM WRITES    *
016200*  THE RULES-ADMIN SCREEN'S OWN COPY OF THE FILE.                 *
016300 FD  RULE-MASTER
016400     LABEL RECORD IS STANDARD.
016500     COPY RULEREC.
016600 
016700*  TRANSACTION-MASTER'S RECORD LAYOUT (TRANSACTION-REC) LIVES IN  *
016800*  TRNSREC.CPY AND IS SHARED WITH PFB02 AND PFB03 BELOW, AS WELL  *
016900*  AS WITH THE ONLINE SYSTEM'S OWN TRANSACTION TABLE.              *
017000 FD  TRANSACTION-MASTER
017100     LABEL RECORD IS STANDARD.
017200     COPY TRNSREC.
017300 
017400*  PRTLINE IS THE SHOP-STANDARD 132-COLUMN PRINT BUFFER; FOOTING   *
017500*  AT 56 LEAVES ROOM FOR THE GRAND-TOTAL FOOTER BELOW THE LAST     *
017600*  DETAIL LINE ON A PAGE WITHOUT SPLITTING IT ACROSS A PAGE BREAK. *
017700 FD  IMPORT-REPORT
017800     LABEL RECORD IS OMITTED
017900     RECORD CONTAINS 132 CHARACTERS
018000     DATA RECORD IS PRTLINE
018100     LINAGE IS 60 WITH FOOTING AT 56.
018200 01  PRTLINE                        PIC X(132).
018300 
018400 WORKING-STORAGE SECTION.
018500*****************************************************************
018600*  WORKING-STORAGE IS LAID OUT IN THE ORDER THIS PROGRAM USES IT:  *
018700*  RUN-LEVEL PARAMETERS AND SWITCHES FIRST, THEN THE PER-ROW       *
018800*  SCRATCH AREAS FOR EACH STAGE OF THE EDIT, THEN THE REPORT       *
018900*  PRINT-LINE RECORDS, THEN THE TWO IN-MEMORY TABLES (RULE-TABLE   *
019000*  AND TXN-TABLE) LAST, SINCE THEY ARE BY FAR THE LARGEST ITEMS    *
019100*  IN THIS SECTION AND A MAINTAINER SCANNING TOP TO BOTTOM SHOULD  *
019200*  SEE THE SMALL, FREQUENTLY-REFERENCED FIELDS BEFORE THE BULK     *
019300*  STORAGE.                                                        *
019400*****************************************************************
019500*  WORKING-STORAGE NAMING NOTE -- THIS SHOP HAS NEVER STANDARDIZED*
019600*  ON A SINGLE WS- PREFIX SCHEME ACROSS PROGRAMS; WITHIN PFB01    *
019700*  THE CONVENTION IS:                                             *
019800*      WS-RUN-    RUN-LEVEL PARAMETERS AND DATE/TIME STAMPS       *
019900*      WS-P-      THE CURRENTLY-PARSED ROW (WS-PARSED-ROW)        *
020000*      WS-AP-     THE AMOUNT-FIELD PARSE SCRATCH AREA             *
020100*      WS-DP-     THE DATE-FIELD PARSE SCRATCH AREA               *
020200*      WS-SS-     THE GENERIC SUBSTRING-SCAN SCRATCH AREA         *
020300*      RT-        ONE ROW OF THE IN-MEMORY RULE TABLE             *
020400*      TT-        ONE ROW OF THE IN-MEMORY POSTED-TRANSACTION      *
020500*                 TABLE                                            *
020600*      O-         AN OUTPUT FIELD ON A PRINT LINE                 *
020700*  KEEP NEW FIELDS INSIDE WHICHEVER OF THESE A MAINTAINER WOULD    *
020800*  EXPECT TO FIND THEM IN -- DO NOT INVENT A SEVENTH PREFIX.       *
020900*****************************************************************
021000*    SHOP-STANDARD RUN-DATE/RUN-IDENTIFICATION BLOCK -- SEE        *
021100*    DATEWRK.CPY.  THIS PROGRAM ONLY USES THE CCYYMMDD VIEW (FOR   *
021200*    ID GENERATION) AND THE MM/DD/YY PARTS (FOR THE REPORT         *
021300*    HEADING); THE SCHEDULER-BLOCK FIELDS ARE CARRIED BUT UNUSED.  *
021400     COPY DATEWRK.
021500 
021600*    ACCOUNT/USER THE SCHEDULER IS RUNNING THIS JOB FOR -- SUPPLIED *
021700*    ON THE OPERATOR CONSOLE PROMPT AT 1000-INIT, NOT READ FROM A  *
021800*    PARAMETER FILE (THIS SHOP'S SCHEDULER HAS NEVER SUPPORTED     *
021900*    PASSING PARMS TO A COBOL PROGRAM'S ACCEPT-FROM-CONSOLE).      *
022000 01  WS-RUN-PARMS.
022100*        THE ONE ACCOUNT THIS RUN IS IMPORTING FOR -- STAMPED ONTO  *
022200*        TR-ACCOUNT-ID FOR EVERY ROW POSTED, AND THE FIRST FIELD     *
022300*        2301-CHECK-ONE-TXN COMPARES ON THE DUPLICATE CHECK.         *
022400     05  WS-RUN-ACCOUNT-ID          PIC X(36)    VALUE SPACES.
022500*        WHOSE RULE SET 1100-LOAD-RULE-TABLE FILTERS RULE-MASTER     *
022600*        DOWN TO -- A RULE BELONGING TO ANY OTHER USER IS NEVER      *
022700*        TABLE-LOADED AT ALL, LET ALONE TESTED.                      *
022800     05  WS-RUN-USER-ID             PIC X(36)    VALUE SPACES.
022900     05  FILLER                     PIC X(08)    VALUE SPACES.
023000 
023100*    '1' WHEN THE OPERATOR SET THE RERUN UPSI SWITCH ON THE         *
023200*    JCL-EQUIVALENT CARD.  NOT TESTED TODAY -- CARRIED FOR A        *
023300*    PLANNED RERUN-SKIP-DUPLICATE-WRITE ENHANCEMENT.                *
023400 01  WS-RERUN-SWITCH                PIC X(01)    VALUE 'N'.
023500     88  WS-RERUN-REQUESTED             VALUE '1'.
023600     88  WS-RERUN-NOT-REQUESTED         VALUE '0'.
023700 
023800*    RUN CONTROL TOTALS -- PRINTED ON THE GRAND-TOTALS FOOTER AND   *
023900*    DISPLAYED TO THE CONSOLE AT OPERATOR REQUEST (SEE WS-DEBUG-SW  *
024000*    BELOW).                                                        *
024100 01  WS-CONTROL-COUNTERS.
024200*        TOTAL DATA ROWS READ OFF TRANSACTION-IN, BLANK LINES NOT   *
024300*        COUNTED (TKT FB-0161).                                     *
024400     05  WS-ROWS-READ               PIC 9(07) COMP VALUE 0.
024500*        ROWS THAT POSTED CLEAN.                                    *
024600     05  WS-SUCCESS-CTR             PIC 9(07) COMP VALUE 0.
024700*        ROWS REJECTED FOR A BAD EDIT OR FLAGGED AS A DUPLICATE.     *
024800     05  WS-FAILED-CTR              PIC 9(07) COMP VALUE 0.
024900*        INPUT LINE NUMBER, FOR THE ERROR/DUP/IMPORTED DETAIL LINE.  *
025000     05  WS-LINE-NUMBER             PIC 9(07) COMP VALUE 0.
025100     05  WS-LINE-NUMBER-DISP        PIC 9(07)      VALUE 0.
025200*        REPORT PAGE COUNTER.                                        *
025300     05  WS-PCTR                    PIC 9(04) COMP VALUE 0.
025400*        WITHIN-RUN SEQUENCE FOR TXN-ID/EXTERNAL-ID GENERATION.      *
025500     05  WS-NEXT-SEQ                PIC 9(07) COMP VALUE 0.
025600     05  WS-NEXT-SEQ-DISP           PIC 9(07)      VALUE 0.
025700     05  FILLER                     PIC X(01)      VALUE SPACE.
025800 
025900*    'Y'/'N' SWITCH -- SET ON BY THE OPERATOR FROM THE SCHEDULER'S  *
026000*    OVERRIDE SCREEN WHEN A USER DISPUTES A CATEGORIZATION RESULT;  *
026100*    WHEN ON, 2310-MATCH-RULES DISPLAYS EVERY RULE IT TESTS AND     *
026200*    WHETHER IT WON, SO THE OPERATOR CAN READ THE TRACE OFF THE     *
026300*    JOB LOG WITHOUT A SPECIAL DEBUG BUILD (TKT FB-0183).  THIS     *
026400*    PROGRAM HAS NO RUNTIME PARAMETER PASSING, SO THE SWITCH IS     *
026500*    TOGGLED BY RECOMPILING WITH A DIFFERENT VALUE CLAUSE -- AN     *
026600*    ACCEPTED WART GIVEN HOW RARELY IT IS USED.                     *
026700 77  WS-DEBUG-SW                    PIC X(01)    VALUE 'N'.
026800     88  WS-DEBUG-ON                    VALUE 'Y'.
026900     88  WS-DEBUG-OFF                   VALUE 'N'.
027000*    COUNTS HOW MANY TIMES 2312-SCAN-SUBSTR RUNS THIS JOB STEP;     *
027100*    DISPLAYED AT 3000-CLOSING WHEN WS-DEBUG-ON SO THE OPERATIONS   *
027200*    GROUP CAN SEE WHETHER A RUN'S RULE SET IS GETTING EXPENSIVE    *
027300*    TO EVALUATE (TKT FB-0183).                                     *
027400 77  WS-RULE-SCAN-CTR               PIC 9(07) COMP VALUE 0.
027500 
027600*    EOF/STATUS SWITCHES FOR EVERY PERFORM ... UNTIL LOOP IN THIS   *
027700*    PROGRAM, PLUS THE PER-ROW ERROR/DUP/MATCH FLAGS TESTED BY      *
027800*    2000-MAINLINE AND ITS SUBORDINATE PARAGRAPHS.                  *
027900 01  WS-SWITCHES.
028000*        DRIVES THE MAIN PROCESSING LOOP -- SEE 9010-READ-ONE-LINE. *
028100     05  MORE-RECS                  PIC X(03) VALUE 'YES'.
028200         88  NO-MORE-RECS               VALUE 'NO '.
028300*        SET WHEN 1110-READ-RULE HITS END OF RULE-MASTER.           *
028400     05  WS-RULE-EOF-SW              PIC X(03) VALUE 'NO '.
028500         88  WS-RULE-EOF                 VALUE 'YES'.
028600*        SET WHEN 1210-READ-TXN HITS END OF TRANSACTION-MASTER      *
028700*        DURING THE INIT-TIME TABLE LOAD.                           *
028800     05  WS-TXN-EOF-SW                PIC X(03) VALUE 'NO '.
028900         88  WS-TXN-LOAD-EOF              VALUE 'YES'.
029000*        SET BY ANY EDIT STEP THAT REJECTS THE CURRENT ROW.         *
029100     05  WS-ROW-ERROR-SW              PIC X(03) VALUE 'NO '.
029200         88  WS-ROW-IS-ERROR              VALUE 'YES'.
029300*        SET WHEN 2301-CHECK-ONE-TXN FINDS A MATCHING POSTED ROW.   *
029400     05  WS-DUP-SW                    PIC X(03) VALUE 'NO '.
029500         88  WS-ROW-IS-DUP                 VALUE 'YES'.
029600*        SET WHEN THE RULE SCAN IN 2310-MATCH-RULES FINDS A WINNER. *
029700     05  WS-RULE-MATCH-SW             PIC X(03) VALUE 'NO '.
029800         88  WS-RULE-MATCHED               VALUE 'YES'.
029900*        MERCHANT-PATTERN AND DESCRIPTION-PATTERN HALVES OF THE     *
030000*        CURRENT RULE TEST -- COMBINED PER RT-LOGIC IN              *
030100*        2310-MATCH-RULES.                                          *
030200     05  WS-MERCH-MATCH-SW            PIC X(03) VALUE 'NO '.
030300         88  WS-MERCH-MATCHED              VALUE 'YES'.
030400     05  WS-DESC-MATCH-SW             PIC X(03) VALUE 'NO '.
030500         88  WS-DESC-MATCHED              VALUE 'YES'.
030600*        RESULT OF THE CURRENT 2312-SCAN-SUBSTR CALL.               *
030700     05  WS-SCAN-FOUND-SW             PIC X(03) VALUE 'NO '.
030800         88  WS-SCAN-FOUND                 VALUE 'YES'.
030900     05  FILLER                      PIC X(01) VALUE SPACE.
031000 
031100*    TRANSACTION-MASTER FILE STATUS AND RELATIVE-KEY FIELDS --      *
031200*    SEE THE SELECT CLAUSE ABOVE.                                   *
031300 01  WS-TXN-FILE-STATUS             PIC X(02)    VALUE '00'.
031400 01  WS-TXN-RRN                     PIC 9(07) COMP VALUE 0.
031500 
031600*    LENGTH OF THE CURRENT CSV-LINE-IN, TRAILING SPACES TRIMMED --  *
031700*    SET BY 2105-CALC-LINE-LEN.                                     *
031800 01  WS-CSV-LINE-AREA.
031900     05  WS-CSV-LINE-LEN             PIC 9(04) COMP VALUE 0.
032000     05  FILLER                      PIC X(01) VALUE SPACE.
032100 
032200*    UP TO SIX COMMA-SEPARATED FIELDS PER ROW: POSTED-AT, AMOUNT,   *
032300*    MERCHANT, DESCRIPTION, CATEGORY-ID, NOTES -- SEE                *
032400*    2100-SPLIT-CSV-LINE.                                           *
032500 01  WS-CSV-FIELDS.
032600*        HOW MANY OF THE SIX SLOTS BELOW ARE ACTUALLY IN USE FOR     *
032700*        THE CURRENT ROW -- A SHORT ROW LEAVES THE REMAINING         *
032800*        SLOTS AT WHATEVER 2100-SPLIT-CSV-LINE CLEARED THEM TO.      *
032900     05  WS-FIELD-COUNT              PIC 9(02) COMP VALUE 0.
033000*        SIX SLOTS IN FEED COLUMN ORDER: (1) POSTED-AT, (2) AMOUNT,  *
033100*        (3) MERCHANT, (4) DESCRIPTION, (5) CATEGORY-ID, (6) NOTES.  *
033200*        500 BYTES PER SLOT IS SIZED TO THE WIDEST FIELD             *
033300*        (DESCRIPTION); NARROWER FIELDS JUST CARRY TRAILING SPACE.   *
033400     05  WS-CSV-FIELD-TAB OCCURS 6 TIMES INDEXED BY WS-FLD-IDX.
033500         10  WS-CSV-FIELD             PIC X(500).
033600         10  WS-CSV-FIELD-LEN         PIC 9(04) COMP.
033700         10  FILLER                   PIC X(01).
033800 
033900*    QUOTE-AWARE CHARACTER SCAN STATE FOR 2110-SCAN-ONE-CHAR        *
034000*    (TKT FB-0104).                                                 *
034100 01  WS-SCAN-AREA.
034200*        SHARED SCAN POSITION -- ALSO RE-USED BY SEVERAL OF THE      *
034300*        TRAILING-SPACE TRIM LOOPS ELSEWHERE IN THIS PROGRAM, SINCE  *
034400*        NONE OF THOSE LOOPS RUN CONCURRENTLY WITH THE CSV SCAN.     *
034500     05  WS-SCAN-PTR                 PIC 9(04) COMP VALUE 0.
034600*        TRUE WHILE 2110-SCAN-ONE-CHAR IS BETWEEN AN OPENING AND      *
034700*        CLOSING DOUBLE QUOTE -- A COMMA SEEN IN THIS STATE IS PART  *
034800*        OF THE FIELD TEXT, NOT A FIELD SEPARATOR.                   *
034900     05  WS-IN-QUOTES-SW              PIC X(01) VALUE 'N'.
035000         88  WS-IN-QUOTES                 VALUE 'Y'.
035100     05  WS-ONE-CHAR                  PIC X(01).
035200     05  FILLER                      PIC X(01) VALUE SPACE.
035300 
035400*    BUILT BY WHICHEVER EDIT STEP REJECTS THE ROW; PRINTED ON THE   *
035500*    ERROR DETAIL LINE BY 2410-REPORT-ERROR.                        *
035600 01  WS-ERROR-MSG-AREA.
035700     05  WS-ERROR-MSG                 PIC X(60)  VALUE SPACES.
035800     05  FILLER                      PIC X(01)  VALUE SPACE.
035900 
036000*    ONE ROW'S CONVERTED FIELDS, BUILT UP THROUGH 2200-EDIT-ROW     *
036100*    AND ITS SUBORDINATE EDITS, THEN CARRIED INTO 2300-POST-ROW.    *
036200 01  WS-PARSED-ROW.
036300*        CONVERTED FROM THE CSV POSTED-AT TEXT BY 2210-EDIT-DATE.   *
036400     05  WS-P-POSTED-DATE             PIC 9(08)  VALUE 0.
036500*        CONVERTED FROM THE CSV AMOUNT TEXT BY 2220-EDIT-AMOUNT.    *
036600     05  WS-P-AMOUNT                  PIC S9(13)V99 VALUE 0.
036700     05  WS-P-MERCHANT                PIC X(255) VALUE SPACES.
036800     05  WS-P-DESCRIPTION             PIC X(500) VALUE SPACES.
036900*        BLANK UNLESS THE FEED SUPPLIED ITS OWN CATEGORY-ID         *
037000*        (TKT FB-0175); WHEN BLANK, 2300-POST-ROW RUNS THE RULE     *
037100*        ENGINE INSTEAD.                                            *
037200     05  WS-P-CATEGORY-ID             PIC X(36)  VALUE SPACES.
037300     05  WS-P-NOTES                   PIC X(255) VALUE SPACES.
037400*        EITHER A COPY OF WS-P-CATEGORY-ID OR THE RULE ENGINE'S     *
037500*        WINNING TARGET CATEGORY -- WHAT ACTUALLY GETS POSTED.      *
037600     05  WS-P-MATCHED-CATEGORY-ID     PIC X(36)  VALUE SPACES.
037700*        DERIVED FROM THE SIGN OF WS-P-AMOUNT (TKT FB-0011).        *
037800     05  WS-P-TXN-TYPE                PIC X(06)  VALUE SPACES.
037900*        GENERATED BY 2320-GENERATE-IDS, NOT SUPPLIED BY THE FEED.  *
038000     05  WS-P-TXN-ID                  PIC X(36)  VALUE SPACES.
038100     05  WS-P-EXTERNAL-ID             PIC X(40)  VALUE SPACES.
038200     05  FILLER                      PIC X(01)  VALUE SPACE.
038300 
038400*  UPPERCASE WORKING COPIES OF MERCHANT/DESCRIPTION, BUILT ONCE   *
038500*  PER ROW BY 2305-UPCASE-ROW-TEXT SO 2310-MATCH-RULES DOES NOT   *
038600*  RE-UPCASE ON EVERY RULE IT TESTS.  A ROW WITH 300 ENABLED      *
038700*  RULES WOULD OTHERWISE RE-UPCASE THE SAME TEXT UP TO 300        *
038800*  TIMES -- THIS WAS MEASURED AS A REAL COST ON A HIGH-VOLUME     *
038900*  USER'S RULE SET AND IS WHY THE UPCASE STEP WAS PULLED OUT OF   *
039000*  THE RULE-MATCH LOOP AND INTO ITS OWN ONE-TIME-PER-ROW STEP.    *
039100 01  WS-UP-MERCHANT                  PIC X(255) VALUE SPACES.
039200 01  WS-UP-DESCRIPTION                PIC X(500) VALUE SPACES.
039300 
039400*    CCYY-MM-DD[ HH:MM:SS] PARSE SCRATCH AREA FOR 2210-EDIT-DATE.   *
039500 01  WS-DATE-PARSE-AREA.
039600*        TRIMMED LENGTH OF CSV FIELD 1 -- EXPECTED TO COME OUT TO    *
039700*        EXACTLY 10 (DATE ONLY) OR 19 (DATE PLUS TIME).              *
039800     05  WS-DP-LEN                   PIC 9(04) COMP VALUE 0.
039900     05  WS-DP-OK-SW                  PIC X(01) VALUE 'N'.
040000         88  WS-DP-OK                     VALUE 'Y'.
040100*        THE THREE PARTS PULLED OUT OF THE CCYY-MM-DD TEXT BY        *
040200*        REFERENCE MODIFICATION BEFORE THEY ARE REASSEMBLED INTO     *
040300*        WS-P-POSTED-DATE'S PACKED 9(08) SHAPE.                      *
040400     05  WS-DP-YYYY                   PIC 9(04) VALUE 0.
040500     05  WS-DP-MM                     PIC 9(02) VALUE 0.
040600     05  WS-DP-DD                     PIC 9(02) VALUE 0.
040700     05  FILLER                      PIC X(01) VALUE SPACE.
040800 
040900*    CHARACTER-AT-A-TIME AMOUNT PARSE SCRATCH AREA FOR              *
041000*    2220-EDIT-AMOUNT AND 2221-SCAN-AMOUNT-CHAR.                    *
041100 01  WS-AMOUNT-PARSE-AREA.
041200     05  WS-AP-LEN                    PIC 9(04) COMP VALUE 0.
041300     05  WS-AP-OK-SW                   PIC X(01) VALUE 'N'.
041400         88  WS-AP-OK                      VALUE 'Y'.
041500     05  WS-AP-NEGATIVE-SW             PIC X(01) VALUE 'N'.
041600         88  WS-AP-IS-NEGATIVE             VALUE 'Y'.
041700     05  WS-AP-SEEN-DIGIT-SW           PIC X(01) VALUE 'N'.
041800         88  WS-AP-SEEN-A-DIGIT             VALUE 'Y'.
041900     05  WS-AP-SEEN-DOT-SW             PIC X(01) VALUE 'N'.
042000         88  WS-AP-SEEN-DOT                  VALUE 'Y'.
042100*        STOPS ACCUMULATING DECIMAL DIGITS PAST TWO -- A THIRD OR    *
042200*        LATER FRACTIONAL DIGIT IN THE FEED IS SILENTLY DROPPED      *
042300*        RATHER THAN REJECTING THE ROW, SINCE WS-P-AMOUNT IS ONLY    *
042400*        TWO DECIMAL PLACES WIDE.                                    *
042500     05  WS-AP-DEC-DIGIT-CNT           PIC 9(02) COMP VALUE 0.
042600     05  WS-AP-INT-PART                PIC 9(13) VALUE 0.
042700     05  WS-AP-DEC-PART                PIC 9(02) VALUE 0.
042800     05  WS-AP-PTR                     PIC 9(04) COMP VALUE 0.
042900     05  WS-AP-CH                      PIC X(01) VALUE SPACE.
043000*  LETS 2221-SCAN-AMOUNT-CHAR TREAT A NUMERIC CHARACTER AS A        *
043100*  ONE-DIGIT NUMBER WITHOUT A LIBRARY ROUTINE -- A DIGIT CHARACTER *
043200*  AND AN UNSIGNED PIC 9(01) DISPLAY DIGIT SHARE THE SAME BYTE.    *
043300     05  WS-AP-CH-NUM REDEFINES WS-AP-CH    PIC 9(01).
043400     05  FILLER                        PIC X(01) VALUE SPACE.
043500 
043600*  GENERIC CASE-INSENSITIVE SUBSTRING SCAN WORK AREA -- SHARED BY *
043700*  THE MERCHANT-PATTERN AND DESCRIPTION-PATTERN TESTS IN          *
043800*  2310-MATCH-RULES (TKT FB-0133).                                *
043900*    SHARED BY BOTH THE MERCHANT-PATTERN AND DESCRIPTION-PATTERN     *
044000*    HALVES OF 2310-MATCH-RULES -- ONE HALF AT A TIME REUSES THESE   *
044100*    FIELDS RATHER THAN EACH HALF HAVING ITS OWN COPY.               *
044200 01  WS-SUBSTR-SCAN-AREA.
044300*        TEXT BEING SEARCHED (THE UPCASED MERCHANT OR DESCRIPTION)  *
044400*        AND ITS SIGNIFICANT LENGTH.                                 *
044500     05  WS-SS-TEXT                   PIC X(500) VALUE SPACES.
044600     05  WS-SS-TEXT-LEN                PIC 9(04) COMP VALUE 0.
044700*        PATTERN BEING SEARCHED FOR (ALREADY UPCASED AT RULE-LOAD    *
044800*        TIME) AND ITS LENGTH.                                       *
044900     05  WS-SS-PATTERN                 PIC X(100) VALUE SPACES.
045000     05  WS-SS-PATTERN-LEN              PIC 9(04) COMP VALUE 0.
045100*        CURRENT AND LAST VALID STARTING POSITION TESTED BY          *
045200*        2313-TEST-ONE-POS.                                          *
045300     05  WS-SS-POS                      PIC 9(04) COMP VALUE 0.
045400     05  WS-SS-LAST-POS                 PIC 9(04) COMP VALUE 0.
045500     05  FILLER                        PIC X(01) VALUE SPACE.
045600 
045700*  RULE-ID TABLE -- ENABLED RULES FOR THE RUN'S USER, LOADED IN   *
045800*  THE ASCENDING-PRIORITY ORDER THE MASTER ARRIVES IN.  300       *
045900*  ENTRIES COVERS THE LARGEST RULE SET SEEN IN PRODUCTION TO      *
046000*  DATE WITH ROOM TO GROW (TKT FB-0052).                          *
046100 01  RULE-TABLE.
046200*        HOW MANY OF THE 300 SLOTS BELOW ARE IN USE -- ALSO THE      *
046300*        UPPER BOUND ON RULE-IDX FOR EVERY TABLE SEARCH IN THIS      *
046400*        PROGRAM.                                                    *
046500     05  WS-RULE-COUNT                  PIC 9(04) COMP VALUE 0.
046600     05  RULE-TAB-ENTRY OCCURS 300 TIMES INDEXED BY RULE-IDX.
046700*            MERCHANT/DESCRIPTION SUBSTRING PATTERNS, ALREADY        *
046800*            UPCASED, AND THEIR TRIMMED LENGTHS.                     *
046900         10  RT-MERCHANT-PATTERN         PIC X(100).
047000         10  RT-MERCHANT-PATTERN-LEN      PIC 9(04) COMP.
047100         10  RT-DESCRIPTION-PATTERN       PIC X(100).
047200         10  RT-DESCRIPTION-PATTERN-LEN    PIC 9(04) COMP.
047300*            'AND'/'OR ' -- HOW THE TWO PATTERN TESTS COMBINE.       *
047400         10  RT-LOGIC                     PIC X(03).
047500*            CATEGORY POSTED WHEN THIS ENTRY WINS.                   *
047600         10  RT-TARGET-CATEGORY-ID         PIC X(36).
047700         10  FILLER                        PIC X(01).
047800 
047900*****************************************************************
048000*  IMPORT SUMMARY REPORT LAYOUT OVERVIEW.                         *
048100*                                                                  *
048200*    COMPANY-TITLE        PAGE-TOP BANNER -- COMPANY NAME,         *
048300*                         PROGRAM TITLE, RUN DATE, PAGE NUMBER.     *
048400*    COLUMN-HEADINGS-1    COLUMN LABELS FOR THE DETAIL SECTION.     *
048500*    BLANK-LINE           ONE BLANK SPACER BETWEEN HEADINGS AND     *
048600*                         THE FIRST DETAIL LINE.                    *
048700*    DETAIL-LINE          ONE PER INPUT ROW -- LINE NUMBER,         *
048800*                         STATUS, STATUS-SPECIFIC MESSAGE.          *
048900*    GRAND-TOTALS         RUN-TOTAL FOOTER, PRINTED ONCE.           *
049000*                                                                  *
049100*  ALL FIVE RECORDS ARE 132 BYTES WIDE TO MATCH PRTLINE; 9200-     *
049200*  HEADINGS WRITES THE FIRST THREE AT THE TOP OF EVERY PAGE AND    *
049300*  2440-WRITE-DETAIL RE-INVOKES IT AT END OF PAGE.                 *
049400*****************************************************************
049500 01  COMPANY-TITLE.
049600*        LEFT MARGIN -- MATCHES THE SHOP'S STANDARD 10-POSITION    *
049700*        LEFT BORDER ON EVERY PRINTED REPORT.                      *
049800     05  FILLER                      PIC X(10)  VALUE SPACES.
049900*        COMPANY NAME LITERAL, CENTERED-BY-EYE OVER MANY YEARS OF   *
050000*        ADJUSTING THE SURROUNDING FILLER WIDTHS RATHER THAN BY     *
050100*        ANY COLUMN-CALCULATION FORMULA.                            *
050200     05  FILLER                      PIC X(30)
050300             VALUE "FIRST CONSUMER FINANCIAL CORP".
050400     05  FILLER                      PIC X(20)  VALUE SPACES.
050500*        PROGRAM TITLE LITERAL.                                     *
050600     05  FILLER                      PIC X(26)
050700             VALUE "TRANSACTION IMPORT BATCH".
050800     05  FILLER                      PIC X(10)  VALUE SPACES.
050900*        RUN-DATE FIELDS -- MOVED FROM WS-RUN-DATE-AND-TIME BY     *
051000*        9200-HEADINGS EACH TIME A NEW PAGE STARTS.                 *
051100     05  FILLER                      PIC X(05)  VALUE "DATE ".
051200     05  O-MM                        PIC 99.
051300     05  FILLER                      PIC X      VALUE "/".
051400     05  O-DD                        PIC 99.
051500     05  FILLER                      PIC X      VALUE "/".
051600     05  O-YY                        PIC 9(04).
051700     05  FILLER                      PIC X(04)  VALUE SPACES.
051800*        PAGE NUMBER -- WS-PCTR, INCREMENTED ONCE PER CALL TO        *
051900*        9200-HEADINGS.                                             *
052000     05  FILLER                      PIC X(05)  VALUE "PAGE ".
052100     05  O-PCTR                      PIC ZZZ9.
052200     05  FILLER                      PIC X(08)  VALUE SPACES.
052300 
052400*    COLUMN-HEADING LINE FOR THE DETAIL SECTION.                    *
052500 01  COLUMN-HEADINGS-1.
052600*        LEFT MARGIN.                                               *
052700     05  FILLER                      PIC X(08)  VALUE SPACES.
052800*        HEADS THE O-LINE-NUMBER COLUMN ON DETAIL-LINE BELOW.        *
052900     05  FILLER                      PIC X(06)  VALUE "LINE".
053000     05  FILLER                      PIC X(06)  VALUE SPACES.
053100*        HEADS THE O-STATUS COLUMN.                                  *
053200     05  FILLER                      PIC X(10)  VALUE "STATUS".
053300     05  FILLER                      PIC X(06)  VALUE SPACES.
053400*        HEADS THE O-MESSAGE COLUMN.                                 *
053500     05  FILLER                      PIC X(40)  VALUE "MESSAGE".
053600     05  FILLER                      PIC X(56)  VALUE SPACES.
053700 
053800*    ONE BLANK LINE, PRINTED BETWEEN THE COLUMN HEADING AND THE      *
053900*    FIRST DETAIL LINE ON EACH PAGE.                                 *
054000 01  BLANK-LINE.
054100     05  FILLER                      PIC X(132) VALUE SPACES.
054200 
054300*    ONE DETAIL LINE PER INPUT ROW -- LINE NUMBER, STATUS           *
054400*    (ERROR/DUPLICATE/IMPORTED), AND A STATUS-SPECIFIC MESSAGE.     *
054500 01  DETAIL-LINE.
054600     05  FILLER                      PIC X(08)  VALUE SPACES.
054700*        WS-LINE-NUMBER AS IT STOOD WHEN THE ROW WAS READ.           *
054800     05  O-LINE-NUMBER                PIC ZZZ,ZZ9.
054900     05  FILLER                      PIC X(04)  VALUE SPACES.
055000*        "ERROR", "DUPLICATE", OR "IMPORTED" -- SET BY WHICHEVER    *
055100*        OF 2410/2420/2430 BUILT THIS LINE.                          *
055200     05  O-STATUS                     PIC X(10).
055300     05  FILLER                      PIC X(04)  VALUE SPACES.
055400*        STATUS-SPECIFIC TEXT -- THE REJECT REASON, THE DUPLICATE   *
055500*        NOTICE, OR THE GENERATED TXN-ID.                            *
055600     05  O-MESSAGE                    PIC X(60).
055700     05  FILLER                      PIC X(39)  VALUE SPACES.
055800 
055900*    RUN-TOTAL FOOTER -- PRINTED ONCE AT 3000-CLOSING.              *
056000*    RUN-TOTAL FOOTER -- PRINTED ONCE, AT 3000-CLOSING, BELOW THE    *
056100*    LAST DETAIL LINE ON THE LAST PAGE.  THE LINAGE FOOTING AT 56    *
056200*    LEAVES ROOM FOR THIS LINE TO PRINT WITHOUT SPLITTING ACROSS A   *
056300*    PAGE BREAK -- SEE THE FD IMPORT-REPORT CLAUSE ABOVE.            *
056400 01  GRAND-TOTALS.
056500     05  FILLER                      PIC X(10)  VALUE SPACES.
056600*        WS-ROWS-READ -- TOTAL DATA ROWS (BLANK LINES NOT COUNTED). *
056700     05  FILLER                      PIC X(16)  VALUE "ROWS READ....".
056800     05  O-ROWS-READ                  PIC ZZZ,ZZ9.
056900     05  FILLER                      PIC X(06)  VALUE SPACES.
057000*        WS-SUCCESS-CTR -- ROWS THAT POSTED CLEAN.                   *
057100     05  FILLER                      PIC X(16)  VALUE "SUCCESSFUL....".
057200     05  O-SUCCESS-CTR                PIC ZZZ,ZZ9.
057300     05  FILLER                      PIC X(06)  VALUE SPACES.
057400*        WS-FAILED-CTR -- ERRORS PLUS DUPLICATES.                    *
057500     05  FILLER                      PIC X(12)  VALUE "FAILED....".
057600     05  O-FAILED-CTR                 PIC ZZZ,ZZ9.
057700     05  FILLER                      PIC X(45)  VALUE SPACES.
057800 
057900*  POSTED-TRANSACTION TABLE -- THE WHOLE CURRENT TRANSACTION-      *
058000*  MASTER, LOADED AT INIT FOR THE DUPLICATE CHECK AND APPENDED     *
058100*  TO IN MEMORY AS EACH ROW POSTS.  5000 ENTRIES IS SIZED TO ONE   *
058200*  ACCOUNT'S FULL POSTING HISTORY (TKT FB-0031).                  *
058300 01  TXN-TABLE.
058400*        HOW MANY OF THE 5000 SLOTS BELOW ARE IN USE -- GROWS BY     *
058500*        ONE EVERY TIME 2330-APPEND-AND-WRITE POSTS A NEW ROW, SO    *
058600*        A LATER ROW IN THE SAME RUN CAN DUPLICATE-CHECK AGAINST     *
058700*        AN EARLIER ROW FROM THE SAME RUN, NOT JUST AGAINST WHAT     *
058800*        WAS ALREADY ON THE MASTER WHEN THIS JOB STARTED.            *
058900     05  WS-TXN-COUNT                   PIC 9(05) COMP VALUE 0.
059000     05  TXN-TAB-ENTRY OCCURS 5000 TIMES INDEXED BY TXN-IDX.
059100*            THE FIVE FIELDS THE DUPLICATE CHECK IN                 *
059200*            2301-CHECK-ONE-TXN COMPARES THE INCOMING ROW AGAINST.  *
059300         10  TT-ACCOUNT-ID                PIC X(36).
059400         10  TT-POSTED-DATE                PIC 9(08).
059500         10  TT-AMOUNT                     PIC S9(13)V99.
059600         10  TT-MERCHANT                   PIC X(255).
059700         10  TT-DESCRIPTION                PIC X(500).
059800         10  FILLER                        PIC X(01).
059900 
060000 PROCEDURE DIVISION.
060100*****************************************************************
060200*  PROCESSING OVERVIEW -- ONE ROW'S LIFE THROUGH THIS PROGRAM:    *
060300*                                                                  *
060400*    9000-READ-CSV-LINE    READ THE NEXT NON-BLANK LINE.          *
060500*    2100-SPLIT-CSV-LINE   BREAK IT INTO UP TO SIX FIELDS.         *
060600*    2200-EDIT-ROW         VALIDATE AND CONVERT EVERY FIELD;       *
060700*                          ANY FAILURE REJECTS THE ROW OUTRIGHT.   *
060800*    2300-POST-ROW         DUPLICATE-CHECK AGAINST EVERY ALREADY-  *
060900*                          POSTED ROW FOR THIS ACCOUNT; IF NOT A   *
061000*                          DUPLICATE, DERIVE CREDIT/DEBIT, RUN     *
061100*                          THE RULE ENGINE WHEN THE FEED DID NOT   *
061200*                          SUPPLY ITS OWN CATEGORY-ID, GENERATE    *
061300*                          THE TXN-ID/EXTERNAL-ID, AND WRITE THE   *
061400*                          TRANSACTION-MASTER RECORD.              *
061500*    2410/2420/2430        PRINT THE DETAIL LINE FOR WHICHEVER     *
061600*                          OUTCOME THE ROW HAD.                    *
061700*                                                                  *
061800*  THE WHOLE RULE TABLE AND THE WHOLE CURRENT TRANSACTION MASTER   *
061900*  ARE LOADED INTO MEMORY ONCE, AT 1000-INIT, SO NEITHER THE       *
062000*  DUPLICATE CHECK NOR THE RULE SCAN HAS TO RE-READ A FILE FOR      *
062100*  EVERY INCOMING ROW.                                             *
062200*****************************************************************
062300*    MAIN CONTROL PARAGRAPH -- INIT, DRIVE THE ROW LOOP UNTIL THE   *
062400*    FEED IS EXHAUSTED, THEN CLOSE OUT.                             *
062500 0000-MAIN.
062600     PERFORM 1000-INIT.
062700     PERFORM 2000-MAINLINE
062800         UNTIL NO-MORE-RECS.
062900     PERFORM 3000-CLOSING.
063000     STOP RUN.
063100 
063200*****************************************************************
063300*  INIT OVERVIEW -- EVERYTHING BELOW RUNS EXACTLY ONCE PER JOB     *
063400*  STEP, BEFORE THE FIRST ROW OF THE FEED IS EVER LOOKED AT:       *
063500*    1. OPEN ALL FOUR FILES.                                       *
063600*    2. ACCEPT THE ACCOUNT AND USER THIS RUN IS FOR FROM THE        *
063700*       OPERATOR CONSOLE (THIS SHOP'S SCHEDULER HAS NO PARM-       *
063800*       PASSING MECHANISM FOR COBOL STEPS).                        *
063900*    3. STAMP THE RUN DATE FOR THE REPORT HEADING AND FOR ID       *
064000*       GENERATION.                                                *
064100*    4. LOAD RULE-TABLE AND TXN-TABLE IN FULL.                     *
064200*    5. PRIME THE FIRST INPUT LINE AND PRINT PAGE-ONE HEADINGS.    *
064300*****************************************************************
064400*    OPENS ALL FOUR FILES, ACCEPTS THE RUN'S ACCOUNT/USER FROM THE  *
064500*    CONSOLE, STAMPS THE RUN DATE, LOADS THE RULE AND TRANSACTION   *
064600*    TABLES, AND PRIMES THE FIRST INPUT LINE AND REPORT HEADING.    *
064700 1000-INIT.
064800     OPEN INPUT TRANSACTION-IN.
064900     OPEN INPUT RULE-MASTER.
065000     OPEN I-O TRANSACTION-MASTER.
065100     OPEN OUTPUT IMPORT-REPORT.
065200 
065300     ACCEPT WS-RUN-ACCOUNT-ID FROM CONSOLE.
065400     ACCEPT WS-RUN-USER-ID FROM CONSOLE.
065500 
065600     MOVE FUNCTION CURRENT-DATE TO WS-RUN-DATE-AND-TIME.
065700 
065800     PERFORM 1100-LOAD-RULE-TABLE THRU 1100-EXIT.
065900     PERFORM 1200-LOAD-TXN-TABLE THRU 1200-EXIT.
066000 
066100     PERFORM 9000-READ-CSV-LINE THRU 9000-EXIT.
066200     PERFORM 9200-HEADINGS.
066300 
066400*****************************************************************
066500*  RULE ENGINE OVERVIEW.                                          *
066600*                                                                  *
066700*  RULES ARE KEPT ON RULE-MASTER, ONE ROW PER RULE, ALREADY        *
066800*  SORTED BY THE SCHEDULER ASCENDING ON USER-ID THEN PRIORITY.     *
066900*  ONLY THE RUN'S OWN USER'S ENABLED RULES ARE LOADED INTO         *
067000*  RULE-TABLE; A RULE MAY TEST A MERCHANT PATTERN, A DESCRIPTION   *
067100*  PATTERN, OR BOTH COMBINED WITH AND/OR (RT-LOGIC).  THE FIRST    *
067200*  RULE IN PRIORITY ORDER THAT MATCHES WINS -- THERE IS NO         *
067300*  "BEST MATCH" SCORING, ONLY FIRST MATCH.  A ROW THAT MATCHES NO  *
067400*  RULE AT ALL IS STILL POSTED, JUST WITH A BLANK CATEGORY-ID.     *
067500*****************************************************************
067600*    LOADS RULE-TABLE WITH THE CURRENT USER'S ENABLED RULES.        *
067700 1100-LOAD-RULE-TABLE.
067800     PERFORM 1110-READ-RULE
067900         UNTIL WS-RULE-EOF.
068000 1100-EXIT.
068100     EXIT.
068200 
068300*    SKIPS ANY RULE BELONGING TO ANOTHER USER, OR DISABLED --       *
068400*    ONLY A MATCHING, ENABLED RULE IS TABLE-LOADED.                 *
068500 1110-READ-RULE.
068600     READ RULE-MASTER
068700         AT END
068800             SET WS-RULE-EOF TO TRUE
068900         NOT AT END
069000             IF RU-USER-ID = WS-RUN-USER-ID
069100                     AND RU-IS-ENABLED
069200                 PERFORM 1120-ADD-RULE-ENTRY.
069300*    NOTE -- RULE-MASTER ARRIVES PRE-SORTED BY THE SCHEDULER          *
069400*    ASCENDING ON USER-ID THEN PRIORITY, SO THIS PASS NEVER NEEDS     *
069500*    TO SORT THE TABLE ITSELF ONCE LOADED; RULE-IDX ORDER IS          *
069600*    PRIORITY ORDER AS SOON AS THE LAST ROW IS READ.                  *
069700 
069800*    COPIES ONE RULE-MASTER ROW INTO RULE-TABLE AND UPCASES BOTH    *
069900*    PATTERN FIELDS ONCE, AT LOAD TIME, SO THE PER-ROW MATCH LOGIC  *
070000*    NEVER HAS TO (TKT FB-0133).                                    *
070100 1120-ADD-RULE-ENTRY.
070200     ADD 1 TO WS-RULE-COUNT.
070300     SET RULE-IDX TO WS-RULE-COUNT.
070400     MOVE RU-MERCHANT-PATTERN    TO RT-MERCHANT-PATTERN(RULE-IDX).
070500     MOVE RU-DESCRIPTION-PATTERN TO RT-DESCRIPTION-PATTERN(RULE-IDX).
070600     MOVE RU-LOGIC               TO RT-LOGIC(RULE-IDX).
070700     MOVE RU-TARGET-CATEGORY-ID  TO RT-TARGET-CATEGORY-ID(RULE-IDX).
070800     INSPECT RT-MERCHANT-PATTERN(RULE-IDX)
070900         CONVERTING "abcdefghijklmnopqrstuvwxyz"
071000                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
071100     INSPECT RT-DESCRIPTION-PATTERN(RULE-IDX)
071200         CONVERTING "abcdefghijklmnopqrstuvwxyz"
071300                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
071400     PERFORM 1130-CALC-PATTERN-LENS.
071500 
071600*    TRIMS TRAILING SPACES OFF BOTH PATTERN FIELDS SO               *
071700*    2312-SCAN-SUBSTR KNOWS HOW MANY CHARACTERS ARE SIGNIFICANT.    *
071800 1130-CALC-PATTERN-LENS.
071900     MOVE 0 TO RT-MERCHANT-PATTERN-LEN(RULE-IDX).
072000     PERFORM VARYING WS-SCAN-PTR FROM 100 BY -1
072100             UNTIL WS-SCAN-PTR = 0
072200             OR RT-MERCHANT-PATTERN(RULE-IDX)(WS-SCAN-PTR:1) NOT = SPACE
072300         CONTINUE.
072400     MOVE WS-SCAN-PTR TO RT-MERCHANT-PATTERN-LEN(RULE-IDX).
072500     MOVE 0 TO RT-DESCRIPTION-PATTERN-LEN(RULE-IDX).
072600     PERFORM VARYING WS-SCAN-PTR FROM 100 BY -1
072700             UNTIL WS-SCAN-PTR = 0
072800             OR RT-DESCRIPTION-PATTERN(RULE-IDX)(WS-SCAN-PTR:1) NOT = SPACE
072900         CONTINUE.
073000     MOVE WS-SCAN-PTR TO RT-DESCRIPTION-PATTERN-LEN(RULE-IDX).
073100 
073200*    LOADS TXN-TABLE WITH THE WHOLE CURRENT TRANSACTION-MASTER SO   *
073300*    2301-CHECK-ONE-TXN CAN DUPLICATE-CHECK IN MEMORY RATHER THAN   *
073400*    RE-READING THE MASTER FOR EVERY INCOMING ROW (TKT FB-0031).    *
073500 1200-LOAD-TXN-TABLE.
073600     MOVE 1 TO WS-TXN-RRN.
073700     PERFORM 1210-READ-TXN
073800         UNTIL WS-TXN-LOAD-EOF.
073900 1200-EXIT.
074000     EXIT.
074100 
074200*    ONE TRANSACTION-MASTER ROW PER TABLE ENTRY, KEYED BY RRN SO    *
074300*    2330-APPEND-AND-WRITE KNOWS THE NEXT FREE RELATIVE SLOT.       *
074400 1210-READ-TXN.
074500     READ TRANSACTION-MASTER
074600         AT END
074700             SET WS-TXN-LOAD-EOF TO TRUE
074800         NOT AT END
074900             ADD 1 TO WS-TXN-COUNT
075000             SET TXN-IDX TO WS-TXN-COUNT
075100             MOVE TR-ACCOUNT-ID   TO TT-ACCOUNT-ID(TXN-IDX)
075200             MOVE TR-POSTED-DATE  TO TT-POSTED-DATE(TXN-IDX)
075300             MOVE TR-AMOUNT       TO TT-AMOUNT(TXN-IDX)
075400             MOVE TR-MERCHANT     TO TT-MERCHANT(TXN-IDX)
075500             MOVE TR-DESCRIPTION  TO TT-DESCRIPTION(TXN-IDX)
075600             ADD 1 TO WS-TXN-RRN.
075700*    NOTE -- WS-TXN-RRN IS LEFT POINTING ONE PAST THE LAST ROW        *
075800*    LOADED, WHICH IS EXACTLY THE RELATIVE SLOT 2330-APPEND-AND-      *
075900*    WRITE NEEDS FOR THE FIRST NEWLY-POSTED ROW OF THIS RUN.          *
076000 
076100*    ONE PASS PER INPUT ROW -- SPLIT, EDIT, POST OR REJECT, PRINT   *
076200*    THE DETAIL LINE, THEN PRIME THE NEXT LINE.                     *
076300 2000-MAINLINE.
076400*        RESET THE PER-ROW SWITCHES -- THESE MUST NOT CARRY A       *
076500*        PRIOR ROW'S RESULT FORWARD.                                 *
076600     ADD 1 TO WS-ROWS-READ.
076700     MOVE 'NO ' TO WS-ROW-ERROR-SW.
076800     MOVE 'NO ' TO WS-DUP-SW.
076900*        SPLIT THE RAW CSV TEXT INTO WS-CSV-FIELD(1) THRU (6).       *
077000     PERFORM 2100-SPLIT-CSV-LINE THRU 2100-EXIT.
077100*        VALIDATE AND CONVERT EVERY FIELD INTO WS-PARSED-ROW.        *
077200     PERFORM 2200-EDIT-ROW THRU 2200-EXIT.
077300     IF WS-ROW-IS-ERROR
077400*            A BAD ROW NEVER REACHES 2300-POST-ROW -- IT IS          *
077500*            COUNTED AND REPORTED HERE AND THE LOOP MOVES ON.        *
077600         PERFORM 2410-REPORT-ERROR
077700         ADD 1 TO WS-FAILED-CTR
077800     ELSE
077900*            DUPLICATE-CHECK, CATEGORIZE, AND POST THE ROW.          *
078000         PERFORM 2300-POST-ROW THRU 2300-EXIT
078100         IF WS-ROW-IS-DUP
078200             PERFORM 2420-REPORT-DUP
078300             ADD 1 TO WS-FAILED-CTR
078400         ELSE
078500             PERFORM 2430-REPORT-IMPORTED
078600             ADD 1 TO WS-SUCCESS-CTR.
078700*        PRIME THE NEXT NON-BLANK INPUT LINE FOR THE NEXT PASS       *
078800*        THROUGH THIS LOOP.                                          *
078900     PERFORM 9000-READ-CSV-LINE THRU 9000-EXIT.
079000 
079100*  SPLITS CSV-LINE-IN ON COMMAS, HONORING DOUBLE-QUOTE QUOTING;   *
079200*  AN EMBEDDED QUOTE TOGGLES QUOTE STATE AND IS NOT CARRIED INTO  *
079300*  THE FIELD TEXT (TKT FB-0104).                                  *
079400 2100-SPLIT-CSV-LINE.
079500*        CLEAR THE PRIOR ROW'S FIELD TEXT AND LENGTHS -- A SHORT    *
079600*        ROW MUST NOT INHERIT A LONGER ROW'S LEFTOVER CHARACTERS.   *
079700     MOVE 0 TO WS-FIELD-COUNT.
079800     MOVE SPACES TO WS-CSV-FIELD(1) WS-CSV-FIELD(2) WS-CSV-FIELD(3)
079900                     WS-CSV-FIELD(4) WS-CSV-FIELD(5) WS-CSV-FIELD(6).
080000     MOVE 0 TO WS-CSV-FIELD-LEN(1) WS-CSV-FIELD-LEN(2)
080100                WS-CSV-FIELD-LEN(3) WS-CSV-FIELD-LEN(4)
080200                WS-CSV-FIELD-LEN(5) WS-CSV-FIELD-LEN(6).
080300     MOVE 'N' TO WS-IN-QUOTES-SW.
080400     PERFORM 2105-CALC-LINE-LEN.
080500     SET WS-FLD-IDX TO 1.
080600*        WALK THE LINE ONE CHARACTER AT A TIME -- THERE IS NO        *
080700*        UNSTRING CLAUSE THAT HANDLES EMBEDDED, QUOTED COMMAS, SO    *
080800*        THIS SHOP WRITES ITS OWN SCANNER (TKT FB-0104).             *
080900     IF WS-CSV-LINE-LEN > 0
081000         PERFORM 2110-SCAN-ONE-CHAR
081100             VARYING WS-SCAN-PTR FROM 1 BY 1
081200             UNTIL WS-SCAN-PTR > WS-CSV-LINE-LEN.
081300*        THE LAST FIELD ON THE LINE HAS NO TRAILING COMMA TO BUMP    *
081400*        WS-FIELD-COUNT FOR IT -- ACCOUNT FOR IT HERE.               *
081500     IF WS-FIELD-COUNT < 6
081600         ADD 1 TO WS-FIELD-COUNT.
081700 2100-EXIT.
081800     EXIT.
081900 
082000*    TRAILING-SPACE TRIM -- SAME SCAN-BACKWARD IDIOM USED          *
082100*    THROUGHOUT THIS PROGRAM FOR VARIABLE-LENGTH TEXT.             *
082200 2105-CALC-LINE-LEN.
082300     PERFORM VARYING WS-SCAN-PTR FROM 2000 BY -1
082400             UNTIL WS-SCAN-PTR = 0
082500             OR CSV-LINE-IN(WS-SCAN-PTR:1) NOT = SPACE
082600         CONTINUE.
082700     MOVE WS-SCAN-PTR TO WS-CSV-LINE-LEN.
082800 
082900*    ONE CHARACTER OF CSV-LINE-IN PER CALL -- TOGGLES QUOTE STATE   *
083000*    ON A QUOTE, ADVANCES THE FIELD INDEX ON AN UNQUOTED COMMA,     *
083100*    OR APPENDS THE CHARACTER TO THE CURRENT FIELD.                 *
083200 2110-SCAN-ONE-CHAR.
083300     MOVE CSV-LINE-IN(WS-SCAN-PTR:1) TO WS-ONE-CHAR.
083400     EVALUATE TRUE
083500         WHEN WS-ONE-CHAR = '"'
083600             IF WS-IN-QUOTES
083700                 MOVE 'N' TO WS-IN-QUOTES-SW
083800             ELSE
083900                 MOVE 'Y' TO WS-IN-QUOTES-SW
084000         WHEN WS-ONE-CHAR = ',' AND NOT WS-IN-QUOTES
084100             IF WS-FIELD-COUNT < 6
084200                 ADD 1 TO WS-FIELD-COUNT
084300             SET WS-FLD-IDX TO WS-FIELD-COUNT
084400             IF WS-FIELD-COUNT < 6
084500                 SET WS-FLD-IDX UP BY 1
084600         WHEN OTHER
084700             IF WS-CSV-FIELD-LEN(WS-FLD-IDX) < 500
084800                 ADD 1 TO WS-CSV-FIELD-LEN(WS-FLD-IDX)
084900                 MOVE WS-ONE-CHAR TO
085000                     WS-CSV-FIELD(WS-FLD-IDX)
085100                         (WS-CSV-FIELD-LEN(WS-FLD-IDX):1)
085200     END-EVALUATE.
085300 
085400*****************************************************************
085500*  EDIT OVERVIEW.                                                 *
085600*                                                                  *
085700*  A ROW MUST HAVE AT LEAST 4 OF ITS 6 POSSIBLE FIELDS (POSTED-AT, *
085800*  AMOUNT, MERCHANT, DESCRIPTION ARE MANDATORY; CATEGORY-ID AND    *
085900*  NOTES ARE OPTIONAL).  EACH MANDATORY FIELD IS THEN CONVERTED    *
086000*  FROM ITS CSV TEXT FORM INTO THE PACKED SHAPE TRANSACTION-REC    *
086100*  EXPECTS -- POSTED-AT INTO AN 9(08) CCYYMMDD, AMOUNT INTO A      *
086200*  SIGNED S9(13)V99.  THE FIRST FAILURE ANYWHERE IN THE EDIT       *
086300*  REJECTS THE WHOLE ROW; NO PARTIAL POST IS EVER ATTEMPTED.       *
086400*****************************************************************
086500*  VALIDATES FIELD COUNT AND CONVERTS FIELDS 1-6; ANY FAILURE     *
086600*  SETS WS-ROW-ERROR-SW AND WS-ERROR-MSG AND SKIPS THE REST OF    *
086700*  THE EDIT -- THE WHOLE FILE IS NEVER ABORTED BY ONE BAD ROW.    *
086800*  REWRITTEN TO FALL OUT TO 2200-EXIT ON THE FIRST FAILURE        *
086900*  (TKT FB-0183) -- SEE THE CHANGE LOG ABOVE.                      *
087000 2200-EDIT-ROW.
087100     IF WS-FIELD-COUNT < 4
087200         SET WS-ROW-IS-ERROR TO TRUE
087300         STRING "LINE " DELIMITED BY SIZE
087400                WS-LINE-NUMBER-DISP DELIMITED BY SIZE
087500                " -- ROW HAS FEWER THAN 4 FIELDS" DELIMITED BY SIZE
087600             INTO WS-ERROR-MSG
087700         GO TO 2200-EXIT.
087800     PERFORM 2210-EDIT-DATE THRU 2210-EXIT.
087900     IF WS-ROW-IS-ERROR
088000         GO TO 2200-EXIT.
088100     PERFORM 2220-EDIT-AMOUNT THRU 2220-EXIT.
088200     IF WS-ROW-IS-ERROR
088300         GO TO 2200-EXIT.
088400     MOVE WS-CSV-FIELD(3) TO WS-P-MERCHANT.
088500     MOVE WS-CSV-FIELD(4) TO WS-P-DESCRIPTION.
088600     PERFORM 2230-EDIT-CATEGORY-ID THRU 2230-EXIT.
088700     IF WS-ROW-IS-ERROR
088800         GO TO 2200-EXIT.
088900     IF WS-FIELD-COUNT >= 6
089000         MOVE WS-CSV-FIELD(6) TO WS-P-NOTES.
089100 2200-EXIT.
089200     EXIT.
089300 
089400*  ACCEPTS CCYY-MM-DD HH:MM:SS OR CCYY-MM-DD; TIME PORTION IS     *
089500*  NOT CARRIED FORWARD -- POSTED-DATE IS THE CALENDAR DAY ONLY.   *
089600 2210-EDIT-DATE.
089700*        TRIM THEN SHAPE-CHECK FIELD 1 BEFORE TRUSTING ANY BYTE     *
089800*        OF IT AS A DATE PART.                                      *
089900     MOVE 'N' TO WS-DP-OK-SW.
090000     MOVE 0 TO WS-DP-LEN.
090100     PERFORM VARYING WS-SCAN-PTR FROM 19 BY -1
090200             UNTIL WS-SCAN-PTR = 0
090300             OR WS-CSV-FIELD(1)(WS-SCAN-PTR:1) NOT = SPACE
090400         CONTINUE.
090500     MOVE WS-SCAN-PTR TO WS-DP-LEN.
090600     IF (WS-DP-LEN = 10 OR WS-DP-LEN = 19)
090700             AND WS-CSV-FIELD(1)(5:1) = '-'
090800             AND WS-CSV-FIELD(1)(8:1) = '-'
090900             AND WS-CSV-FIELD(1)(1:4) IS NUMERIC
091000             AND WS-CSV-FIELD(1)(6:2) IS NUMERIC
091100             AND WS-CSV-FIELD(1)(9:2) IS NUMERIC
091200         MOVE WS-CSV-FIELD(1)(1:4) TO WS-DP-YYYY
091300         MOVE WS-CSV-FIELD(1)(6:2) TO WS-DP-MM
091400         MOVE WS-CSV-FIELD(1)(9:2) TO WS-DP-DD
091500         SET WS-DP-OK TO TRUE.
091600*        WHEN A TIME PORTION IS PRESENT IT MUST LOOK LIKE ONE, EVEN *
091700*        THOUGH THE TIME ITSELF IS DISCARDED BELOW.                 *
091800     IF WS-DP-OK AND WS-DP-LEN = 19
091900         IF WS-CSV-FIELD(1)(11:1) NOT = SPACE
092000                 OR WS-CSV-FIELD(1)(14:1) NOT = ':'
092100                 OR WS-CSV-FIELD(1)(17:1) NOT = ':'
092200             MOVE 'N' TO WS-DP-OK-SW.
092300*        BUILD THE 8-DIGIT CCYYMMDD POSTED-DATE FROM ITS THREE      *
092400*        PARTS -- THE SAME SHAPE TR-POSTED-DATE AND TT-POSTED-DATE  *
092500*        CARRY THROUGHOUT THE REST OF THIS SUITE.                   *
092600     IF WS-DP-OK
092700         MOVE WS-DP-YYYY TO WS-P-POSTED-DATE(1:4)
092800         MOVE WS-DP-MM   TO WS-P-POSTED-DATE(5:2)
092900         MOVE WS-DP-DD   TO WS-P-POSTED-DATE(7:2)
093000     ELSE
093100         SET WS-ROW-IS-ERROR TO TRUE
093200         STRING "LINE " DELIMITED BY SIZE
093300                WS-LINE-NUMBER-DISP DELIMITED BY SIZE
093400                " -- INVALID POSTED-AT DATE" DELIMITED BY SIZE
093500             INTO WS-ERROR-MSG.
093600 2210-EXIT.
093700     EXIT.
093800 
093900*  ACCEPTS AN OPTIONAL LEADING '-' AND AN OPTIONAL DECIMAL POINT; *
094000*  ANYTHING ELSE NON-NUMERIC IS A PARSE ERROR FOR THE ROW.        *
094100 2220-EDIT-AMOUNT.
094200     MOVE 'Y' TO WS-AP-OK-SW.
094300     MOVE 'N' TO WS-AP-NEGATIVE-SW.
094400     MOVE 'N' TO WS-AP-SEEN-DIGIT-SW.
094500     MOVE 'N' TO WS-AP-SEEN-DOT-SW.
094600     MOVE 0 TO WS-AP-DEC-DIGIT-CNT WS-AP-INT-PART WS-AP-DEC-PART.
094700     PERFORM VARYING WS-SCAN-PTR FROM 500 BY -1
094800             UNTIL WS-SCAN-PTR = 0
094900             OR WS-CSV-FIELD(2)(WS-SCAN-PTR:1) NOT = SPACE
095000         CONTINUE.
095100     MOVE WS-SCAN-PTR TO WS-AP-LEN.
095200     IF WS-AP-LEN = 0
095300         MOVE 'N' TO WS-AP-OK-SW
095400     ELSE
095500         PERFORM 2221-SCAN-AMOUNT-CHAR
095600             VARYING WS-AP-PTR FROM 1 BY 1
095700             UNTIL WS-AP-PTR > WS-AP-LEN
095800             OR NOT WS-AP-OK.
095900*        A GOOD PARSE STILL NEEDS AT LEAST ONE DIGIT -- A LONE '-'  *
096000*        OR '.' PASSES THE CHARACTER SCAN BUT IS NOT AN AMOUNT.     *
096100     IF WS-AP-OK AND WS-AP-SEEN-A-DIGIT
096200*            WS-P-AMOUNT IS PIC S9(13)V99 -- THE INTEGER PART MOVES *
096300*            IN NORMALLY AND THE DECIMAL PART IS PLACED DIRECTLY AT  *
096400*            ITS FIXED TWO-DIGIT OFFSET RATHER THAN BY A DIVIDE.     *
096500*            A FEED THAT SUPPLIES ONLY ONE FRACTIONAL DIGIT (e.g.    *
096600*            "12.5") LEFT WS-AP-DEC-PART HOLDING THE TENTHS DIGIT    *
096700*            IN THE ONES PLACE -- SCALE IT UP TO HUNDREDTHS BEFORE   *
096800*            THE MOVE OR "12.5" PRICES AS $12.05 (TKT FB-0496).      *
096900         IF WS-AP-DEC-DIGIT-CNT = 1
097000             COMPUTE WS-AP-DEC-PART = WS-AP-DEC-PART * 10
097100         END-IF
097200         MOVE WS-AP-INT-PART TO WS-P-AMOUNT
097300         MOVE WS-AP-DEC-PART TO WS-P-AMOUNT(12:2)
097400         IF WS-AP-IS-NEGATIVE
097500             COMPUTE WS-P-AMOUNT = WS-P-AMOUNT * -1
097600     ELSE
097700         SET WS-ROW-IS-ERROR TO TRUE
097800         STRING "LINE " DELIMITED BY SIZE
097900                WS-LINE-NUMBER-DISP DELIMITED BY SIZE
098000                " -- INVALID AMOUNT" DELIMITED BY SIZE
098100             INTO WS-ERROR-MSG.
098200 2220-EXIT.
098300     EXIT.
098400 
098500*    ONE CHARACTER OF THE AMOUNT TEXT PER CALL -- ACCUMULATES      *
098600*    THE INTEGER AND DECIMAL PARTS SEPARATELY SO THE FINAL MOVE    *
098700*    CAN PLACE THE DECIMAL PART AT A FIXED TWO-DIGIT OFFSET.       *
098800 2221-SCAN-AMOUNT-CHAR.
098900     MOVE WS-CSV-FIELD(2)(WS-AP-PTR:1) TO WS-AP-CH.
099000     EVALUATE TRUE
099100         WHEN WS-AP-CH = '-' AND WS-AP-PTR = 1
099200             MOVE 'Y' TO WS-AP-NEGATIVE-SW
099300         WHEN WS-AP-CH = '.' AND NOT WS-AP-SEEN-DOT
099400             MOVE 'Y' TO WS-AP-SEEN-DOT-SW
099500         WHEN WS-AP-CH IS NUMERIC
099600             MOVE 'Y' TO WS-AP-SEEN-DIGIT-SW
099700             IF WS-AP-SEEN-DOT
099800                 IF WS-AP-DEC-DIGIT-CNT < 2
099900                     ADD 1 TO WS-AP-DEC-DIGIT-CNT
100000                     COMPUTE WS-AP-DEC-PART =
100100                         WS-AP-DEC-PART * 10 + WS-AP-CH-NUM
100200             ELSE
100300                 COMPUTE WS-AP-INT-PART =
100400                     WS-AP-INT-PART * 10 + WS-AP-CH-NUM
100500         WHEN OTHER
100600             MOVE 'N' TO WS-AP-OK-SW
100700     END-EVALUATE.
100800 
100900*  CATEGORY-ID, IF SUPPLIED, MUST BE EXACTLY 36 CHARACTERS; BLANK *
101000*  MEANS "LET THE RULES DECIDE."                                  *
101100*  THE ONLINE SYSTEM'S CATEGORY-ID IS A 36-CHARACTER IDENTIFIER;  *
101200*  A FEED THAT SUPPLIES ONE AT ALL IS EXPECTED TO SUPPLY THE      *
101300*  WHOLE THING -- THIS EDIT DOES NOT ATTEMPT TO PAD OR TRUNCATE.  *
101400 2230-EDIT-CATEGORY-ID.
101500     MOVE SPACES TO WS-P-CATEGORY-ID.
101600     IF WS-FIELD-COUNT >= 5 AND WS-CSV-FIELD(5) NOT = SPACES
101700         IF WS-CSV-FIELD-LEN(5) = 36
101800             MOVE WS-CSV-FIELD(5)(1:36) TO WS-P-CATEGORY-ID
101900         ELSE
102000             SET WS-ROW-IS-ERROR TO TRUE
102100             STRING "LINE " DELIMITED BY SIZE
102200                    WS-LINE-NUMBER-DISP DELIMITED BY SIZE
102300                    " -- CATEGORY-ID MUST BE 36 CHARACTERS"
102400                        DELIMITED BY SIZE
102500                 INTO WS-ERROR-MSG.
102600 2230-EXIT.
102700     EXIT.
102800 
102900*****************************************************************
103000*  POSTING OVERVIEW -- ORDER MATTERS HERE:                        *
103100*    1. DUPLICATE CHECK FIRST.  A DUPLICATE ROW NEVER GETS AS FAR *
103200*       AS CATEGORIZATION OR ID GENERATION.                        *
103300*    2. CREDIT/DEBIT DERIVED FROM THE AMOUNT SIGN.                 *
103400*    3. RULE ENGINE RUNS ONLY IF THE FEED LEFT CATEGORY-ID BLANK.  *
103500*    4. TXN-ID/EXTERNAL-ID ALWAYS GENERATED -- NEVER SUPPLIED BY   *
103600*       THE FEED.                                                  *
103700*    5. TRANSACTION-REC WRITTEN, THEN THE IN-MEMORY TXN-TABLE IS   *
103800*       UPDATED SO A LATER ROW IN THIS SAME RUN SEES IT TOO.       *
103900*****************************************************************
104000*  DUPLICATE-CHECKS, DERIVES TXN-TYPE, RUNS THE RULE ENGINE WHEN  *
104100*  NO CALLER-SUPPLIED CATEGORY, GENERATES IDS, AND POSTS.         *
104200 2300-POST-ROW.
104300     MOVE 'NO ' TO WS-DUP-SW.
104400*        BUILD THE UPPERCASE MERCHANT/DESCRIPTION COPIES BEFORE ANY *
104500*        RULE TEST NEEDS THEM.                                       *
104600     PERFORM 2305-UPCASE-ROW-TEXT.
104700*        DUPLICATE CHECK FIRST -- A DUPLICATE ROW IS NEVER           *
104800*        CATEGORIZED OR POSTED, NO MATTER WHAT ITS CATEGORY-ID OR    *
104900*        RULE MATCH WOULD HAVE BEEN.                                 *
105000     PERFORM 2301-CHECK-ONE-TXN
105100         VARYING TXN-IDX FROM 1 BY 1
105200         UNTIL TXN-IDX > WS-TXN-COUNT
105300         OR WS-ROW-IS-DUP.
105400     IF NOT WS-ROW-IS-DUP
105500*            CREDIT/DEBIT IS DERIVED FROM THE AMOUNT SIGN ALONE --   *
105600*            THE FEED HAS NEVER SUPPLIED A TYPE CODE (TKT FB-0011).  *
105700         IF WS-P-AMOUNT >= 0
105800             MOVE 'CREDIT' TO WS-P-TXN-TYPE
105900         ELSE
106000             MOVE 'DEBIT ' TO WS-P-TXN-TYPE
106100         MOVE WS-P-CATEGORY-ID TO WS-P-MATCHED-CATEGORY-ID
106200*            ONLY RUN THE RULE ENGINE WHEN THE FEED ITSELF DID NOT   *
106300*            SUPPLY A CATEGORY-ID (TKT FB-0175).                     *
106400         IF WS-P-CATEGORY-ID = SPACES
106500             MOVE 'NO ' TO WS-RULE-MATCH-SW
106600             PERFORM 2310-MATCH-RULES
106700                 VARYING RULE-IDX FROM 1 BY 1
106800                 UNTIL RULE-IDX > WS-RULE-COUNT
106900                 OR WS-RULE-MATCHED
107000*            TXN-ID/EXTERNAL-ID ARE ALWAYS GENERATED, EVEN FOR A     *
107100*            FEED-SUPPLIED CATEGORY-ID -- NEITHER IS EVER SUPPLIED   *
107200*            BY THE BANK FEED ITSELF.                                *
107300         PERFORM 2320-GENERATE-IDS
107400         PERFORM 2330-APPEND-AND-WRITE.
107500 2300-EXIT.
107600     EXIT.
107700 
107800*    TRUE WHEN THE CURRENT TABLE ENTRY MATCHES THE INCOMING ROW     *
107900*    ON ALL FIVE IDENTIFYING FIELDS -- THE SAME DEFINITION OF       *
108000*    "DUPLICATE" THIS SHOP HAS USED SINCE TKT FB-0009.              *
108100 2301-CHECK-ONE-TXN.
108200     IF TT-ACCOUNT-ID(TXN-IDX) = WS-RUN-ACCOUNT-ID
108300             AND TT-POSTED-DATE(TXN-IDX) = WS-P-POSTED-DATE
108400             AND TT-AMOUNT(TXN-IDX) = WS-P-AMOUNT
108500             AND TT-MERCHANT(TXN-IDX) = WS-P-MERCHANT
108600             AND TT-DESCRIPTION(TXN-IDX) = WS-P-DESCRIPTION
108700         SET WS-ROW-IS-DUP TO TRUE.
108800*    NOTE -- THE COMPARE IS ON THE CONVERTED FIELDS, NOT THE RAW      *
108900*    CSV TEXT, SO TWO ROWS THAT DIFFER ONLY IN HOW THEIR AMOUNT OR    *
109000*    DATE TEXT WAS PUNCTUATED ARE STILL CORRECTLY SEEN AS THE SAME    *
109100*    TRANSACTION.                                                     *
109200 
109300*    BUILDS THE UPPERCASE MERCHANT/DESCRIPTION COPIES USED BY       *
109400*    EVERY RULE TEST IN 2310-MATCH-RULES.                           *
109500 2305-UPCASE-ROW-TEXT.
109600     MOVE WS-P-MERCHANT TO WS-UP-MERCHANT.
109700     MOVE WS-P-DESCRIPTION TO WS-UP-DESCRIPTION.
109800     INSPECT WS-UP-MERCHANT
109900         CONVERTING "abcdefghijklmnopqrstuvwxyz"
110000                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
110100     INSPECT WS-UP-DESCRIPTION
110200         CONVERTING "abcdefghijklmnopqrstuvwxyz"
110300                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
110400 
110500*  ASCENDING-PRIORITY RULE SCAN; FIRST MATCH WINS.  THE TARGET    *
110600*  CATEGORY ON THE WINNING RULE IS WHAT ACTUALLY GETS POSTED TO    *
110700*  TRANSACTION-REC -- A RULE THAT MATCHES BUT WHOSE TARGET         *
110800*  CATEGORY HAS SINCE BEEN DEACTIVATED IS STILL HONORED, SINCE     *
110900*  THIS PROGRAM DOES NOT READ CATEGORY-MASTER AT ALL.              *
111000*  CALLED ONCE PER TABLE ENTRY, IN ASCENDING RULE-IDX (= ASCENDING *
111100*  PRIORITY) ORDER, UNTIL A MATCH WINS OR THE TABLE IS EXHAUSTED.  *
111200*  A BLANK PATTERN HALF IS TREATED AS "NOT TESTED" RATHER THAN AS  *
111300*  AN AUTOMATIC MATCH OR AN AUTOMATIC FAILURE -- AN EMPTY          *
111400*  MERCHANT PATTERN WITH LOGIC 'AND' MEANS THE RULE DEPENDS        *
111500*  ENTIRELY ON THE DESCRIPTION HALF.                                *
111600 2310-MATCH-RULES.
111700     MOVE 'NO ' TO WS-MERCH-MATCH-SW.
111800     MOVE 'NO ' TO WS-DESC-MATCH-SW.
111900*        TEST THE MERCHANT-PATTERN HALF OF THIS RULE, IF IT HAS ONE.*
112000     IF RT-MERCHANT-PATTERN-LEN(RULE-IDX) > 0
112100         MOVE WS-UP-MERCHANT TO WS-SS-TEXT
112200         MOVE 255 TO WS-SS-TEXT-LEN
112300         MOVE RT-MERCHANT-PATTERN(RULE-IDX) TO WS-SS-PATTERN
112400         MOVE RT-MERCHANT-PATTERN-LEN(RULE-IDX) TO WS-SS-PATTERN-LEN
112500         PERFORM 2312-SCAN-SUBSTR THRU 2312-EXIT
112600         IF WS-SCAN-FOUND
112700             MOVE 'YES' TO WS-MERCH-MATCH-SW.
112800*        TEST THE DESCRIPTION-PATTERN HALF, IF IT HAS ONE.          *
112900     IF RT-DESCRIPTION-PATTERN-LEN(RULE-IDX) > 0
113000         MOVE WS-UP-DESCRIPTION TO WS-SS-TEXT
113100         MOVE 500 TO WS-SS-TEXT-LEN
113200         MOVE RT-DESCRIPTION-PATTERN(RULE-IDX) TO WS-SS-PATTERN
113300         MOVE RT-DESCRIPTION-PATTERN-LEN(RULE-IDX) TO WS-SS-PATTERN-LEN
113400         PERFORM 2312-SCAN-SUBSTR THRU 2312-EXIT
113500         IF WS-SCAN-FOUND
113600             MOVE 'YES' TO WS-DESC-MATCH-SW.
113700*        COMBINE THE TWO HALVES PER THE RULE'S OWN LOGIC COLUMN      *
113800*        (TKT FB-0058 -- BEFORE THIS, EVERY RULE WAS TREATED AS OR). *
113900     IF RT-LOGIC(RULE-IDX) = 'AND'
114000         IF WS-MERCH-MATCHED AND WS-DESC-MATCHED
114100             MOVE 'YES' TO WS-RULE-MATCH-SW
114200     ELSE
114300         IF WS-MERCH-MATCHED OR WS-DESC-MATCHED
114400             MOVE 'YES' TO WS-RULE-MATCH-SW.
114500     IF WS-RULE-MATCHED
114600         MOVE RT-TARGET-CATEGORY-ID(RULE-IDX)
114700             TO WS-P-MATCHED-CATEGORY-ID.
114800*        OPERATOR-REQUESTED TRACE -- SEE WS-DEBUG-SW ABOVE           *
114900*        (TKT FB-0183).                                              *
115000     IF WS-DEBUG-ON
115100         DISPLAY "PFB01 -- RULE " RULE-IDX " MERCH " WS-MERCH-MATCH-SW
115200                 " DESC " WS-DESC-MATCH-SW " WON " WS-RULE-MATCH-SW
115300             UPON CONSOLE.
115400 
115500*  CASE-INSENSITIVE SUBSTRING-CONTAINMENT SCAN.  TKT FB-0133 --    *
115600*  CUSTOMER SERVICE COMPLAINED THE OLD MATCH LOGIC WAS CASE-      *
115700*  SENSITIVE.  NO PATTERN-MATCHING LIBRARY RUNS ON THIS PLATFORM  *
115800 2312-SCAN-SUBSTR.
115900     ADD 1 TO WS-RULE-SCAN-CTR.
116000     MOVE 'NO ' TO WS-SCAN-FOUND-SW.
116100     IF WS-SS-PATTERN-LEN > 0 AND WS-SS-PATTERN-LEN <= WS-SS-TEXT-LEN
116200         COMPUTE WS-SS-LAST-POS =
116300             WS-SS-TEXT-LEN - WS-SS-PATTERN-LEN + 1
116400         PERFORM 2313-TEST-ONE-POS
116500             VARYING WS-SS-POS FROM 1 BY 1
116600             UNTIL WS-SS-POS > WS-SS-LAST-POS
116700             OR WS-SCAN-FOUND.
116800 2312-EXIT.
116900     EXIT.
117000 
117100*    TESTS ONE STARTING POSITION OF WS-SS-TEXT AGAINST THE WHOLE    *
117200*    PATTERN -- CALLED ONCE PER CANDIDATE POSITION BY               *
117300*    2312-SCAN-SUBSTR.                                              *
117400*  REFERENCE-MODIFICATION COMPARE -- PLAIN COBOL HAS NO BUILT-IN  *
117500*  "CONTAINS" TEST, SO THIS IS THE WHOLE SUBSTRING MATCH: SLIDE   *
117600*  THE PATTERN ACROSS THE TEXT ONE STARTING POSITION AT A TIME    *
117700*  AND COMPARE THE WHOLE PATTERN LENGTH AT EACH POSITION.          *
117800 2313-TEST-ONE-POS.
117900     IF WS-SS-TEXT(WS-SS-POS:WS-SS-PATTERN-LEN) =
118000             WS-SS-PATTERN(1:WS-SS-PATTERN-LEN)
118100         SET WS-SCAN-FOUND TO TRUE.
118200 
118300*  EXTERNAL-ID/TXN-ID GENERATION -- RUN-DATE + A WITHIN-RUN       *
118400*  SEQUENCE NUMBER GIVES AN IDEMPOTENCY KEY UNIQUE TO THE RUN      *
118500*  (TKT FB-0071).                                                 *
118600 2320-GENERATE-IDS.
118700     ADD 1 TO WS-NEXT-SEQ.
118800     MOVE WS-NEXT-SEQ TO WS-NEXT-SEQ-DISP.
118900     STRING "TXN" DELIMITED BY SIZE
119000            WS-RUN-CCYYMMDD-NUM DELIMITED BY SIZE
119100            WS-NEXT-SEQ-DISP DELIMITED BY SIZE
119200         INTO WS-P-TXN-ID.
119300     STRING "EXT" DELIMITED BY SIZE
119400            WS-RUN-CCYYMMDD-NUM DELIMITED BY SIZE
119500            WS-NEXT-SEQ-DISP DELIMITED BY SIZE
119600         INTO WS-P-EXTERNAL-ID.
119700*    NOTE -- TXN-ID AND EXTERNAL-ID SHARE THE SAME RUN-DATE-PLUS-    *
119800*    SEQUENCE SUFFIX BUT DIFFERENT THREE-CHARACTER PREFIXES, SO      *
119900*    NEITHER CAN EVER COLLIDE WITH THE OTHER EVEN THOUGH BOTH ARE    *
120000*    BUILT FROM THE SAME TWO WORKING FIELDS (TKT FB-0071).           *
120100 
120200*    APPENDS THE POSTED ROW TO THE TRANSACTION MASTER AT THE NEXT   *
120300*    RELATIVE SLOT, THEN ADDS IT TO THE IN-MEMORY TABLE SO A LATER  *
120400*    ROW IN THE SAME RUN CAN DUPLICATE-CHECK AGAINST IT TOO.        *
120500 2330-APPEND-AND-WRITE.
120600*        BUILD THE FULL TRANSACTION-REC FROM WS-PARSED-ROW -- THE    *
120700*        FIELDS ADDED TO TRNSREC.CPY FOR THE ONLINE SYSTEM'S OWN     *
120800*        AUDIT TRAIL (TR-IMPORT-BATCH-ID AND ITS NEIGHBORS) ARE      *
120900*        LEFT AT THEIR COPYBOOK-INITIAL VALUES -- THIS BATCH SUITE   *
121000*        IS NOT THE SYSTEM OF RECORD FOR THEM.                       *
121100     MOVE WS-P-TXN-ID             TO TR-TXN-ID.
121200     MOVE WS-RUN-ACCOUNT-ID        TO TR-ACCOUNT-ID.
121300     MOVE WS-P-MATCHED-CATEGORY-ID TO TR-CATEGORY-ID.
121400     MOVE WS-P-AMOUNT               TO TR-AMOUNT.
121500     MOVE WS-P-DESCRIPTION           TO TR-DESCRIPTION.
121600     MOVE WS-P-MERCHANT               TO TR-MERCHANT.
121700     MOVE WS-P-POSTED-DATE             TO TR-POSTED-DATE.
121800*  TKT FB-0196 -- CATCHES A FEED THAT EVER REGRESSES BEHIND THE  *
121900*  Y2K FIX AND SENDS A 2-DIGIT YEAR THROUGH AS IF IT WERE A      *
122000*  FULL CENTURY/YEAR.                                            *
122100     IF TR-DATE-CC NOT = 19 AND TR-DATE-CC NOT = 20
122200         DISPLAY "PFB01 -- SUSPECT CENTURY ON POSTED DATE, TXN-ID "
122300                 WS-P-TXN-ID " DATE " TR-POSTED-DATE
122400             UPON CONSOLE.
122500     MOVE WS-P-TXN-TYPE                 TO TR-TXN-TYPE.
122600     MOVE 'PENDING'                      TO TR-TXN-STATUS.
122700     MOVE WS-P-EXTERNAL-ID                TO TR-EXTERNAL-ID.
122800     WRITE TRANSACTION-REC
122900         INVALID KEY
123000             PERFORM 2331-TXN-WRITE-ERROR.
123100     ADD 1 TO WS-TXN-RRN.
123200     ADD 1 TO WS-TXN-COUNT.
123300     SET TXN-IDX TO WS-TXN-COUNT.
123400     MOVE WS-RUN-ACCOUNT-ID  TO TT-ACCOUNT-ID(TXN-IDX).
123500     MOVE WS-P-POSTED-DATE   TO TT-POSTED-DATE(TXN-IDX).
123600     MOVE WS-P-AMOUNT        TO TT-AMOUNT(TXN-IDX).
123700     MOVE WS-P-MERCHANT      TO TT-MERCHANT(TXN-IDX).
123800     MOVE WS-P-DESCRIPTION   TO TT-DESCRIPTION(TXN-IDX).
123900 
124000*  SHOULD NEVER FIRE UNDER NORMAL OPERATION -- THE RRN IS BUILT   *
124100*  BY THIS PROGRAM, NOT SUPPLIED BY THE FEED.  LOGGED TO THE      *
124200*  OPERATOR CONSOLE SO A BAD TRANSACTION-MASTER GETS NOTICED.     *
124300 2331-TXN-WRITE-ERROR.
124400     DISPLAY "PFB01 -- TRANSACTION-MASTER WRITE FAILED, STATUS "
124500             WS-TXN-FILE-STATUS " RRN " WS-TXN-RRN
124600         UPON CONSOLE.
124700 
124800*  ONE REPORT-LINE PARAGRAPH PER DETAIL STATUS -- ERROR, DUPLICATE *
124900*  AND IMPORTED EACH FORMAT THEIR OWN MESSAGE TEXT.                *
125000*    THE MESSAGE TEXT WAS ALREADY BUILT BY WHICHEVER EDIT STEP       *
125100*    REJECTED THE ROW -- THIS PARAGRAPH ONLY MOVES IT TO THE         *
125200*    PRINT LINE.                                                      *
125300 2410-REPORT-ERROR.
125400     MOVE WS-LINE-NUMBER TO O-LINE-NUMBER.
125500     MOVE "ERROR" TO O-STATUS.
125600     MOVE WS-ERROR-MSG TO O-MESSAGE.
125700     PERFORM 2440-WRITE-DETAIL.
125800 
125900*    DUPLICATE-OF-POSTED-ROW DETAIL LINE.                           *
126000 2420-REPORT-DUP.
126100     MOVE WS-LINE-NUMBER TO O-LINE-NUMBER.
126200     MOVE "DUPLICATE" TO O-STATUS.
126300     STRING "DUPLICATE OF AN ALREADY-POSTED TRANSACTION"
126400         DELIMITED BY SIZE INTO O-MESSAGE.
126500     PERFORM 2440-WRITE-DETAIL.
126600 
126700*    SUCCESSFULLY-POSTED-ROW DETAIL LINE -- MESSAGE CARRIES THE      *
126800*    GENERATED TXN-ID SO AN OPERATOR CAN TRACE IT IN TRANSACTION-    *
126900*    MASTER.                                                         *
127000 2430-REPORT-IMPORTED.
127100     MOVE WS-LINE-NUMBER TO O-LINE-NUMBER.
127200     MOVE "IMPORTED" TO O-STATUS.
127300     STRING "POSTED AS " DELIMITED BY SIZE
127400            WS-P-TXN-ID DELIMITED BY SIZE
127500         INTO O-MESSAGE.
127600     PERFORM 2440-WRITE-DETAIL.
127700 
127800*    COMMON WRITE FOR ALL THREE DETAIL-LINE FORMATS; RE-HEADS THE    *
127900*    REPORT AT END OF PAGE.                                          *
128000 2440-WRITE-DETAIL.
128100     WRITE PRTLINE FROM DETAIL-LINE
128200         AFTER ADVANCING 1 LINE
128300             AT EOP
128400                 PERFORM 9200-HEADINGS.
128500 
128600*****************************************************************
128700*  CLOSING OVERVIEW -- PRINT THE GRAND-TOTAL FOOTER, DISPLAY THE   *
128800*  OPERATOR-REQUESTED RULE-SCAN COUNT WHEN WS-DEBUG-ON, THEN       *
128900*  CLOSE ALL FOUR FILES IN THE SAME ORDER THEY WERE OPENED IN      *
129000*  1000-INIT.  NOTHING IN THIS PARAGRAPH TESTS A FILE STATUS --    *
129100*  A CLOSE FAILURE HERE WOULD SURFACE AS AN ABEND, WHICH IS THE    *
129200*  DESIRED BEHAVIOR AT THE VERY END OF A RUN.                      *
129300*****************************************************************
129400*  CONVERTS THE RUN'S CONTROL TOTALS TO ALPHANUMERIC AND PRINTS   *
129500*  THE IMPORT SUMMARY GRAND-TOTAL FOOTER BEFORE THE FILES ARE      *
129600*  CLOSED.                                                        *
129700 3000-CLOSING.
129800     MOVE WS-ROWS-READ    TO O-ROWS-READ.
129900     MOVE WS-SUCCESS-CTR  TO O-SUCCESS-CTR.
130000     MOVE WS-FAILED-CTR   TO O-FAILED-CTR.
130100 
130200     WRITE PRTLINE FROM GRAND-TOTALS
130300         AFTER ADVANCING 3 LINES.
130400 
130500*        OPERATOR-REQUESTED RULE-SCAN COUNT -- SEE WS-DEBUG-SW       *
130600*        ABOVE (TKT FB-0183).                                        *
130700     IF WS-DEBUG-ON
130800         DISPLAY "PFB01 -- TOTAL RULE-PATTERN SCANS THIS RUN "
130900                 WS-RULE-SCAN-CTR
131000             UPON CONSOLE.
131100 
131200     CLOSE TRANSACTION-IN.
131300     CLOSE RULE-MASTER.
131400     CLOSE TRANSACTION-MASTER.
131500     CLOSE IMPORT-REPORT.
131600 
131700*****************************************************************
131800*  9000/9010 READ A LINE, SKIPPING BLANKS -- A SEPARATE TWO-       *
131900*  PARAGRAPH SPLIT RATHER THAN ONE PARAGRAPH WITH A NESTED LOOP,   *
132000*  SO THIS READ LOGIC MATCHES THE SHOP'S USUAL 9000-SERIES         *
132100*  "READ UNTIL SOMETHING USABLE" SHAPE USED IN OTHER PROGRAMS.     *
132200*****************************************************************
132300*    PRIMES THE NEXT NON-BLANK LINE FOR 2000-MAINLINE -- BLANK      *
132400*    LINES ARE SKIPPED OUTRIGHT RATHER THAN EDITED AND REJECTED     *
132500*    (TKT FB-0161).                                                 *
132600 9000-READ-CSV-LINE.
132700     PERFORM 9010-READ-ONE-LINE
132800         UNTIL NO-MORE-RECS
132900         OR CSV-LINE-IN NOT = SPACES.
133000 9000-EXIT.
133100     EXIT.
133200 
133300*    ONE PHYSICAL READ OF TRANSACTION-IN.                           *
133400 9010-READ-ONE-LINE.
133500     READ TRANSACTION-IN INTO CSV-LINE-IN
133600         AT END
133700             MOVE 'NO ' TO MORE-RECS
133800         NOT AT END
133900             ADD 1 TO WS-LINE-NUMBER
134000             MOVE WS-LINE-NUMBER TO WS-LINE-NUMBER-DISP.
134100*    NOTE -- WS-LINE-NUMBER COUNTS PHYSICAL LINES READ, INCLUDING     *
134200*    ANY BLANK ONES 9000-READ-CSV-LINE GOES ON TO SKIP, SO THE        *
134300*    NUMBER PRINTED ON AN ERROR OR DUPLICATE DETAIL LINE MATCHES      *
134400*    THE LINE NUMBER A MAINTAINER WOULD COUNT OPENING THE FEED IN     *
134500*    A TEXT EDITOR.                                                   *
134600 
134700*    PRINTS THE TITLE AND COLUMN-HEADING LINES FOR A NEW REPORT      *
134800*    PAGE -- CALLED FROM 1000-INIT FOR PAGE ONE AND FROM              *
134900*    2440-WRITE-DETAIL'S AT-EOP CLAUSE FOR EVERY PAGE AFTER.          *
135000 9200-HEADINGS.
135100     ADD 1 TO WS-PCTR.
135200     MOVE WS-PCTR TO O-PCTR.
135300*        O-YY IS A 4-DIGIT FIELD BUT WS-RUN-DATE-AND-TIME CARRIES    *
135400*        CENTURY AND YEAR AS TWO SEPARATE 2-DIGIT PARTS (A LEFTOVER  *
135500*        OF THE PRE-Y2K LAYOUT THAT WAS NEVER COLLAPSED INTO A       *
135600*        SINGLE 9(04) FIELD) -- MOVED HERE BY REFERENCE              *
135700*        MODIFICATION RATHER THAN CHANGING DATEWRK.CPY'S SHAPE,      *
135800*        WHICH OTHER PROGRAMS ALSO COPY.                             *
135900     MOVE WS-RUN-DATE-MM TO O-MM.
136000     MOVE WS-RUN-DATE-DD TO O-DD.
136100     MOVE WS-RUN-DATE-CC TO O-YY(1:2).
136200     MOVE WS-RUN-DATE-YY TO O-YY(3:2).
136300 
136400     WRITE PRTLINE FROM COMPANY-TITLE
136500         AFTER ADVANCING PAGE
136600     WRITE PRTLINE FROM COLUMN-HEADINGS-1
136700         AFTER ADVANCING 2 LINES
136800     WRITE PRTLINE FROM BLANK-LINE
136900         AFTER ADVANCING 1 LINE.
137000*****************************************************************
137100*  MAINTENANCE NOTES (CARRIED FORWARD FROM THE PROGRAM BINDER):   *
137200*    - RULE-TABLE AND TXN-TABLE ARE BOTH SIZED FOR ONE ACCOUNT'S  *
137300*      WORST CASE SEEN TO DATE.  IF EITHER OCCURS CLAUSE EVER     *
137400*      NEEDS RAISING AGAIN, CHECK THE WORKING-STORAGE MAP BEFORE  *
137500*      COMPILING -- THIS PROGRAM HAS NO DYNAMIC STORAGE.          *
137600*    - THE QUOTE-AWARE CSV SPLITTER (2100-2110) ASSUMES THE       *
137700*      BANK'S FEED ESCAPES AN EMBEDDED DOUBLE QUOTE AS TWO        *
137800*      CONSECUTIVE DOUBLE QUOTES, PER THE EXTRACT SPEC THE BANK   *
137900*      SUPPLIED WHEN THIS FEED FORMAT WAS ADOPTED (TKT FB-0104);  *
138000*      A DIFFERENT ESCAPING CONVENTION WOULD REQUIRE REWORKING    *
138100*      2110-SCAN-ONE-CHAR'S QUOTE-TOGGLE LOGIC.                   *
138200*    - THE RULE ENGINE RUNS ONLY WHEN THE FEED DOES NOT SUPPLY    *
138300*      ITS OWN CATEGORY-ID; IT NEVER OVERRIDES A FEED-SUPPLIED    *
138400*      ONE, EVEN WHEN A LATER, HIGHER-PRIORITY RULE WOULD HAVE    *
138500*      CHOSEN DIFFERENTLY.                                         *
138600*****************************************************************
