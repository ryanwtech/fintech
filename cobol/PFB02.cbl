000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        PFB02.
000300 AUTHOR.            J. PETRAKIS.
000400 INSTALLATION.      CONSUMER SYSTEMS - BATCH PROCESSING.
000500 DATE-WRITTEN.      11/02/1988.
000600 DATE-COMPILED.
000700 SECURITY.          COMPANY CONFIDENTIAL - BATCH SCHEDULER USE ONLY.
000800*****************************************************************
000900*  PFB02 -- BUDGET ENRICHMENT AND REPORT BATCH.                  *
001000*  READS ONE MONTH'S BUDGET HEADER AND ITS PLANNED BUDGET-ITEM   *
001100*  LINES, SUMS ACTUAL SPEND PER CATEGORY FROM THE POSTED          *
001200*  TRANSACTION MASTER, COMPUTES REMAINING AMOUNT AND SPENT        *
001300*  PERCENTAGE PER ITEM AND FOR THE BUDGET AS A WHOLE, AND PRINTS  *
001400*  THE BUDGET REPORT.                                             *
001500*****************************************************************
001600*  GENERAL NOTE TO MAINTAINERS --                                 *
001700*  THIS PROGRAM DOES NOT RE-READ TRANSACTION-MASTER PER BUDGET    *
001800*  ITEM.  THE WHOLE FILE IS LOADED INTO TXN-TABLE AT INIT AND     *
001900*  SCANNED IN MEMORY FOR EACH ITEM AND AGAIN FOR THE BUDGET-LEVEL *
002000*  FOOTER LINE.  IF THE TRANSACTION-MASTER POPULATION EVER        *
002100*  OUTGROWS THE TXN-TAB-ENTRY OCCURS LIMIT BELOW, RAISE THE LIMIT *
002200*  THE SAME WAY IT WAS RAISED FOR PFB01'S RULE-TABLE -- SEE THAT  *
002300*  PROGRAM'S CHANGE LOG (TKT FB-0095) FOR THE PATTERN TO FOLLOW.  *
002400*****************************************************************
002500*  CHANGE LOG                                                     *
002600*  --------------------------------------------------------       *
002700*  11/02/88  JP   ORIGINAL.  ONE BUDGET-ITEM READ, ONE TOTAL LINE. *
002800*  07/19/90  JP   ADDED THE BUDGET-LEVEL TOTAL LINE BELOW THE      *
002900*                 ITEM DETAIL -- PRIOR RELEASE PRINTED ITEMS ONLY  *
003000*                 (TKT FB-0211).                                   *
003100*  03/05/92  RM   CATEGORY-MASTER LOOKUP ADDED SO THE REPORT       *
003200*                 PRINTS THE CATEGORY NAME INSTEAD OF THE RAW KEY  *
003300*                 (TKT FB-0238).                                   *
003400*  10/14/93  CK   TRANSACTION-MASTER CHANGED FROM A SORTED EXTRACT *
003500*                 TO A FULL IN-MEMORY TABLE LOAD, MATCHING THE     *
003600*                 IMPORT JOB'S TABLE-SCAN STYLE -- REMOVED THE     *
003700*                 SORT STEP AHEAD OF THIS JOB (TKT FB-0255).       *
003800*  02/22/95  CK   SPENT-PERCENTAGE ROUNDING CHANGED FROM TRUNCATE  *
003900*                 TO ROUND HALF-UP PER FINANCE DEPARTMENT REQUEST  *
004000*                 (TKT FB-0266).                                   *
004100*  09/11/96  DW   ZERO-PLANNED-AMOUNT GUARD ADDED -- PRIOR RELEASE *
004200*                 ABENDED ON A ZERO-DIVIDE WHEN A CATEGORY HAD NO  *
004300*                 PLANNED AMOUNT (TKT FB-0279).                    *
004400*  08/03/98  DW   Y2K REMEDIATION -- BUDGET FROM-DATE AND TO-DATE  *
004500*                 WIDENED TO 4-DIGIT CENTURY/YEAR; PRIOR RELEASE   *
004600*                 CARRIED A 2-DIGIT YEAR IN THE DATE-RANGE TEST.   *
004700*  01/08/99  DW   Y2K FOLLOW-UP -- CENTURY ROLLOVER TEST RUN       *
004800*                 FOUND THE BUDGET-MASTER LOOKUP STILL COMPARING   *
004900*                 ON A 2-DIGIT YEAR; CORRECTED.                    *
005000*  06/27/01  AN   ADDED THE DEFAULT-BUDGET SYNTHESIS WHEN NO       *
005100*                 BUDGET-MASTER HEADER IS ON FILE FOR THE          *
005200*                 REQUESTED MONTH (TKT FB-0298).                   *
005300*  04/16/04  AN   BUDGET-LEVEL SPENT-AMOUNT CHANGED TO AN EXPENSE- *
005400*                 ONLY AGGREGATE (DEBIT OR NON-INCOME CATEGORY)    *
005500*                 RATHER THAN A NET SUM -- FINANCE WANTED SPENT    *
005600*                 SHOWN AS A POSITIVE FIGURE (TKT FB-0312).        *
005700*  11/30/07  JP   CATEGORY-MASTER LOOKUP MADE TABLE-DRIVEN INSTEAD *
005800*                 OF A PER-ITEM RE-READ (TKT FB-0329).             *
005900*  02/19/13  PH   ADDED WS-DEBUG-SW AND WS-TXN-SCAN-CTR SO AN      *
006000*                 OPERATOR CAN CONFIRM HOW MANY POSTED-TRANSACTION *
006100*                 ROWS WERE SCANNED AGAINST EACH BUDGET ITEM       *
006200*                 WITHOUT ATTACHING A DEBUGGER TO THE RUN          *
006300*                 (TKT FB-0341).                                   *
006400*  03/14/24  JP   2110-ADD-ONE-TXN WAS SUMMING THE RAW TXN AMOUNT  *
006500*                 SIGNED -- AN EXPENSE CATEGORY CAME OUT WITH A    *
006600*                 NEGATIVE ACTUAL-AMOUNT, WHICH GREW REMAINING-    *
006700*                 AMOUNT INSTEAD OF SHRINKING IT UNDER OVERSPEND.  *
006800*                 CHANGED TO THE SAME DEBIT-SIGN-FLIP AND EXPENSE- *
006900*                 ONLY FILTER 3100-ADD-ONE-SPEND-TXN ALREADY USES  *
007000*                 FOR THE BUDGET-LEVEL TOTAL (TKT FB-0495).        *
007100 ENVIRONMENT DIVISION.
007200*-----------------------------------------------------------------*
007300*  CONFIGURATION SECTION -- PRINTER FORM CONTROL, THE SHOP'S       *
007400*  NUMERIC-SIGN CLASS TEST, AND THE RERUN UPSI SWITCH READ BY      *
007500*  THE OPERATOR AT THE CONSOLE BEFORE THE JOB IS SUBMITTED A       *
007600*  SECOND TIME FOR THE SAME MONTH.                                 *
007700*-----------------------------------------------------------------*
007800 CONFIGURATION SECTION.
007900 SPECIAL-NAMES.
008000*    C01 NAMES THE CARRIAGE-CONTROL CHANNEL THE PRINTER'S FORMS      *
008100*    OVERLAY USES FOR TOP-OF-PAGE SKIPS -- REFERENCED BY THE         *
008200*    AFTER ADVANCING PAGE CLAUSE IN 9200-HEADINGS.                   *
008300     C01 IS TOP-OF-FORM
008400*    NUMERIC-SIGN-CLASS IS NOT TESTED IN THIS PROGRAM TODAY; IT IS   *
008500*    DECLARED HERE BECAUSE EVERY PROGRAM IN THE SUITE CARRIES IT.    *
008600     CLASS NUMERIC-SIGN-CLASS IS '+' THRU '-'
008700*    UPSI-0 IS READ FROM THE OPERATOR'S CONSOLE SWITCH SETTING AT    *
008800*    JOB START -- '1' MEANS THE OPERATOR IS RESUBMITTING THIS RUN    *
008900*    FOR A BUDGET ALREADY REPORTED ON THIS MONTH.                    *
009000     UPSI-0 IS WS-RERUN-SWITCH
009100         ON STATUS IS WS-RERUN-REQUESTED
009200         OFF STATUS IS WS-RERUN-NOT-REQUESTED.
009300*-----------------------------------------------------------------*
009400*  FILE-CONTROL -- FIVE FILES.  BUDGET-MASTER (ONE HEADER ROW PER *
009500*  USER BUDGET/MONTH), BUDGET-ITEM-MASTER (PLANNED LINES FOR THE  *
009600*  REQUESTED BUDGET, READ SEQUENTIALLY), CATEGORY-MASTER (LOADED  *
009700*  WHOLE INTO CATEGORY-TABLE), TRANSACTION-MASTER (RELATIVE, READ *
009800*  WHOLE INTO TXN-TABLE -- SAME FILE PFB01 APPENDS TO), AND       *
009900*  BUDGET-REPORT, THE PRINTED OUTPUT.                             *
010000*-----------------------------------------------------------------*
010100 INPUT-OUTPUT SECTION.
010200 FILE-CONTROL.
010300     SELECT BUDGET-MASTER
010400         ASSIGN TO "BUDGMSTR"
010500         ORGANIZATION IS LINE SEQUENTIAL.
010600 
010700     SELECT BUDGET-ITEM-MASTER
010800         ASSIGN TO "BUDITMST"
010900         ORGANIZATION IS LINE SEQUENTIAL.
011000 
011100     SELECT CATEGORY-MASTER
011200         ASSIGN TO "CATGMSTR"
011300         ORGANIZATION IS LINE SEQUENTIAL.
011400 
011500     SELECT TRANSACTION-MASTER
011600         ASSIGN TO "TRANMSTR"
011700         ORGANIZATION IS RELATIVE
011800         ACCESS MODE IS DYNAMIC
011900         RELATIVE KEY IS WS-TXN-RRN
012000         FILE STATUS IS WS-TXN-FILE-STATUS.
012100 
012200     SELECT BUDGET-REPORT
012300         ASSIGN TO "BUDGRPT".
012400 
012500 DATA DIVISION.
012600*-----------------------------------------------------------------*
012700*  FILE SECTION -- FOUR INPUT FILES AND ONE PRINTED REPORT.  SEE   *
012800*  THE COPYBOOK NOTES BELOW FOR WHICH FIELDS EACH LAYOUT OWNS AND  *
012900*  WHICH FIELDS ARE CARRIED ONLY FOR LAYOUT COMPATIBILITY WITH THE *
013000*  ONLINE SYSTEM.                                                  *
013100*-----------------------------------------------------------------*
013200 FILE SECTION.
013300*-----------------------------------------------------------------*
013400*  BUDGET-MASTER -- ONE ROW PER USER BUDGET/MONTH.  LAYOUT IS IN  *
013500*  BUDGREC.CPY, SHARED WITH THE BUDGET-ADMIN ONLINE SCREEN.       *
013600*-----------------------------------------------------------------*
013700 FD  BUDGET-MASTER
013800     LABEL RECORD IS STANDARD.
013900     COPY BUDGREC.
014000 
014100*-----------------------------------------------------------------*
014200*  BUDGET-ITEM-MASTER IS READ AS A FLAT 135-BYTE IMAGE (BI-LINE-IN)*
014300*  RATHER THAN UNDER THE BUDGET-ITEM-REC GROUP IN BUDGREC.CPY --   *
014400*  BUDGET-ITEM-REC IS THE ONLINE SCREEN'S OWN LAYOUT, NOT THIS     *
014500*  FILE'S ACTUAL I/O RECORD (SEE THE COPYBOOK'S OWN NOTE).  THE    *
014600*  FIELDS THIS BATCH SUITE NEEDS ARE PICKED UP BELOW UNDER         *
014700*  WS-BUDGET-ITEM-WORK IN WORKING-STORAGE.                        *
014800*-----------------------------------------------------------------*
014900 FD  BUDGET-ITEM-MASTER
015000     LABEL RECORD IS STANDARD
015100     DATA RECORD IS BI-LINE-IN.
015200 01  BI-LINE-IN                     PIC X(135).
015300 
015400*-----------------------------------------------------------------*
015500*  CATEGORY-MASTER -- LOADED WHOLE AT INIT INTO CATEGORY-TABLE.   *
015600*-----------------------------------------------------------------*
015700 FD  CATEGORY-MASTER
015800     LABEL RECORD IS STANDARD.
015900     COPY CATGREC.
016000 
016100*-----------------------------------------------------------------*
016200*  TRANSACTION-MASTER -- SAME FILE PFB01 APPENDS POSTED ROWS TO.  *
016300*  OPENED I-O HERE ONLY BECAUSE THE RELATIVE ORGANIZATION REQUIRES*
016400*  A RELATIVE KEY TO BE SUPPLIED ON EVERY READ; THIS PROGRAM NEVER*
016500*  WRITES A TRANSACTION-MASTER ROW.                               *
016600*-----------------------------------------------------------------*
016700 FD  TRANSACTION-MASTER
016800     LABEL RECORD IS STANDARD.
016900     COPY TRNSREC.
017000 
017100*-----------------------------------------------------------------*
017200*  BUDGET-REPORT -- ONE DETAIL LINE PER BUDGET ITEM, PLUS A        *
017300*  BUDGET-LEVEL TOTAL LINE AT THE BOTTOM OF THE RUN.               *
017400*-----------------------------------------------------------------*
017500 FD  BUDGET-REPORT
017600     LABEL RECORD IS OMITTED
017700     RECORD CONTAINS 132 CHARACTERS
017800     DATA RECORD IS PRTLINE
017900     LINAGE IS 60 WITH FOOTING AT 56.
018000 01  PRTLINE                        PIC X(132).
018100 
018200*-----------------------------------------------------------------*
018300*  WORKING-STORAGE SECTION -- LAID OUT IN THE ORDER: SHOP-STANDARD*
018400*  RUN-DATE WORK AREA, RUN PARAMETERS, RERUN SWITCH, CONTROL      *
018500*  COUNTERS, END-OF-FILE SWITCHES, TRANSACTION-MASTER I/O WORK,   *
018600*  BUDGET-ITEM WORKING COPY, CATEGORY AND TRANSACTION TABLES,     *
018700*  ACCUMULATOR WORK AREAS, AND FINALLY THE PRINT-LINE LAYOUTS.     *
018800*-----------------------------------------------------------------*
018900 WORKING-STORAGE SECTION.
019000*    NAMING CONVENTION -- WI- PREFIXES A FIELD READ OFF THE CURRENT  *
019100*    BUDGET-ITEM WORK AREA, BG- A FIELD OFF THE BUDGET HEADER, CT-   *
019200*    A CATEGORY-TABLE ENTRY, TT- A TXN-TABLE ENTRY, AND O- A FIELD   *
019300*    ON A PRINT LINE.  WS- IS THE SHOP'S CATCH-ALL PREFIX FOR        *
019400*    EVERYTHING ELSE IN WORKING-STORAGE.                             *
019500     COPY DATEWRK.
019600 
019700*    RUN-TIME PARAMETERS ACCEPTED FROM THE OPERATOR'S CONSOLE AT   *
019800*    1000-INIT -- WHICH USER'S BUDGET TO REPORT ON AND WHICH       *
019900*    BUDGET-MASTER ROW TO MATCH.  NEITHER IS VALIDATED HERE; AN    *
020000*    UNKNOWN BUDGET-ID FALLS THROUGH TO 1320-SYNTHESIZE-BUDGET.    *
020100 01  WS-RUN-PARMS.
020200*        ACCEPTED FROM CONSOLE; MATCHED AGAINST CG-USER-ID IN        *
020300*        1110-READ-CATEGORY AND TR-CATEGORY-ID ONLY INDIRECTLY       *
020400*        THROUGH THE CATEGORY-TABLE IT BUILDS.                       *
020500     05  WS-RUN-USER-ID             PIC X(36)    VALUE SPACES.
020600*        ACCEPTED FROM CONSOLE; MATCHED AGAINST BG-BUDGET-ID IN      *
020700*        1310-READ-BUDGET.                                           *
020800     05  WS-RUN-BUDGET-ID           PIC X(36)    VALUE SPACES.
020900*        PAD TO AN EVEN 80-BYTE GROUP -- THE SHOP'S USUAL HABIT      *
021000*        FOR A SMALL PARAMETER GROUP LIKE THIS ONE.                  *
021100     05  FILLER                     PIC X(08)    VALUE SPACES.
021200 
021300*    OPERATOR RERUN FLAG, SET BY THE UPSI-0 SWITCH ABOVE.  NOT     *
021400*    TESTED ANYWHERE IN THIS PROGRAM TODAY -- CARRIED FOR          *
021500*    CONSISTENCY WITH THE OTHER TWO PROGRAMS IN THE SUITE, WHICH   *
021600*    DO CHECK IT BEFORE WRITING OUTPUT.                            *
021700 01  WS-RERUN-SWITCH                PIC X(01)    VALUE 'N'.
021800     88  WS-RERUN-REQUESTED             VALUE '1'.
021900     88  WS-RERUN-NOT-REQUESTED         VALUE '0'.
022000 
022100*    REPORT PAGE COUNTER, BUMPED EACH TIME 9200-HEADINGS FIRES.    *
022200*    DECLARED COMP SINCE IT IS PURE CONTROL DATA, NEVER PRINTED     *
022300*    DIRECTLY -- O-PCTR ON THE TITLE LINE IS A SEPARATE EDITED      *
022400*    FIELD MOVED FROM IT.                                           *
022500 01  WS-CONTROL-COUNTERS.
022600     05  WS-PCTR                    PIC 9(04) COMP VALUE 0.
022700     05  FILLER                     PIC X(01)      VALUE SPACE.
022800 
022900*    END-OF-FILE AND FOUND-FLAG SWITCHES, ONE PER FILE THIS        *
023000*    PROGRAM DRIVES A LOAD OR SCAN LOOP AGAINST.                   *
023100 01  WS-SWITCHES.
023200*        SET ON WHEN 1310-READ-BUDGET MATCHES WS-RUN-BUDGET-ID.    *
023300     05  WS-BUDGET-FOUND-SW          PIC X(03) VALUE 'NO '.
023400         88  WS-BUDGET-WAS-FOUND         VALUE 'YES'.
023500     05  WS-BUDG-EOF-SW               PIC X(03) VALUE 'NO '.
023600         88  WS-BUDG-MASTER-EOF           VALUE 'YES'.
023700     05  WS-ITEM-EOF-SW               PIC X(03) VALUE 'NO '.
023800         88  WS-ITEM-EOF                  VALUE 'YES'.
023900     05  WS-CATG-EOF-SW               PIC X(03) VALUE 'NO '.
024000         88  WS-CATG-EOF                  VALUE 'YES'.
024100     05  WS-TXN-EOF-SW                PIC X(03) VALUE 'NO '.
024200         88  WS-TXN-LOAD-EOF              VALUE 'YES'.
024300     05  FILLER                      PIC X(01) VALUE SPACE.
024400 
024500*    TRANSACTION-MASTER FILE STATUS AND RELATIVE-RECORD-NUMBER     *
024600*    COUNTER -- WS-TXN-RRN IS DRIVEN FROM 1 UP THROUGH THE LOAD    *
024700*    LOOP IN 1200-LOAD-TXN-TABLE RATHER THAN USING START/NEXT.     *
024800*    WS-TXN-FILE-STATUS IS REQUIRED BY THE RELATIVE-ORGANIZATION   *
024900*    SELECT CLAUSE BUT IS NOT TESTED BY ANY PARAGRAPH TODAY --     *
025000*    1210-READ-TXN RELIES ON THE READ'S OWN AT END/NOT AT END      *
025100*    PHRASES INSTEAD.  LEFT DECLARED SO A FUTURE CHANGE CAN ADD A  *
025200*    NON-EOF ERROR CHECK WITHOUT FIRST HAVING TO ADD THE CLAUSE.   *
025300 01  WS-TXN-FILE-STATUS             PIC X(02)    VALUE '00'.
025400 01  WS-TXN-RRN                     PIC 9(07) COMP VALUE 0.
025500 
025600*    STANDALONE DIAGNOSTIC SWITCH AND COUNTER ADDED UNDER TKT      *
025700*    FB-0341 -- SEE 2110-ADD-ONE-TXN AND 3000-CLOSING.  KEPT AS    *
025800*    77-LEVEL ITEMS RATHER THAN FOLDED INTO WS-SWITCHES OR         *
025900*    WS-CONTROL-COUNTERS BECAUSE NEITHER IS PART OF THE REPORT'S   *
026000*    OWN CONTROL FLOW -- THEY EXIST ONLY TO BE TURNED ON BY AN     *
026100*    OPERATOR TROUBLESHOOTING A BUDGET THAT WON'T BALANCE.         *
026200 77  WS-DEBUG-SW                    PIC X(01)    VALUE 'N'.
026300     88  WS-DEBUG-ON                    VALUE 'Y'.
026400     88  WS-DEBUG-OFF                   VALUE 'N'.
026500 77  WS-TXN-SCAN-CTR                PIC 9(07) COMP VALUE 0.
026600 
026700*  WORKING COPY OF ONE BUDGET-ITEM-MASTER ROW -- BI-LINE-IN ARRIVES  *
026800*  AS A FLAT 135-BYTE IMAGE, MOVED HERE UNDER THE BUDGET-ITEM-REC    *
026900*  GROUP PICTURE SO THE ITEM FIELDS CAN BE ADDRESSED BY NAME.        *
027000 01  WS-BUDGET-ITEM-WORK-AREA        PIC X(135)   VALUE SPACES.
027100*    REDEFINES #1 OF 3 IN THIS PROGRAM.                             *
027200 01  WS-BUDGET-ITEM-WORK REDEFINES WS-BUDGET-ITEM-WORK-AREA.
027300*        THE BUDGET THIS LINE WAS PLANNED UNDER.                    *
027400     05  WI-BUDGET-ID                PIC X(36).
027500*        THE CATEGORY THIS PLANNED LINE COVERS.                     *
027600     05  WI-CATEGORY-ID              PIC X(36).
027700*        WHAT THE USER PLANNED TO SPEND IN THIS CATEGORY.            *
027800     05  WI-PLANNED-AMOUNT           PIC S9(13)V99.
027900*        SUMMED FROM TXN-TABLE BY 2100-CALC-ACTUAL.                  *
028000     05  WI-ACTUAL-AMOUNT            PIC S9(13)V99.
028100*        PLANNED-AMOUNT LESS ACTUAL-AMOUNT; MAY GO NEGATIVE.         *
028200     05  WI-REMAINING-AMOUNT         PIC S9(13)V99.
028300*        ACTUAL-AMOUNT AS A PERCENTAGE OF PLANNED-AMOUNT.            *
028400     05  WI-SPENT-PERCENTAGE         PIC S9(05)V9(04).
028500     05  FILLER                      PIC X(09).
028600 
028700*  CATEGORY NAME LOOKUP TABLE -- LOADED ONCE AT INIT SO THE ITEM     *
028800*  DETAIL LINE CAN PRINT CATEGORY-NAME WITHOUT A RE-READ OF          *
028900*  CATEGORY-MASTER FOR EVERY BUDGET ITEM (TKT FB-0329).               *
029000 01  CATEGORY-TABLE.
029100     05  WS-CATG-COUNT                  PIC 9(04) COMP VALUE 0.
029200     05  CATG-TAB-ENTRY OCCURS 500 TIMES INDEXED BY CATG-IDX.
029300*            MATCHED AGAINST WI-CATEGORY-ID AND TT-CATEGORY-ID.      *
029400         10  CT-CATEGORY-ID               PIC X(36).
029500*            PRINTED ON THE DETAIL LINE IN PLACE OF THE RAW KEY.     *
029600         10  CT-CATEGORY-NAME             PIC X(100).
029700*            CARRIED FORWARD TO EACH MATCHING TXN-TAB-ENTRY SO THE   *
029800*            BUDGET-LEVEL TOTAL CAN TELL INCOME FROM EXPENSE.        *
029900         10  CT-IS-INCOME-SW               PIC X(01).
030000             88  CT-CATEGORY-IS-INCOME        VALUE 'Y'.
030100         10  FILLER                        PIC X(01).
030200 
030300*  POSTED-TRANSACTION TABLE -- THE WHOLE CURRENT TRANSACTION-        *
030400*  MASTER FOR THE RUN'S USER, LOADED AT INIT SO THE ACTUAL-SPEND     *
030500*  SUM CAN BE COMPUTED BY TABLE SCAN RATHER THAN A SORTED EXTRACT    *
030600*  (TKT FB-0255).                                                     *
030700 01  TXN-TABLE.
030800     05  WS-TXN-COUNT                   PIC 9(05) COMP VALUE 0.
030900     05  TXN-TAB-ENTRY OCCURS 5000 TIMES INDEXED BY TXN-IDX.
031000*            MATCHED AGAINST WI-CATEGORY-ID FOR THE ACTUAL-SPEND SUM.*
031100         10  TT-CATEGORY-ID                PIC X(36).
031200*            SIGNED -- DEBITS ARE NEGATIVE, CREDITS ARE POSITIVE.    *
031300         10  TT-AMOUNT                     PIC S9(13)V99.
031400*            TESTED AGAINST THE BUDGET'S FROM-DATE/TO-DATE RANGE.    *
031500         10  TT-POSTED-DATE                PIC 9(08).
031600*            'CREDIT' OR 'DEBIT '; SEE TR-TXN-TYPE IN TRNSREC.CPY.   *
031700         10  TT-TXN-TYPE                   PIC X(06).
031800             88  TT-TYPE-CREDIT                 VALUE 'CREDIT'.
031900             88  TT-TYPE-DEBIT                  VALUE 'DEBIT '.
032000*            SET FROM CATEGORY-TABLE AT LOAD TIME -- SEE             *
032100*            1221-LOOKUP-TXN-CATEGORY.                               *
032200         10  TT-IS-INCOME-CATG-SW          PIC X(01).
032300             88  TT-IS-INCOME-CATEGORY         VALUE 'Y'.
032400         10  FILLER                        PIC X(01).
032500 
032600*    ACCUMULATES ONE BUDGET ITEM'S ACTUAL SPEND ACROSS THE TXN-TABLE *
032700*    SCAN DONE BY 2100-CALC-ACTUAL; RESET TO ZERO FOR EACH ITEM.     *
032800 01  WS-ACTUAL-SUM-WORK.
032900     05  WS-AS-SUM                      PIC S9(13)V99 VALUE 0.
033000     05  FILLER                         PIC X(01)     VALUE SPACE.
033100 
033200*    ACCUMULATES THE BUDGET-LEVEL EXPENSE-ONLY SPEND FIGURE ACROSS   *
033300*    THE WHOLE TXN-TABLE, COMPUTED ONCE AT 3000-CLOSING.             *
033400 01  WS-BUDGET-TOTALS-WORK.
033500     05  WS-BT-SPENT-AMOUNT              PIC S9(13)V99 VALUE 0.
033600     05  WS-BT-REMAINING-AMOUNT          PIC S9(13)V99 VALUE 0.
033700     05  FILLER                          PIC X(01)     VALUE SPACE.
033800 
033900*  BUDGET REPORT PRINT LINES.                                        *
034000*    TITLE LINE -- COMPANY NAME, REPORT TITLE, RUN DATE, PAGE NO.    *
034100 01  COMPANY-TITLE.
034200     05  FILLER                      PIC X(10)  VALUE SPACES.
034300*        THE CORPORATE NAME, SPELLED OUT THE SAME WAY ON EVERY       *
034400*        PRINTED REPORT THIS SHOP PRODUCES.                          *
034500     05  FILLER                      PIC X(30)
034600             VALUE "FIRST CONSUMER FINANCIAL CORP".
034700     05  FILLER                      PIC X(20)  VALUE SPACES.
034800     05  FILLER                      PIC X(26)
034900             VALUE "MONTHLY BUDGET REPORT".
035000     05  FILLER                      PIC X(10)  VALUE SPACES.
035100     05  FILLER                      PIC X(05)  VALUE "DATE ".
035200*        RUN-DATE MONTH, DAY AND 4-DIGIT YEAR, MOVED IN BY            *
035300*        9200-HEADINGS OUT OF THE DATEWRK.CPY RUN-DATE FIELDS.        *
035400     05  O-MM                        PIC 99.
035500     05  FILLER                      PIC X      VALUE "/".
035600     05  O-DD                        PIC 99.
035700     05  FILLER                      PIC X      VALUE "/".
035800     05  O-YY                        PIC 9(04).
035900     05  FILLER                      PIC X(04)  VALUE SPACES.
036000     05  FILLER                      PIC X(05)  VALUE "PAGE ".
036100*        CURRENT PAGE NUMBER, BUMPED BY 9200-HEADINGS EACH TIME IT   *
036200*        FIRES.                                                      *
036300     05  O-PCTR                      PIC ZZZ9.
036400     05  FILLER                      PIC X(08)  VALUE SPACES.
036500 
036600*    COLUMN HEADING LINE -- PRINTED ONCE PER PAGE BY 9200-HEADINGS.  *
036700*    EVERY COLUMN HEADING BELOW IS A LITERAL, NOT A VARIABLE FIELD,  *
036800*    SO THE WHOLE RECORD IS WRITTEN FROM FILLER ALONE.                *
036900 01  COLUMN-HEADINGS-1.
037000     05  FILLER                      PIC X(08)  VALUE SPACES.
037100     05  FILLER                      PIC X(24)  VALUE "CATEGORY".
037200     05  FILLER                      PIC X(04)  VALUE SPACES.
037300     05  FILLER                      PIC X(15)  VALUE "PLANNED".
037400     05  FILLER                      PIC X(03)  VALUE SPACES.
037500     05  FILLER                      PIC X(15)  VALUE "ACTUAL".
037600     05  FILLER                      PIC X(03)  VALUE SPACES.
037700     05  FILLER                      PIC X(15)  VALUE "REMAINING".
037800     05  FILLER                      PIC X(03)  VALUE SPACES.
037900     05  FILLER                      PIC X(10)  VALUE "PCT SPENT".
038000     05  FILLER                      PIC X(32)  VALUE SPACES.
038100 
038200*    ONE BLANK LINE, WRITTEN AFTER THE COLUMN HEADINGS.              *
038300 01  BLANK-LINE.
038400     05  FILLER                      PIC X(132) VALUE SPACES.
038500 
038600*    ONE LINE PER BUDGET ITEM -- CATEGORY NAME, PLANNED, ACTUAL,     *
038700*    REMAINING AND PERCENT-SPENT.                                    *
038800 01  DETAIL-LINE.
038900     05  FILLER                      PIC X(08)  VALUE SPACES.
039000*        CATEGORY-TABLE NAME, OR "UNKNOWN CATEGORY" (SEE             *
039100*        2310-LOOKUP-ITEM-CATEGORY).                                 *
039200     05  O-CATEGORY-NAME              PIC X(24).
039300     05  FILLER                      PIC X(04)  VALUE SPACES.
039400*        WI-PLANNED-AMOUNT, EDITED WITH A FLOATING TRAILING SIGN.    *
039500     05  O-PLANNED-AMOUNT              PIC ZZZ,ZZZ,ZZ9.99-.
039600     05  FILLER                      PIC X(03)  VALUE SPACES.
039700*        WI-ACTUAL-AMOUNT, SUMMED BY 2100-CALC-ACTUAL.               *
039800     05  O-ACTUAL-AMOUNT               PIC ZZZ,ZZZ,ZZ9.99-.
039900     05  FILLER                      PIC X(03)  VALUE SPACES.
040000*        PLANNED LESS ACTUAL; PRINTS WITH A TRAILING MINUS WHEN      *
040100*        THE ITEM IS OVER BUDGET.                                    *
040200     05  O-REMAINING-AMOUNT            PIC ZZZ,ZZZ,ZZ9.99-.
040300     05  FILLER                      PIC X(03)  VALUE SPACES.
040400*        WI-SPENT-PERCENTAGE, EDITED WITH A TRAILING "%" SIGN BYTE.  *
040500     05  O-SPENT-PERCENTAGE            PIC ZZZ9.99-.
040600     05  FILLER                      PIC X(01)  VALUE "%".
040700     05  FILLER                      PIC X(01)  VALUE SPACES.
040800     05  FILLER                      PIC X(32)  VALUE SPACES.
040900 
041000*    BUDGET-LEVEL FOOTER LINE -- WRITTEN ONCE AT 3000-CLOSING,       *
041100*    THREE LINES BELOW THE LAST DETAIL LINE (TKT FB-0211).           *
041200 01  BUDGET-TOTAL-LINE.
041300     05  FILLER                      PIC X(08)  VALUE SPACES.
041400     05  FILLER                      PIC X(24)  VALUE "BUDGET TOTALS".
041500     05  FILLER                      PIC X(04)  VALUE SPACES.
041600*        BG-TOTAL-AMOUNT, THE BUDGET HEADER'S OWN PLANNED TOTAL.     *
041700     05  O-TOTAL-AMOUNT                PIC ZZZ,ZZZ,ZZ9.99-.
041800     05  FILLER                      PIC X(03)  VALUE SPACES.
041900*        WS-BT-SPENT-AMOUNT, THE EXPENSE-ONLY AGGREGATE COMPUTED BY *
042000*        3100-ADD-ONE-SPEND-TXN (TKT FB-0312).                       *
042100     05  O-SPENT-AMOUNT                PIC ZZZ,ZZZ,ZZ9.99-.
042200     05  FILLER                      PIC X(03)  VALUE SPACES.
042300*        BG-TOTAL-AMOUNT LESS WS-BT-SPENT-AMOUNT.                    *
042400     05  O-TOT-REMAINING-AMOUNT        PIC ZZZ,ZZZ,ZZ9.99-.
042500     05  FILLER                      PIC X(45)  VALUE SPACES.
042600 
042700*-----------------------------------------------------------------*
042800*  PROCEDURE DIVISION -- INITIALIZE AND LOAD THE TABLES, THEN      *
042900*  STEP THE BUDGET-ITEM-MASTER FILE ONE ROW AT A TIME (2000-       *
043000*  MAINLINE), MATCHING EACH ITEM THAT BELONGS TO THE REQUESTED     *
043100*  BUDGET.  CLOSE OUT WITH THE BUDGET-LEVEL FOOTER LINE.           *
043200*-----------------------------------------------------------------*
043300 PROCEDURE DIVISION.
043400 0000-MAIN.
043500     PERFORM 1000-INIT.
043600     PERFORM 2000-MAINLINE
043700         UNTIL WS-ITEM-EOF.
043800     PERFORM 3000-CLOSING.
043900     STOP RUN.
044000 
044100*    INIT OVERVIEW -- OPEN THE FIVE FILES, ACCEPT THE RUN           *
044200*    PARAMETERS FROM THE CONSOLE, STAMP THE RUN DATE, LOAD THE      *
044300*    CATEGORY AND TRANSACTION TABLES, LOCATE OR SYNTHESIZE THE      *
044400*    REQUESTED BUDGET HEADER, PRIME THE FIRST BUDGET-ITEM-MASTER    *
044500*    READ, AND PRINT THE FIRST PAGE'S HEADINGS.                     *
044600 1000-INIT.
044700     OPEN INPUT BUDGET-MASTER.
044800     OPEN INPUT BUDGET-ITEM-MASTER.
044900     OPEN INPUT CATEGORY-MASTER.
045000     OPEN I-O TRANSACTION-MASTER.
045100     OPEN OUTPUT BUDGET-REPORT.
045200 
045300     ACCEPT WS-RUN-USER-ID FROM CONSOLE.
045400     ACCEPT WS-RUN-BUDGET-ID FROM CONSOLE.
045500 
045600     MOVE FUNCTION CURRENT-DATE TO WS-RUN-DATE-AND-TIME.
045700 
045800     PERFORM 1100-LOAD-CATEGORY-TABLE THRU 1100-EXIT.
045900     PERFORM 1200-LOAD-TXN-TABLE THRU 1200-EXIT.
046000     PERFORM 1300-FIND-BUDGET THRU 1300-EXIT.
046100 
046200     PERFORM 9100-READ-ITEM THRU 9100-EXIT.
046300     PERFORM 9200-HEADINGS.
046400*    NOTE -- THE FIRST BUDGET-ITEM-MASTER ROW IS PRIMED HERE, BEFORE *
046500*    2000-MAINLINE'S DRIVING LOOP BEGINS, SO THE LOOP'S OWN UNTIL    *
046600*    TEST (WS-ITEM-EOF) CAN BE EVALUATED BEFORE ANY PROCESSING IS    *
046700*    ATTEMPTED ON A ROW THAT TURNED OUT NOT TO EXIST.                *
046800 
046900*    LOADS CATEGORY-TABLE, ONE ENTRY PER CATEGORY-MASTER ROW OWNED   *
047000*    BY THE RUN USER, FOR USE BY THE NAME LOOKUP AND THE INCOME-     *
047100*    FLAG CARRY-FORWARD IN 1221-LOOKUP-TXN-CATEGORY.                 *
047200 1100-LOAD-CATEGORY-TABLE.
047300     PERFORM 1110-READ-CATEGORY
047400         UNTIL WS-CATG-EOF.
047500 1100-EXIT.
047600     EXIT.
047700 
047800 1110-READ-CATEGORY.
047900     READ CATEGORY-MASTER
048000         AT END
048100             SET WS-CATG-EOF TO TRUE
048200         NOT AT END
048300             IF CG-USER-ID = WS-RUN-USER-ID
048400                 ADD 1 TO WS-CATG-COUNT
048500                 SET CATG-IDX TO WS-CATG-COUNT
048600                 MOVE CL-CATEGORY-ID   TO CT-CATEGORY-ID(CATG-IDX)
048700                 MOVE CG-CATEGORY-NAME TO CT-CATEGORY-NAME(CATG-IDX)
048800                 MOVE CL-INCOME-FLAG   TO CT-IS-INCOME-SW(CATG-IDX).
048900*    NOTE -- CG-USER-ID IS READ OFF CATEGORY-REC DIRECTLY, BUT       *
049000*    CL-CATEGORY-ID/CL-INCOME-FLAG ARE PULLED THROUGH THE            *
049100*    CATEGORY-LOOKUP-VIEW REDEFINES SO THE PARAGRAPH DOES NOT HAVE   *
049200*    TO NAME EVERY BYTE IN BETWEEN (TKT FB-0188).                    *
049300 
049400*    LOADS TXN-TABLE, ONE ENTRY PER POSTED TRANSACTION-MASTER ROW    *
049500*    WHOSE ACCOUNT-ID IS PRESENT (TKT FB-0255).                      *
049600 1200-LOAD-TXN-TABLE.
049700     MOVE 1 TO WS-TXN-RRN.
049800     PERFORM 1210-READ-TXN
049900         UNTIL WS-TXN-LOAD-EOF.
050000 1200-EXIT.
050100     EXIT.
050200 
050300*    READS ONE TRANSACTION-MASTER ROW BY RELATIVE RECORD NUMBER.     *
050400*    WS-TXN-RRN IS ADVANCED REGARDLESS OF WHETHER THE ROW QUALIFIES  *
050500*    FOR TXN-TABLE -- IT TRACKS THE FILE'S OWN RRN SEQUENCE, NOT     *
050600*    THE NUMBER OF ROWS ADDED TO THE TABLE (SEE WS-TXN-COUNT FOR     *
050700*    THAT).                                                          *
050800 1210-READ-TXN.
050900     READ TRANSACTION-MASTER
051000         AT END
051100             SET WS-TXN-LOAD-EOF TO TRUE
051200         NOT AT END
051300             IF TR-ACCOUNT-ID NOT = SPACES
051400                 PERFORM 1220-ADD-TXN-ENTRY
051500             ADD 1 TO WS-TXN-RRN.
051600 
051700*  TR-ACCOUNT-ID IS NOT THE USER KEY; THE USER FILTER IS APPLIED BY  *
051800*  CATEGORY-ID MEMBERSHIP IN THE RUN USER'S CATEGORY-TABLE BELOW --  *
051900*  A TRANSACTION WHOSE CATEGORY IS NOT ONE OF THE RUN USER'S OWN     *
052000*  CATEGORIES (OR IS UNCATEGORIZED) IS CARRIED BUT NEVER MATCHES A   *
052100*  BUDGET-ITEM, SO IT CANNOT POLLUTE ANOTHER USER'S TOTALS.          *
052200*    APPENDS ONE TXN-TABLE ENTRY FOR THE CURRENT TRANSACTION-MASTER *
052300*    ROW.  TT-IS-INCOME-CATG-SW STARTS 'N' AND IS FLIPPED TO 'Y' BY *
052400*    1221-LOOKUP-TXN-CATEGORY ONLY WHEN A MATCHING CATEGORY-TABLE   *
052500*    ENTRY IS FOUND AND THAT ENTRY IS FLAGGED AS INCOME.            *
052600 1220-ADD-TXN-ENTRY.
052700     ADD 1 TO WS-TXN-COUNT.
052800     SET TXN-IDX TO WS-TXN-COUNT.
052900     MOVE TR-CATEGORY-ID   TO TT-CATEGORY-ID(TXN-IDX).
053000     MOVE TR-AMOUNT        TO TT-AMOUNT(TXN-IDX).
053100     MOVE TR-POSTED-DATE    TO TT-POSTED-DATE(TXN-IDX).
053200     MOVE TR-TXN-TYPE        TO TT-TXN-TYPE(TXN-IDX).
053300     MOVE 'N' TO TT-IS-INCOME-CATG-SW(TXN-IDX).
053400     PERFORM 1221-LOOKUP-TXN-CATEGORY
053500         VARYING CATG-IDX FROM 1 BY 1
053600         UNTIL CATG-IDX > WS-CATG-COUNT.
053700 
053800*    SETS TT-IS-INCOME-CATG-SW ONCE THE MATCHING CATEGORY-TABLE      *
053900*    ENTRY IS FOUND; FALLS THROUGH WITH THE ENTRY LEFT 'N' IF THE    *
054000*    TRANSACTION'S CATEGORY IS NOT ONE OF THE RUN USER'S OWN.        *
054100 1221-LOOKUP-TXN-CATEGORY.
054200     IF CT-CATEGORY-ID(CATG-IDX) = TR-CATEGORY-ID
054300             AND CT-CATEGORY-IS-INCOME(CATG-IDX)
054400         MOVE 'Y' TO TT-IS-INCOME-CATG-SW(TXN-IDX).
054500 
054600*  READS THE REQUESTED BUDGET HEADER; IF NONE IS ON FILE, SYNTHESIZES *
054700*  A ZERO-TOTAL BUDGET FOR THE MONTH RATHER THAN FAILING THE RUN      *
054800*  (TKT FB-0298).                                                     *
054900 1300-FIND-BUDGET.
055000     MOVE 'NO ' TO WS-BUDGET-FOUND-SW.
055100     PERFORM 1310-READ-BUDGET
055200         UNTIL WS-BUDGET-WAS-FOUND
055300         OR WS-BUDG-MASTER-EOF.
055400     IF NOT WS-BUDGET-WAS-FOUND
055500         PERFORM 1320-SYNTHESIZE-BUDGET.
055600 1300-EXIT.
055700     EXIT.
055800 
055900*    READS ONE BUDGET-MASTER ROW; THE CALLING PARAGRAPH'S UNTIL      *
056000*    TEST STOPS THE LOOP AS SOON AS EITHER WS-BUDGET-WAS-FOUND OR    *
056100*    WS-BUDG-MASTER-EOF GOES TRUE, WHICHEVER COMES FIRST.            *
056200 1310-READ-BUDGET.
056300     READ BUDGET-MASTER
056400         AT END
056500             SET WS-BUDG-MASTER-EOF TO TRUE
056600         NOT AT END
056700             IF BG-BUDGET-ID = WS-RUN-BUDGET-ID
056800                 SET WS-BUDGET-WAS-FOUND TO TRUE.
056900*    NOTE -- BUDGET-MASTER IS NOT KEYED OR SORTED BY BUDGET-ID;      *
057000*    THIS IS A SEQUENTIAL SCAN OF THE WHOLE FILE UNTIL A MATCH OR    *
057100*    EOF.  A SHOP WITH A LARGE BUDGET-MASTER POPULATION WOULD WANT   *
057200*    TO INDEX THIS FILE, BUT VOLUMES HAVE NEVER JUSTIFIED IT.        *
057300 
057400*    BUILDS A ZERO-TOTAL BUDGET HEADER IN WORKING-STORAGE SO THE     *
057500*    REST OF THE RUN CAN PROCEED AS IF A REAL BUDGET-MASTER ROW      *
057600*    HAD BEEN FOUND -- EVERY BUDGET ITEM WILL THEN SHOW 100% OVER    *
057700*    BUDGET SINCE WI-PLANNED-AMOUNT STAYS AT WHATEVER IS ON THE      *
057800*    BUDGET-ITEM-MASTER ROW BUT THE RANGE TEST NEVER MATCHES A       *
057900*    TRANSACTION (BG-FROM-DATE AND BG-TO-DATE ARE BOTH ZERO).        *
058000 1320-SYNTHESIZE-BUDGET.
058100     MOVE WS-RUN-BUDGET-ID TO BG-BUDGET-ID.
058200     MOVE 0 TO BG-FROM-DATE.
058300     MOVE 0 TO BG-TO-DATE.
058400     MOVE 0 TO BG-TOTAL-AMOUNT.
058500 
058600*    MAINLINE OVERVIEW -- FOR EACH BUDGET-ITEM-MASTER ROW THAT       *
058700*    MATCHES THE CURRENT BUDGET HEADER, COMPUTE THE ACTUAL SPEND     *
058800*    AND PERCENTAGE AND PRINT THE DETAIL LINE; ROWS BELONGING TO A   *
058900*    DIFFERENT BUDGET-ID ARE SKIPPED (THE ITEM FILE MAY HOLD ITEMS   *
059000*    FOR MORE THAN ONE BUDGET).                                      *
059100 2000-MAINLINE.
059200     MOVE BI-LINE-IN TO WS-BUDGET-ITEM-WORK-AREA.
059300     IF WI-BUDGET-ID = BG-BUDGET-ID
059400         PERFORM 2100-CALC-ACTUAL THRU 2100-EXIT
059500         PERFORM 2200-CALC-PCT
059600         PERFORM 2300-OUTPUT.
059700     PERFORM 9100-READ-ITEM THRU 9100-EXIT.
059800*    NOTE -- A NON-MATCHING ITEM ROW IS SILENTLY SKIPPED, NOT        *
059900*    COUNTED OR LOGGED ANYWHERE; THE BUDGET-ITEM-MASTER FILE HOLDS   *
060000*    EVERY USER'S PLANNED LINES TOGETHER AND THIS PROGRAM ONLY       *
060100*    REPORTS ON THE ONE BUDGET-ID REQUESTED AT THE CONSOLE.          *
060200 
060300*  SUMS POSTED-TRANSACTION AMOUNTS FOR THIS ITEM'S CATEGORY WHOSE    *
060400*  POSTED-DATE FALLS WITHIN THE BUDGET'S [FROM-DATE,TO-DATE] RANGE,  *
060500*  INCLUSIVE ON BOTH ENDS.                                            *
060600 2100-CALC-ACTUAL.
060700     MOVE 0 TO WS-AS-SUM.
060800     PERFORM 2110-ADD-ONE-TXN
060900         VARYING TXN-IDX FROM 1 BY 1
061000         UNTIL TXN-IDX > WS-TXN-COUNT.
061100     MOVE WS-AS-SUM TO WI-ACTUAL-AMOUNT.
061200     COMPUTE WI-REMAINING-AMOUNT = WI-PLANNED-AMOUNT - WI-ACTUAL-AMOUNT.
061300 2100-EXIT.
061400     EXIT.
061500 
061600*    CHECKS ONE TXN-TABLE ENTRY AGAINST THE CURRENT BUDGET ITEM'S    *
061700*    CATEGORY AND DATE RANGE.  WS-TXN-SCAN-CTR IS BUMPED FOR EVERY   *
061800*    ENTRY EXAMINED, MATCHED OR NOT, SO THE OPERATOR CAN SEE AT      *
061900*    3000-CLOSING HOW MANY COMPARISONS THE WHOLE RUN COST (TKT       *
062000*    FB-0341) -- WHEN WS-DEBUG-ON, EACH MATCH IS ALSO TRACED TO THE  *
062100*    CONSOLE.  THE EXPENSE-ONLY FILTER AND DEBIT-SIGN-FLIP BELOW     *
062200*    MUST STAY IDENTICAL TO 3100-ADD-ONE-SPEND-TXN'S -- WI-ACTUAL-   *
062300*    AMOUNT AND THE BUDGET-LEVEL SPENT-AMOUNT ARE THE SAME MEASURE   *
062400*    AT TWO LEVELS OF DETAIL AND MUST AGREE IN SIGN (TKT FB-0495).   *
062500 2110-ADD-ONE-TXN.
062600     ADD 1 TO WS-TXN-SCAN-CTR.
062700     IF TT-CATEGORY-ID(TXN-IDX) = WI-CATEGORY-ID
062800             AND TT-POSTED-DATE(TXN-IDX) >= BG-FROM-DATE
062900             AND TT-POSTED-DATE(TXN-IDX) <= BG-TO-DATE
063000             AND (TT-TYPE-DEBIT(TXN-IDX)
063100                 OR NOT TT-IS-INCOME-CATEGORY(TXN-IDX))
063200*        SAME SIGN-FLIP 3100-ADD-ONE-SPEND-TXN USES FOR THE BUDGET-
063300*        LEVEL TOTAL -- A DEBIT STORED NEGATIVE MUST ADD AS A
063400*        POSITIVE SPEND FIGURE (TKT FB-0495).
063500         IF TT-AMOUNT(TXN-IDX) < 0
063600             COMPUTE WS-AS-SUM = WS-AS-SUM - TT-AMOUNT(TXN-IDX)
063700         ELSE
063800             ADD TT-AMOUNT(TXN-IDX) TO WS-AS-SUM
063900         END-IF
064000         IF WS-DEBUG-ON
064100             DISPLAY "PFB02 DEBUG - MATCHED TXN IDX " TXN-IDX
064200                 " AMOUNT " TT-AMOUNT(TXN-IDX)
064300                 " INTO CATEGORY " WI-CATEGORY-ID.
064400 
064500*  SPENT-PERCENTAGE -- ZERO WHEN PLANNED-AMOUNT IS ZERO (TKT FB-0279);*
064600*  OTHERWISE ROUNDED HALF-UP TO 4 DECIMALS (TKT FB-0266).             *
064700 2200-CALC-PCT.
064800     IF WI-PLANNED-AMOUNT = 0
064900         MOVE 0 TO WI-SPENT-PERCENTAGE
065000     ELSE
065100         COMPUTE WI-SPENT-PERCENTAGE ROUNDED =
065200             WI-ACTUAL-AMOUNT / WI-PLANNED-AMOUNT * 100.
065300 
065400*  LOOKS UP THE CATEGORY NAME FOR THE DETAIL LINE, THEN WRITES THE   *
065500*  ONE-LINE-PER-BUDGET-ITEM DETAIL ROW.                              *
065600 2300-OUTPUT.
065700     MOVE "UNKNOWN CATEGORY" TO O-CATEGORY-NAME.
065800     PERFORM 2310-LOOKUP-ITEM-CATEGORY
065900         VARYING CATG-IDX FROM 1 BY 1
066000         UNTIL CATG-IDX > WS-CATG-COUNT.
066100     MOVE WI-PLANNED-AMOUNT    TO O-PLANNED-AMOUNT.
066200     MOVE WI-ACTUAL-AMOUNT     TO O-ACTUAL-AMOUNT.
066300     MOVE WI-REMAINING-AMOUNT  TO O-REMAINING-AMOUNT.
066400     MOVE WI-SPENT-PERCENTAGE  TO O-SPENT-PERCENTAGE.
066500     WRITE PRTLINE FROM DETAIL-LINE
066600         AFTER ADVANCING 1 LINE
066700             AT EOP
066800                 PERFORM 9200-HEADINGS.
066900*    NOTE -- THE AT EOP CLAUSE FIRES WHEN THE LINAGE COUNTER REACHES *
067000*    THE FOOTING LINE SET UP ON THE BUDGET-REPORT FD (LINE 56 OF 60).*
067100*    9200-HEADINGS IS REUSED HERE RATHER THAN DUPLICATED SO A FUTURE *
067200*    CHANGE TO THE TITLE LINE ONLY HAS TO BE MADE ONCE.              *
067300 
067400*    SCANS CATEGORY-TABLE FOR THE CURRENT BUDGET ITEM'S CATEGORY.    *
067500*    LEAVES O-CATEGORY-NAME AT "UNKNOWN CATEGORY" IF NO ENTRY        *
067600*    MATCHES -- THIS CAN HAPPEN WHEN A CATEGORY HAS BEEN DELETED     *
067700*    FROM CATEGORY-MASTER AFTER A BUDGET ITEM WAS PLANNED AGAINST IT.*
067800 2310-LOOKUP-ITEM-CATEGORY.
067900     IF CT-CATEGORY-ID(CATG-IDX) = WI-CATEGORY-ID
068000         MOVE CT-CATEGORY-NAME(CATG-IDX) TO O-CATEGORY-NAME.
068100 
068200*  COMPUTES THE BUDGET-LEVEL SPENT-AMOUNT AS AN EXPENSE-ONLY          *
068300*  AGGREGATE -- DEBIT-TYPE TRANSACTIONS, OR TRANSACTIONS POSTED TO A  *
068400*  NON-INCOME CATEGORY, TAKEN AS A POSITIVE SPEND FIGURE (TKT         *
068500*  FB-0312) -- THEN PRINTS THE BUDGET-TOTAL FOOTER LINE BEFORE THE    *
068600*  FILES ARE CLOSED.                                                 *
068700 3000-CLOSING.
068800     MOVE 0 TO WS-BT-SPENT-AMOUNT.
068900     PERFORM 3100-ADD-ONE-SPEND-TXN
069000         VARYING TXN-IDX FROM 1 BY 1
069100         UNTIL TXN-IDX > WS-TXN-COUNT.
069200     COMPUTE WS-BT-REMAINING-AMOUNT =
069300         BG-TOTAL-AMOUNT - WS-BT-SPENT-AMOUNT.
069400 
069500     MOVE BG-TOTAL-AMOUNT          TO O-TOTAL-AMOUNT.
069600     MOVE WS-BT-SPENT-AMOUNT       TO O-SPENT-AMOUNT.
069700     MOVE WS-BT-REMAINING-AMOUNT   TO O-TOT-REMAINING-AMOUNT.
069800     WRITE PRTLINE FROM BUDGET-TOTAL-LINE
069900         AFTER ADVANCING 3 LINES.
070000 
070100*    WHEN THE OPERATOR HAS TURNED ON THE TRACE SWITCH, SHOW THE      *
070200*    TOTAL NUMBER OF TXN-TABLE COMPARISONS THE RUN PERFORMED BEFORE  *
070300*    THE FILES ARE CLOSED (TKT FB-0341).                             *
070400     IF WS-DEBUG-ON
070500         DISPLAY "PFB02 DEBUG - TOTAL TXN COMPARISONS "
070600             WS-TXN-SCAN-CTR.
070700 
070800     CLOSE BUDGET-MASTER.
070900     CLOSE BUDGET-ITEM-MASTER.
071000     CLOSE CATEGORY-MASTER.
071100     CLOSE TRANSACTION-MASTER.
071200     CLOSE BUDGET-REPORT.
071300 
071400*    ONE TXN-TABLE ENTRY'S CONTRIBUTION TO THE BUDGET-LEVEL SPENT    *
071500*    FIGURE.  A DEBIT CARRIES A NEGATIVE TT-AMOUNT, SO IT IS         *
071600*    SUBTRACTED (MAKING IT POSITIVE) RATHER THAN ADDED; A CREDIT     *
071700*    POSTED TO A NON-INCOME CATEGORY (A REFUND, FOR EXAMPLE) IS      *
071800*    ADDED DIRECTLY SINCE IT IS ALREADY CARRIED AS A POSITIVE AMOUNT.*
071900 3100-ADD-ONE-SPEND-TXN.
072000     IF TT-POSTED-DATE(TXN-IDX) >= BG-FROM-DATE
072100             AND TT-POSTED-DATE(TXN-IDX) <= BG-TO-DATE
072200             AND (TT-TYPE-DEBIT(TXN-IDX)
072300                 OR NOT TT-IS-INCOME-CATEGORY(TXN-IDX))
072400         IF TT-AMOUNT(TXN-IDX) < 0
072500             COMPUTE WS-BT-SPENT-AMOUNT =
072600                 WS-BT-SPENT-AMOUNT - TT-AMOUNT(TXN-IDX)
072700         ELSE
072800             ADD TT-AMOUNT(TXN-IDX) TO WS-BT-SPENT-AMOUNT.
072900 
073000*    READS THE NEXT BUDGET-ITEM-MASTER ROW; 2000-MAINLINE'S UNTIL    *
073100*    TEST STOPS THE RUN ONCE WS-ITEM-EOF IS SET.                     *
073200 9100-READ-ITEM.
073300     READ BUDGET-ITEM-MASTER
073400         AT END
073500             SET WS-ITEM-EOF TO TRUE.
073600 9100-EXIT.
073700     EXIT.
073800 
073900*    PRINTS THE TITLE LINE, COLUMN HEADINGS AND A BLANK LINE AT      *
074000*    THE TOP OF EACH NEW PAGE, STAMPING THE RUN DATE AND THE         *
074100*    CURRENT PAGE NUMBER ONTO THE TITLE LINE FIRST.                  *
074200 9200-HEADINGS.
074300     ADD 1 TO WS-PCTR.
074400     MOVE WS-PCTR TO O-PCTR.
074500     MOVE WS-RUN-DATE-MM TO O-MM.
074600     MOVE WS-RUN-DATE-DD TO O-DD.
074700     MOVE WS-RUN-DATE-CC TO O-YY(1:2).
074800     MOVE WS-RUN-DATE-YY TO O-YY(3:2).
074900 
075000     WRITE PRTLINE FROM COMPANY-TITLE
075100         AFTER ADVANCING PAGE
075200     WRITE PRTLINE FROM COLUMN-HEADINGS-1
075300         AFTER ADVANCING 2 LINES
075400     WRITE PRTLINE FROM BLANK-LINE
075500         AFTER ADVANCING 1 LINE.
075600*-----------------------------------------------------------------*
075700*  MAINTENANCE NOTES --                                            *
075800*  IF A FUTURE RELEASE NEEDS TO REPORT ON MORE THAN ONE BUDGET IN   *
075900*  A SINGLE RUN, THE BUDGET-ITEM-MASTER FILE WOULD HAVE TO BE       *
076000*  SORTED BY BUDGET-ID AHEAD OF THIS JOB SO 2000-MAINLINE COULD      *
076100*  DETECT THE BUDGET-ID BREAK AND RE-PERFORM 1300-FIND-BUDGET FOR    *
076200*  THE NEW GROUP -- TODAY'S SINGLE-BUDGET-PER-RUN DESIGN RELIES ON   *
076300*  THE OPERATOR SUPPLYING ONE BUDGET-ID AT THE CONSOLE AND SKIPPING  *
076400*  OVER ANY ITEM ROWS THAT DO NOT MATCH IT.                          *
076500*                                                                    *
076600*  THE CATEGORY-TABLE AND TXN-TABLE OCCURS LIMITS (500 AND 5000)    *
076700*  HAVE NEVER BEEN HIT IN PRODUCTION AS OF THIS WRITING.  IF EITHER  *
076800*  EVER IS, THE SYMPTOM WILL BE A SUBSCRIPT-OUT-OF-RANGE ABEND IN    *
076900*  1110-READ-CATEGORY OR 1220-ADD-TXN-ENTRY RESPECTIVELY -- RAISE    *
077000*  THE OCCURS CLAUSE AND RECOMPILE, THE SAME AS TKT FB-0095 DID      *
077100*  FOR PFB01'S RULE-TABLE.                                           *
077200*-----------------------------------------------------------------*
