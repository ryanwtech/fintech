000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        PFB03.
000300 AUTHOR.            C. KOWALSKI.
000400 INSTALLATION.      CONSUMER SYSTEMS - BATCH PROCESSING.
000500 DATE-WRITTEN.      05/09/1989.
000600 DATE-COMPILED.
000700 SECURITY.          COMPANY CONFIDENTIAL - BATCH SCHEDULER USE ONLY.
000800*****************************************************************
000900*  PFB03 -- CASHFLOW / SPEND-BY-CATEGORY / TREND REPORTS BATCH.  *
001000*  THREE INDEPENDENT PASSES OVER THE POSTED TRANSACTION MASTER    *
001100*  FOR ONE ACCOUNT: A DAY-BY-DAY CASHFLOW REPORT OVER A CALLER-   *
001200*  SUPPLIED DATE RANGE, A SPEND-BY-CATEGORY BREAKDOWN OVER THE    *
001300*  SAME RANGE, AND AN N-MONTH TREND REPORT ENDING WITH THE        *
001400*  CURRENT CALENDAR MONTH.                                        *
001500*****************************************************************
001600*  GENERAL NOTE TO MAINTAINERS --                                 *
001700*  ALL THREE REPORT PASSES SHARE ONE IN-MEMORY LOAD OF TXN-TABLE  *
001800*  (SECTION 1200), SO A BUG FOUND IN ONE PASS'S SELECTION LOGIC    *
001900*  IS USUALLY NOT A LOADING PROBLEM -- CHECK THE PASS'S OWN SCAN   *
002000*  PARAGRAPH (2010, 4010, OR 6010) FIRST.  THE THREE REPORTS ARE   *
002100*  WRITTEN TO THREE SEPARATE FILES, NOT INTERLEAVED ON ONE         *
002200*  REPORT, SO EACH CAN BE ROUTED TO A DIFFERENT PRINTER OR VIEWER  *
002300*  DOWNSTREAM OF THIS JOB.                                         *
002400*                                                                    *
002500*  THE THREE PASSES RUN IN A FIXED ORDER (CASHFLOW, CATEGORY,      *
002600*  TREND) EVERY TIME -- THERE IS NO OPERATOR OPTION TO SKIP OR     *
002700*  REORDER A PASS.  IF A SINGLE REPORT IS NEEDED, THE JOB STILL    *
002800*  PRODUCES ALL THREE; THE UNWANTED TWO ARE SIMPLY NOT ROUTED      *
002900*  ANYWHERE DOWNSTREAM.                                             *
003000*****************************************************************
003100*  CHANGE LOG                                                     *
003200*  --------------------------------------------------------       *
003300*  05/09/89  CK   ORIGINAL.  CASHFLOW PASS ONLY, NO DAY BREAK --   *
003400*                 PRINTED RUN TOTALS AGAINST THE WHOLE MASTER.     *
003500*  12/01/90  CK   ADDED THE PER-DAY CONTROL BREAK -- FINANCE       *
003600*                 WANTED A DAILY CASHFLOW LINE, NOT JUST A RUN     *
003700*                 TOTAL (TKT FB-0340).                             *
003800*  04/18/92  RM   ADDED THE SPEND-BY-CATEGORY PASS AS A SECOND     *
003900*                 REPORT IN THE SAME RUN (TKT FB-0355).            *
004000*  11/09/93  JP   ADDED THE TREND PASS AND TREND-SUMMARY FOOTER;   *
004100*                 TRANSACTION-MASTER CONVERTED TO THE SAME FULL    *
004200*                 IN-MEMORY TABLE LOAD THE OTHER BATCH JOBS USE,   *
004300*                 REPLACING THE THREE SEPARATE SORTED EXTRACTS     *
004400*                 THIS PROGRAM USED TO REQUIRE (TKT FB-0368).      *
004500*  06/14/95  CK   SPEND-BY-CATEGORY PERCENTAGE ROUNDING CHANGED    *
004600*                 FROM TRUNCATE TO ROUND HALF-UP (TKT FB-0381).    *
004700*  02/27/97  DW   ZERO-TOTAL-SPENT GUARD ADDED ON THE CATEGORY     *
004800*                 PERCENTAGE CALC -- PRIOR RELEASE ABENDED ON A    *
004900*                 ZERO-DIVIDE WHEN NO EXPENSES FELL IN RANGE       *
005000*                 (TKT FB-0394).                                   *
005100*  09/19/98  DW   Y2K REMEDIATION -- TREND YEAR-MONTH AND ALL      *
005200*                 DATE-RANGE COMPARES WIDENED TO 4-DIGIT CENTURY/  *
005300*                 YEAR; PRIOR RELEASE CARRIED A 2-DIGIT YEAR IN    *
005400*                 THE TREND MONTH ARITHMETIC.                     *
005500*  01/11/99  DW   Y2K FOLLOW-UP -- CENTURY ROLLOVER TEST RUN       *
005600*                 FOUND THE TREND-WINDOW START-MONTH CALCULATION   *
005700*                 STILL TRUNCATING TO 2 DIGITS; CORRECTED.         *
005800*  08/22/01  AN   GROWTH-RATE ZERO-FIRST-MONTH GUARD ADDED PER     *
005900*                 FINANCE REQUEST -- PRIOR RELEASE ABENDED ON A    *
006000*                 ZERO-DIVIDE WHEN THE OLDEST TREND MONTH HAD NO   *
006100*                 ACTIVITY (TKT FB-0409).                          *
006200*  03/15/05  AN   DAY-BREAK TABLE SORT REWRITTEN AS A STRAIGHT     *
006300*                 BUBBLE PASS -- PRIOR RELEASE RELIED ON THE       *
006400*                 MASTER ARRIVING IN DATE ORDER, WHICH STOPPED     *
006500*                 BEING TRUE ONCE PFB01 STARTED APPENDING AT THE   *
006600*                 NEXT RRN INSTEAD OF RESORTING (TKT FB-0422).     *
006700*  07/30/13  PH   ADDED WS-DEBUG-SW AND WS-TXN-SCAN-CTR SO AN      *
006800*                 OPERATOR CAN CONFIRM HOW MANY TXN-TABLE ROWS     *
006900*                 EACH OF THE THREE PASSES EXAMINED, THE SAME      *
007000*                 DIAGNOSTIC ADDED TO PFB01 AND PFB02 (TKT         *
007100*                 FB-0435).                                        *
007200*  11/04/15  RM   CASHFLOW-DAY-TABLE WIDENED FROM 180 TO 400       *
007300*                 ENTRIES -- A CUSTOMER WHO RAN THIS REPORT OVER   *
007400*                 THEIR FULL CALENDAR YEAR HIT THE OLD TABLE LIMIT *
007500*                 ON A BUSY ACCOUNT (TKT FB-0447).                 *
007600*  06/02/17  AN   TREND-TABLE WIDENED FROM 120 TO 240 ENTRIES SO   *
007700*                 A 20-YEAR TREND REQUEST NO LONGER NEEDS A        *
007800*                 RECOMPILE -- SAME RATIONALE AS TKT FB-0095 ON    *
007900*                 PFB01'S RULE-TABLE (TKT FB-0458).                *
008000*  09/14/19  PH   CAT-SPEND-TABLE WIDENED FROM 250 TO 500 ENTRIES  *
008100*                 -- A USER WITH A LARGE NUMBER OF SUB-CATEGORIES  *
008200*                 WAS SILENTLY LOSING THE TAIL OF THEIR SPEND      *
008300*                 REPORT ONCE THE TABLE FILLED (TKT FB-0463).      *
008400*  02/11/21  RM   TRANSACTION-MASTER'S RELATIVE-KEY READ LOOP AT   *
008500*                 1210-READ-TXN WAS FOUND RE-READING THE LAST      *
008600*                 RECORD TWICE ON A FILE WHOSE HIGH-WATER-MARK     *
008700*                 RRN HAD BEEN RESET BY A PRIOR ABEND RECOVERY --   *
008800*                 NO CODE CHANGE REQUIRED HERE, TRACED TO THE       *
008900*                 RECOVERY JOB ITSELF, BUT LOGGED HERE SINCE THIS   *
009000*                 PROGRAM WAS WHERE THE SYMPTOM WAS REPORTED        *
009100*                 (TKT FB-0471).                                    *
009200*  05/03/23  AN   CASHFLOW REPORT'S RANGE LINE WAS PRINTING A       *
009300*                 TRAILING SPACE BEFORE THE "TO-DATE" LABEL ON      *
009400*                 SOME PRINTERS' FORM-FEED EJECT -- COSMETIC ONLY,  *
009500*                 NO FIELD WIDTH OR POSITION CHANGED (TKT FB-0483). *
009600 ENVIRONMENT DIVISION.
009700*-----------------------------------------------------------------*
009800*  CONFIGURATION SECTION -- SAME PRINTER FORM CONTROL, SIGN CLASS  *
009900*  TEST AND RERUN UPSI SWITCH AS THE OTHER TWO PROGRAMS IN THE     *
010000*  SUITE.  WS-RERUN-SWITCH IS NOT TESTED IN THIS PROGRAM TODAY --  *
010100*  ALL THREE PASSES REGENERATE THEIR REPORTS FROM SCRATCH ON       *
010200*  EVERY RUN, SO A RERUN PRODUCES IDENTICAL OUTPUT RATHER THAN     *
010300*  APPENDING TO A PRIOR RUN'S REPORT.                              *
010400*-----------------------------------------------------------------*
010500 CONFIGURATION SECTION.
010600 SPECIAL-NAMES.
010700     C01 IS TOP-OF-FORM
010800     CLASS NUMERIC-SIGN-CLASS IS '+' THRU '-'
010900     UPSI-0 IS WS-RERUN-SWITCH
011000         ON STATUS IS WS-RERUN-REQUESTED
011100         OFF STATUS IS WS-RERUN-NOT-REQUESTED.
011200*    NUMERIC-SIGN-CLASS IS CARRIED HERE FOR CONSISTENCY WITH THE    *
011300*    OTHER TWO PROGRAMS IN THE SUITE -- THIS PROGRAM HAPPENS NOT     *
011400*    TO TEST ANY FIELD AGAINST IT TODAY, SINCE ALL THREE PASSES'     *
011500*    SIGN HANDLING GOES THROUGH TT-TXN-TYPE (CREDIT/DEBIT) RATHER    *
011600*    THAN A NUMERIC-SIGN TEST ON TT-AMOUNT ITSELF.                   *
011700*-----------------------------------------------------------------*
011800*  FILE-CONTROL -- TWO INPUT FILES (TRANSACTION-MASTER, LOADED     *
011900*  WHOLE INTO TXN-TABLE; CATEGORY-MASTER, LOADED WHOLE INTO        *
012000*  CATEGORY-TABLE) AND THREE PRINTED REPORTS, ONE PER PASS.        *
012100*-----------------------------------------------------------------*
012200 INPUT-OUTPUT SECTION.
012300 FILE-CONTROL.
012400*    DYNAMIC ACCESS SO 1210-READ-TXN CAN STEP THROUGH THE WHOLE     *
012500*    FILE SEQUENTIALLY BY RELATIVE KEY WITHOUT A START STATEMENT.   *
012600     SELECT TRANSACTION-MASTER
012700         ASSIGN TO "TRANMSTR"
012800         ORGANIZATION IS RELATIVE
012900         ACCESS MODE IS DYNAMIC
013000         RELATIVE KEY IS WS-TXN-RRN
013100         FILE STATUS IS WS-TXN-FILE-STATUS.
013200 
013300*    SAME LINE-SEQUENTIAL MASTER PFB02 READS; NO FILE STATUS FIELD  *
013400*    IS TRACKED FOR THIS SELECT, THE SAME AS PFB02'S COPY OF IT.    *
013500     SELECT CATEGORY-MASTER
013600         ASSIGN TO "CATGMSTR"
013700         ORGANIZATION IS LINE SEQUENTIAL.
013800 
013900*    PASS 1'S OUTPUT.                                                *
014000     SELECT CASHFLOW-REPORT-OUT
014100         ASSIGN TO "CASHRPT".
014200 
014300*    PASS 2'S OUTPUT.                                                *
014400     SELECT CATEGORY-SPEND-REPORT-OUT
014500         ASSIGN TO "CATSPRPT".
014600 
014700*    PASS 3'S OUTPUT.                                                *
014800     SELECT TREND-REPORT-OUT
014900         ASSIGN TO "TRENDRPT".
015000 
015100 DATA DIVISION.
015200*-----------------------------------------------------------------*
015300*  DATA DIVISION OVERVIEW --                                       *
015400*  FILE SECTION CARRIES TWO INPUT RECORD LAYOUTS (BOTH COPYBOOKS   *
015500*  SHARED WITH PFB01/PFB02) AND THREE OUTPUT PRINT-LINE RECORDS,    *
015600*  ONE PER REPORT.  WORKING-STORAGE CARRIES THE RUN PARAMETERS,     *
015700*  FIVE IN-MEMORY TABLES (CATEGORY, TRANSACTION, AND ONE PER PASS'  *
015800*  OWN WORKING TABLE), AND THE PRINT-LINE LAYOUTS THAT FEED THE     *
015900*  THREE FD RECORDS ABOVE VIA WRITE...FROM.                          *
016000*-----------------------------------------------------------------*
016100 FILE SECTION.
016200*-----------------------------------------------------------------*
016300*  TRANSACTION-MASTER -- SAME FILE PFB01 APPENDS TO AND PFB02      *
016400*  READS; OPENED I-O-STYLE RELATIVE HERE TOO SINCE THE FILE'S      *
016500*  ORGANIZATION REQUIRES A RELATIVE KEY ON EVERY READ.             *
016600*-----------------------------------------------------------------*
016700 FD  TRANSACTION-MASTER
016800     LABEL RECORD IS STANDARD.
016900     COPY TRNSREC.
017000 
017100*-----------------------------------------------------------------*
017200*  CATEGORY-MASTER -- LOADED WHOLE AT INIT INTO CATEGORY-TABLE,    *
017300*  SAME AS PFB02.                                                  *
017400*-----------------------------------------------------------------*
017500 FD  CATEGORY-MASTER
017600     LABEL RECORD IS STANDARD.
017700     COPY CATGREC.
017800 
017900*-----------------------------------------------------------------*
018000*  CASHFLOW-REPORT-OUT -- PASS 1'S PRINTED OUTPUT.                 *
018100*-----------------------------------------------------------------*
018200 FD  CASHFLOW-REPORT-OUT
018300     LABEL RECORD IS OMITTED
018400     RECORD CONTAINS 132 CHARACTERS
018500     DATA RECORD IS CASH-PRTLINE
018600     LINAGE IS 60 WITH FOOTING AT 56.
018700 01  CASH-PRTLINE                   PIC X(132).
018800 
018900*-----------------------------------------------------------------*
019000*  CATEGORY-SPEND-REPORT-OUT -- PASS 2'S PRINTED OUTPUT.           *
019100*-----------------------------------------------------------------*
019200 FD  CATEGORY-SPEND-REPORT-OUT
019300     LABEL RECORD IS OMITTED
019400     RECORD CONTAINS 132 CHARACTERS
019500     DATA RECORD IS CATSP-PRTLINE
019600     LINAGE IS 60 WITH FOOTING AT 56.
019700 01  CATSP-PRTLINE                  PIC X(132).
019800 
019900*-----------------------------------------------------------------*
020000*  TREND-REPORT-OUT -- PASS 3'S PRINTED OUTPUT.                    *
020100*-----------------------------------------------------------------*
020200 FD  TREND-REPORT-OUT
020300     LABEL RECORD IS OMITTED
020400     RECORD CONTAINS 132 CHARACTERS
020500     DATA RECORD IS TREND-PRTLINE
020600     LINAGE IS 60 WITH FOOTING AT 56.
020700 01  TREND-PRTLINE                  PIC X(132).
020800 
020900*-----------------------------------------------------------------*
021000*  WORKING-STORAGE SECTION -- LAID OUT IN THE ORDER: SHOP-STANDARD*
021100*  RUN-DATE WORK AREA, RUN PARAMETERS, RERUN SWITCH, PAGE          *
021200*  COUNTERS (ONE PER REPORT), END-OF-FILE/FOUND SWITCHES,          *
021300*  TRANSACTION-MASTER I/O WORK, CATEGORY AND TRANSACTION TABLES,   *
021400*  THE THREE PASSES' OWN TABLES AND WORK AREAS IN PASS ORDER, AND  *
021500*  FINALLY THE PRINT-LINE LAYOUTS, ALSO IN PASS ORDER.             *
021600*-----------------------------------------------------------------*
021700 WORKING-STORAGE SECTION.
021800*    NAMING CONVENTION -- CD- PREFIXES A CASHFLOW-DAY-TABLE ENTRY, *
021900*    CS- A CAT-SPEND-TABLE ENTRY, TM- A TREND-TABLE ENTRY, CT- A   *
022000*    CATEGORY-TABLE ENTRY, TT- A TXN-TABLE ENTRY, AND O- A FIELD   *
022100*    ON ONE OF THE THREE PRINT LINES.  WS- IS THE SHOP'S CATCH-ALL *
022200*    PREFIX FOR EVERYTHING ELSE IN WORKING-STORAGE.                *
022300     COPY DATEWRK.
022400 
022500*    RUN-TIME PARAMETERS ACCEPTED FROM THE OPERATOR'S CONSOLE AT   *
022600*    1000-INIT -- THE ACCOUNT AND USER TO REPORT ON, THE CASHFLOW/ *
022700*    CATEGORY DATE RANGE, AND HOW MANY TREND MONTHS TO BUILD.      *
022800 01  WS-RUN-PARMS.
022900*        MATCHED AGAINST TR-ACCOUNT-ID WHILE LOADING TXN-TABLE.    *
023000     05  WS-RUN-ACCOUNT-ID          PIC X(36)    VALUE SPACES.
023100*        MATCHED AGAINST CG-USER-ID WHILE LOADING CATEGORY-TABLE.  *
023200     05  WS-RUN-USER-ID             PIC X(36)    VALUE SPACES.
023300*        INCLUSIVE LOWER BOUND FOR PASSES 1 AND 2.                 *
023400     05  WS-RUN-FROM-DATE           PIC 9(08)    VALUE 0.
023500*        INCLUSIVE UPPER BOUND FOR PASSES 1 AND 2.                 *
023600     05  WS-RUN-TO-DATE             PIC 9(08)    VALUE 0.
023700*        HOW MANY CALENDAR MONTHS PASS 3 BUILDS, ENDING WITH THE   *
023800*        CURRENT MONTH; CAPPED AT 240 (20 YEARS) BY 1000-INIT.     *
023900     05  WS-RUN-TREND-MONTHS        PIC 9(03) COMP VALUE 0.
024000     05  FILLER                     PIC X(08)    VALUE SPACES.
024100 
024200*    OPERATOR RERUN FLAG, SET BY THE UPSI-0 SWITCH ABOVE.  NOT     *
024300*    TESTED ANYWHERE IN THIS PROGRAM TODAY -- SEE THE ENVIRONMENT  *
024400*    DIVISION NOTE ABOVE FOR WHY.                                  *
024500 01  WS-RERUN-SWITCH                PIC X(01)    VALUE 'N'.
024600     88  WS-RERUN-REQUESTED             VALUE '1'.
024700     88  WS-RERUN-NOT-REQUESTED         VALUE '0'.
024800 
024900*    ONE REPORT-PAGE COUNTER PER REPORT -- EACH PASS BUMPS ONLY    *
025000*    ITS OWN COUNTER, SINCE THE THREE REPORTS PAGE INDEPENDENTLY.  *
025100 01  WS-CONTROL-COUNTERS.
025200*        BUMPED BY 9200-CASH-HEADINGS.                              *
025300     05  WS-CASH-PCTR               PIC 9(04) COMP VALUE 0.
025400*        BUMPED BY 9300-CATSP-HEADINGS.                              *
025500     05  WS-CATSP-PCTR              PIC 9(04) COMP VALUE 0.
025600*        BUMPED BY 9400-TREND-HEADINGS.                               *
025700     05  WS-TREND-PCTR              PIC 9(04) COMP VALUE 0.
025800     05  FILLER                     PIC X(01)      VALUE SPACE.
025900 
026000*    END-OF-FILE AND FOUND-FLAG SWITCHES -- WS-DAY-FOUND-SW AND    *
026100*    WS-CATSP-FOUND-SW ARE REUSED ON EVERY SEARCH-OR-ADD CALL IN   *
026200*    PASSES 1 AND 2 RESPECTIVELY, NOT JUST SET ONCE AT INIT.       *
026300 01  WS-SWITCHES.
026400*        SET BY 1110-READ-CATEGORY, TESTED BY 1100-LOAD-CATEGORY-   *
026500*        TABLE'S PERFORM UNTIL.                                      *
026600     05  WS-CATG-EOF-SW              PIC X(03) VALUE 'NO '.
026700         88  WS-CATG-EOF                 VALUE 'YES'.
026800*        SET BY 1210-READ-TXN, TESTED BY 1200-LOAD-TXN-TABLE'S      *
026900*        PERFORM UNTIL.                                              *
027000     05  WS-TXN-EOF-SW                PIC X(03) VALUE 'NO '.
027100         88  WS-TXN-LOAD-EOF              VALUE 'YES'.
027200*        RESET TO 'NO ' AT THE TOP OF EVERY CALL TO 2015-FIND-OR-   *
027300*        ADD-DAY, SET TO 'YES' BY 2016-TEST-ONE-DAY ON A MATCH.     *
027400     05  WS-DAY-FOUND-SW              PIC X(03) VALUE 'NO '.
027500         88  WS-DAY-FOUND                  VALUE 'YES'.
027600*        SAME PATTERN AS WS-DAY-FOUND-SW, FOR 4015-FIND-OR-ADD-     *
027700*        CATSP AND 4016-TEST-ONE-CATSP.                               *
027800     05  WS-CATSP-FOUND-SW            PIC X(03) VALUE 'NO '.
027900         88  WS-CATSP-FOUND                VALUE 'YES'.
028000     05  FILLER                      PIC X(01) VALUE SPACE.
028100 
028200*    TRANSACTION-MASTER FILE STATUS AND RELATIVE-RECORD-NUMBER     *
028300*    COUNTER, DRIVEN THE SAME WAY AS PFB02'S COPY OF THESE FIELDS. *
028400 01  WS-TXN-FILE-STATUS             PIC X(02)    VALUE '00'.
028500 01  WS-TXN-RRN                     PIC 9(07) COMP VALUE 0.
028600 
028700*    STANDALONE DIAGNOSTIC SWITCH AND COUNTER (TKT FB-0435) -- SEE *
028800*    2010-SCAN-ONE-TXN, 4010-SCAN-ONE-TXN, 6010-SCAN-ONE-TXN AND   *
028900*    8000-CLOSING.  KEPT AS 77-LEVEL ITEMS, NOT FOLDED INTO        *
029000*    WS-SWITCHES OR WS-CONTROL-COUNTERS, FOR THE SAME REASON AS    *
029100*    PFB01 AND PFB02 -- THEY ARE A TROUBLESHOOTING AID, NOT PART   *
029200*    OF ANY REPORT'S OWN CONTROL FLOW.                             *
029300 77  WS-DEBUG-SW                    PIC X(01)    VALUE 'N'.
029400     88  WS-DEBUG-ON                    VALUE 'Y'.
029500     88  WS-DEBUG-OFF                   VALUE 'N'.
029600 77  WS-TXN-SCAN-CTR                PIC 9(07) COMP VALUE 0.
029700 
029800*  CATEGORY NAME/INCOME-FLAG TABLE -- LOADED ONCE AT INIT SO THE     *
029900*  EXPENSE TEST (DEBIT, OR NON-INCOME CATEGORY) CAN BE APPLIED TO    *
030000*  EVERY TRANSACTION WITHOUT A RE-READ OF CATEGORY-MASTER.           *
030100 01  CATEGORY-TABLE.
030200     05  WS-CATG-COUNT                  PIC 9(04) COMP VALUE 0.
030300     05  CATG-TAB-ENTRY OCCURS 500 TIMES INDEXED BY CATG-IDX.
030400*            MATCHED AGAINST TT-CATEGORY-ID WHILE THE TXN-TABLE     *
030500*            IS BEING LOADED (SEE 1221-LOOKUP-TXN-CATEGORY).        *
030600         10  CT-CATEGORY-ID               PIC X(36).
030700         10  CT-IS-INCOME-SW               PIC X(01).
030800             88  CT-CATEGORY-IS-INCOME        VALUE 'Y'.
030900         10  FILLER                        PIC X(01).
031000 
031100*  POSTED-TRANSACTION TABLE -- THE WHOLE CURRENT TRANSACTION-        *
031200*  MASTER FOR THE RUN'S ACCOUNT, LOADED AT INIT SO ALL THREE         *
031300*  REPORT PASSES SCAN THE SAME IN-MEMORY TABLE RATHER THAN A         *
031400*  SEPARATE SORTED EXTRACT PER REPORT (TKT FB-0368).                 *
031500 01  TXN-TABLE.
031600     05  WS-TXN-COUNT                   PIC 9(05) COMP VALUE 0.
031700     05  TXN-TAB-ENTRY OCCURS 5000 TIMES INDEXED BY TXN-IDX.
031800*            TESTED BY ALL THREE PASSES' SCAN PARAGRAPHS.           *
031900         10  TT-CATEGORY-ID                PIC X(36).
032000*            SIGNED -- DEBITS ARE NEGATIVE, CREDITS ARE POSITIVE.   *
032100         10  TT-AMOUNT                     PIC S9(13)V99.
032200*            TESTED AGAINST WS-RUN-FROM-DATE/TO-DATE IN PASSES 1    *
032300*            AND 2, AND AGAINST THE TREND WINDOW IN PASS 3.         *
032400         10  TT-POSTED-DATE                PIC 9(08).
032500         10  TT-TXN-TYPE                   PIC X(06).
032600             88  TT-TYPE-CREDIT                 VALUE 'CREDIT'.
032700             88  TT-TYPE-DEBIT                  VALUE 'DEBIT '.
032800         10  TT-IS-INCOME-CATG-SW          PIC X(01).
032900             88  TT-IS-INCOME-CATEGORY         VALUE 'Y'.
033000         10  FILLER                        PIC X(01).
033100 
033200*  PER-DAY CASHFLOW CONTROL-BREAK TABLE -- BUILT BY LINEAR SEARCH-   *
033300*  OR-ADD AS THE CASHFLOW PASS SCANS TXN-TABLE, THEN SORTED INTO     *
033400*  ASCENDING DATE ORDER BEFORE PRINTING (TKT FB-0422).  400 ENTRIES  *
033500*  COVERS MORE THAN A YEAR OF DAILY ACTIVITY.                        *
033600 01  CASHFLOW-DAY-TABLE.
033700     05  WS-DAY-COUNT                   PIC 9(04) COMP VALUE 0.
033800     05  DAY-TAB-ENTRY OCCURS 400 TIMES INDEXED BY DAY-IDX.
033900*            UNIQUE WITHIN THE TABLE -- THE SEARCH-OR-ADD KEY.      *
034000         10  CD-DATE                       PIC 9(08).
034100*            SUM OF ALL CREDIT AMOUNTS POSTED ON THIS DAY.          *
034200         10  CD-INCOME                     PIC S9(13)V99.
034300*            SUM OF ALL DEBIT AMOUNTS POSTED ON THIS DAY (POSITIVE).*
034400         10  CD-EXPENSE                    PIC S9(13)V99.
034500         10  FILLER                        PIC X(01).
034600 
034700*    PASS 1 ACCUMULATORS -- RESET AT THE START OF 2000-CASHFLOW-   *
034800*    PASS, BUILT UP AS TXN-TABLE IS SCANNED, PRINTED BY             *
034900*    2070-PRINT-CASH-TOTALS.                                        *
035000 01  WS-CASHFLOW-WORK.
035100*        RUN-WIDE SUM OF ALL CREDITS IN RANGE, ACROSS EVERY DAY.   *
035200     05  WS-CF-TOTAL-INCOME              PIC S9(13)V99 VALUE 0.
035300*        RUN-WIDE SUM OF ALL DEBITS IN RANGE (POSITIVE FIGURE).    *
035400     05  WS-CF-TOTAL-EXPENSE             PIC S9(13)V99 VALUE 0.
035500*        WS-CF-TOTAL-INCOME MINUS WS-CF-TOTAL-EXPENSE; ALSO REUSED  *
035600*        AS SCRATCH BY 6020-PRINT-ONE-MONTH FOR ITS OWN NET FIGURE. *
035700     05  WS-CF-NET-CASHFLOW              PIC S9(13)V99 VALUE 0.
035800*        SCRATCH FOR DEBIT-SIGN FLIP; ALSO REUSED BY PASS 3'S       *
035900*        6010-SCAN-ONE-TXN FOR THE SAME PURPOSE.                    *
036000     05  WS-CF-ABS-AMOUNT                 PIC S9(13)V99 VALUE 0.
036100*        INDEX OF THE DAY-TAB-ENTRY THE CURRENT TRANSACTION BELONGS *
036200*        TO, SET BY 2015-FIND-OR-ADD-DAY/2016-TEST-ONE-DAY.         *
036300     05  WS-CF-DAY-PTR                    PIC 9(04) COMP VALUE 0.
036400     05  FILLER                          PIC X(01)     VALUE SPACE.
036500 
036600*  BUBBLE-SORT WORK AREA FOR CASHFLOW-DAY-TABLE -- A STRAIGHT        *
036700*  O(N-SQUARED) PASS IS PLENTY FOR A TABLE THIS SMALL AND AVOIDS     *
036800*  A SORT STEP AHEAD OF THIS JOB (TKT FB-0422).                      *
036900 01  WS-SORT-WORK.
037000*        OUTER-LOOP SUBSCRIPT, 1 THRU WS-DAY-COUNT - 1.             *
037100     05  WS-SORT-I                       PIC 9(04) COMP VALUE 0.
037200*        INNER-LOOP SUBSCRIPT, COMPARES WS-SORT-J AND WS-SORT-J+1.  *
037300     05  WS-SORT-J                       PIC 9(04) COMP VALUE 0.
037400     05  WS-SORT-SWAP-DATE                PIC 9(08)     VALUE 0.
037500     05  WS-SORT-SWAP-INCOME               PIC S9(13)V99 VALUE 0.
037600     05  WS-SORT-SWAP-EXPENSE              PIC S9(13)V99 VALUE 0.
037700     05  FILLER                          PIC X(01)     VALUE SPACE.
037800 
037900*  SPEND-BY-CATEGORY BREAKDOWN TABLE -- BUILT BY LINEAR SEARCH-OR-   *
038000*  ADD IN FIRST-ENCOUNTERED ORDER AS THE CATEGORY PASS SCANS         *
038100*  TXN-TABLE (TKT FB-0355).                                          *
038200 01  CAT-SPEND-TABLE.
038300     05  WS-CATSP-COUNT                  PIC 9(04) COMP VALUE 0.
038400     05  CATSP-TAB-ENTRY OCCURS 500 TIMES INDEXED BY CATSP-IDX.
038500         10  CS-CATEGORY-ID                PIC X(36).
038600*            ACCUMULATED EXPENSE FOR THIS CATEGORY OVER THE RANGE.  *
038700         10  CS-AMOUNT                     PIC S9(13)V99.
038800*            SET BY 4100-CALC-PCT ONCE ALL CATEGORIES ARE SUMMED.   *
038900         10  CS-PERCENTAGE                 PIC S9(05)V9(04).
039000         10  FILLER                        PIC X(01).
039100 
039200*    PASS 2 ACCUMULATORS -- RESET AT THE START OF 4000-CATEGORY-   *
039300*    PASS.                                                          *
039400 01  WS-CATSP-WORK.
039500     05  WS-TOTAL-SPENT                  PIC S9(13)V99 VALUE 0.
039600     05  WS-CATSP-ABS-AMOUNT              PIC S9(13)V99 VALUE 0.
039700*        INDEX OF THE CATSP-TAB-ENTRY THE CURRENT TRANSACTION       *
039800*        BELONGS TO, SET BY 4015-FIND-OR-ADD-CATSP.                 *
039900     05  WS-CATSP-PTR                     PIC 9(04) COMP VALUE 0.
040000     05  FILLER                          PIC X(01)     VALUE SPACE.
040100 
040200*  N-MONTH TREND TABLE -- ONE ENTRY PER CALENDAR MONTH IN THE        *
040300*  WINDOW, BUILT IN ASCENDING ORDER AT INIT BY 1300-BUILD-TREND-     *
040400*  WINDOW BEFORE ANY TRANSACTION IS SCANNED.  240 ENTRIES COVERS     *
040500*  20 YEARS OF TREND HISTORY, WELL BEYOND ANY REQUEST SEEN TO        *
040600*  DATE (TKT FB-0368).                                               *
040700 01  TREND-TABLE.
040800     05  TREND-TAB-ENTRY OCCURS 240 TIMES INDEXED BY TREND-IDX.
040900*            CCYYMM, E.G. 201307 FOR JULY 2013.                     *
041000         10  TM-YEAR-MONTH                 PIC 9(06).
041100         10  TM-INCOME                     PIC S9(13)V99.
041200         10  TM-EXPENSE                    PIC S9(13)V99.
041300         10  FILLER                        PIC X(01).
041400 
041500*  MONTH-ARITHMETIC WORK AREA -- CONVERTS A CCYYMM CALENDAR MONTH    *
041600*  TO A SINGLE LINEAR MONTH NUMBER (CCYY * 12 + MM - 1) SO TWO       *
041700*  MONTHS CAN BE COMPARED AND STEPPED WITHOUT AN INTRINSIC           *
041800*  FUNCTION -- DIVIDE ... REMAINDER CONVERTS A LINEAR NUMBER BACK    *
041900*  TO CCYY/MM (TKT FB-0368, Y2K-WIDENED PER THE 1998/1999 ENTRIES    *
042000*  ABOVE).                                                           *
042100 01  WS-MONTH-CALC.
042200     05  WS-MC-CCYY                      PIC 9(04) COMP VALUE 0.
042300     05  WS-MC-MM                        PIC 9(02) COMP VALUE 0.
042400*        ZERO-BASED MONTH (0-11) OUT OF THE DIVIDE REMAINDER, ONE   *
042500*        LESS THAN WS-MC-MM -- SEE 1310-BUILD-ONE-MONTH.            *
042600     05  WS-MC-MM-ZERO                    PIC 9(02) COMP VALUE 0.
042700     05  WS-MC-LINEAR-YM                  PIC 9(06) COMP VALUE 0.
042800*        LINEAR NUMBER OF THE LAST (MOST RECENT) TREND MONTH.       *
042900     05  WS-END-YM                        PIC 9(06) COMP VALUE 0.
043000*        LINEAR NUMBER OF THE FIRST (OLDEST) TREND MONTH.           *
043100     05  WS-START-YM                      PIC 9(06) COMP VALUE 0.
043200*        LINEAR NUMBER OF THE TREND-TABLE SLOT BEING BUILT.         *
043300     05  WS-MC-SLOT-YM                    PIC 9(06) COMP VALUE 0.
043400*        TREND-TABLE SUBSCRIPT A POSTED TRANSACTION MAPS TO.        *
043500     05  WS-MC-TXN-INDEX                  PIC 9(04) COMP VALUE 0.
043600     05  FILLER                          PIC X(01)     VALUE SPACE.
043700 
043800*    TREND-SUMMARY FOOTER WORK AREA -- COMPUTED ONCE BY             *
043900*    6100-CALC-TREND-SUMMARY AFTER ALL MONTH LINES ARE PRINTED.     *
044000 01  WS-TREND-SUMMARY-WORK.
044100*        WS-TS-TOTAL-INCOME / WS-RUN-TREND-MONTHS, ROUNDED.         *
044200     05  WS-TS-AVG-INCOME                 PIC S9(13)V99 VALUE 0.
044300*        WS-TS-TOTAL-EXPENSE / WS-RUN-TREND-MONTHS, ROUNDED.        *
044400     05  WS-TS-AVG-EXPENSE                PIC S9(13)V99 VALUE 0.
044500*        WS-TS-TOTAL-NET / WS-RUN-TREND-MONTHS, ROUNDED.            *
044600     05  WS-TS-AVG-NET                    PIC S9(13)V99 VALUE 0.
044700*        SUM OF TM-INCOME ACROSS EVERY MONTH IN THE WINDOW.         *
044800     05  WS-TS-TOTAL-INCOME               PIC S9(13)V99 VALUE 0.
044900*        SUM OF TM-EXPENSE ACROSS EVERY MONTH IN THE WINDOW.        *
045000     05  WS-TS-TOTAL-EXPENSE              PIC S9(13)V99 VALUE 0.
045100*        WS-TS-TOTAL-INCOME MINUS WS-TS-TOTAL-EXPENSE.              *
045200     05  WS-TS-TOTAL-NET                  PIC S9(13)V99 VALUE 0.
045300*        FIRST-MONTH-TO-LAST-MONTH GROWTH, PERCENT (TKT FB-0409).   *
045400     05  WS-TS-INCOME-GROWTH              PIC S9(05)V9(04) VALUE 0.
045500     05  WS-TS-EXPENSE-GROWTH             PIC S9(05)V9(04) VALUE 0.
045600     05  FILLER                          PIC X(01)     VALUE SPACE.
045700 
045800*-----------------------------------------------------------------*
045900*  REPORT FORMATTING STANDARD FOLLOWED BY ALL THREE REPORTS BELOW -- *
046000*  132-CHARACTER LINE, AN 8-TO-10-COLUMN LEFT MARGIN, A STANDARD      *
046100*  TITLE/RANGE/COLUMN-HEADING/BLANK-LINE BLOCK AT THE TOP OF EVERY    *
046200*  PAGE, SUPPRESSED-ZERO DOLLAR EDITING WITH A TRAILING MINUS SIGN    *
046300*  ON NEGATIVE AMOUNTS, AND A TOTALS FOOTER SPACED THREE LINES         *
046400*  BELOW THE LAST DETAIL LINE -- THE SAME HOUSE STYLE PFB02'S OWN     *
046500*  REPORT USES.                                                        *
046600*-----------------------------------------------------------------*
046700*  CASHFLOW REPORT PRINT LINES.                                      *
046800*    TITLE LINE -- COMPANY NAME, REPORT NAME, RUN DATE AND PAGE     *
046900*    NUMBER.  WRITTEN AFTER ADVANCING PAGE BY 9200-CASH-HEADINGS,   *
047000*    SO IT IS ALWAYS THE FIRST LINE ON EVERY PAGE OF THE REPORT.    *
047100 01  CASH-TITLE.
047200*        LEFT MARGIN -- THE SHOP'S PRINT LAYOUT LEAVES 10 BLANK     *
047300*        COLUMNS BEFORE THE COMPANY NAME ON EVERY REPORT TITLE.     *
047400     05  FILLER                      PIC X(10)  VALUE SPACES.
047500     05  FILLER                      PIC X(30)
047600             VALUE "FIRST CONSUMER FINANCIAL CORP".
047700     05  FILLER                      PIC X(20)  VALUE SPACES.
047800*        REPORT NAME -- DISTINGUISHES THIS FROM THE CATEGORY AND    *
047900*        TREND TITLE LINES FURTHER DOWN, OTHERWISE IDENTICAL.       *
048000     05  FILLER                      PIC X(26)
048100             VALUE "CASHFLOW REPORT".
048200     05  FILLER                      PIC X(10)  VALUE SPACES.
048300     05  FILLER                      PIC X(05)  VALUE "DATE ".
048400*        RUN DATE, MM/DD/CCYY -- MOVED FROM WS-RUN-DATE-MM/DD/CC/YY *
048500*        BY 9200-CASH-HEADINGS, NOT FROM THE TRANSACTION DATA.      *
048600     05  O-MM                        PIC 99.
048700     05  FILLER                      PIC X      VALUE "/".
048800     05  O-DD                        PIC 99.
048900     05  FILLER                      PIC X      VALUE "/".
049000     05  O-YY                        PIC 9(04).
049100     05  FILLER                      PIC X(04)  VALUE SPACES.
049200     05  FILLER                      PIC X(05)  VALUE "PAGE ".
049300*        PAGE NUMBER, BUMPED ONCE PER PAGE BY 9200-CASH-HEADINGS.   *
049400     05  O-PCTR                      PIC ZZZ9.
049500     05  FILLER                      PIC X(08)  VALUE SPACES.
049600 
049700*    SECOND HEADING LINE -- PRINTS THE CALLER'S REQUESTED RANGE SO  *
049800*    THE REPORT IS SELF-DOCUMENTING WHEN FILED OR FAXED ELSEWHERE.  *
049900 01  CASH-RANGE-LINE.
050000     05  FILLER                      PIC X(10)  VALUE SPACES.
050100     05  FILLER                      PIC X(11)  VALUE "FROM-DATE ".
050200*        WS-RUN-FROM-DATE, BROKEN OUT MM/DD/CCYY BY 9200-CASH-      *
050300*        HEADINGS -- THE INCLUSIVE LOWER BOUND OF THE RUN.          *
050400     05  O-CF-FROM-MM                PIC 99.
050500     05  FILLER                      PIC X      VALUE "/".
050600     05  O-CF-FROM-DD                PIC 99.
050700     05  FILLER                      PIC X      VALUE "/".
050800     05  O-CF-FROM-YYYY               PIC 9(04).
050900     05  FILLER                      PIC X(06)  VALUE SPACES.
051000     05  FILLER                      PIC X(09)  VALUE "TO-DATE ".
051100*        WS-RUN-TO-DATE, BROKEN OUT THE SAME WAY -- THE INCLUSIVE   *
051200*        UPPER BOUND OF THE RUN.                                    *
051300     05  O-CF-TO-MM                  PIC 99.
051400     05  FILLER                      PIC X      VALUE "/".
051500     05  O-CF-TO-DD                  PIC 99.
051600     05  FILLER                      PIC X      VALUE "/".
051700     05  O-CF-TO-YYYY                 PIC 9(04).
051800     05  FILLER                      PIC X(76)  VALUE SPACES.
051900 
052000*    COLUMN HEADINGS FOR THE DAY-BY-DAY DETAIL LINES BELOW.         *
052100 01  CASH-COLUMN-HEADINGS.
052200     05  FILLER                      PIC X(08)  VALUE SPACES.
052300     05  FILLER                      PIC X(14)  VALUE "DATE".
052400     05  FILLER                      PIC X(06)  VALUE SPACES.
052500     05  FILLER                      PIC X(17)  VALUE "DAY INCOME".
052600     05  FILLER                      PIC X(04)  VALUE SPACES.
052700     05  FILLER                      PIC X(17)  VALUE "DAY EXPENSE".
052800     05  FILLER                      PIC X(66)  VALUE SPACES.
052900 
053000*    ONE BLANK LINE BETWEEN THE COLUMN HEADINGS AND THE FIRST DAY   *
053100*    LINE ON EVERY PAGE.                                             *
053200 01  CASH-BLANK-LINE.
053300     05  FILLER                      PIC X(132) VALUE SPACES.
053400 
053500*    ONE LINE PER DAY THAT HAD AT LEAST ONE POSTED TRANSACTION IN   *
053600*    RANGE -- DAYS WITH NO ACTIVITY ARE NOT PRINTED AT ALL.         *
053700 01  CASH-DETAIL-LINE.
053800     05  FILLER                      PIC X(08)  VALUE SPACES.
053900*        CD-DATE, BROKEN OUT MM/DD/CCYY BY 2060-PRINT-ONE-DAY.      *
054000     05  O-CASH-MM                   PIC 99.
054100     05  FILLER                      PIC X      VALUE "/".
054200     05  O-CASH-DD                   PIC 99.
054300     05  FILLER                      PIC X      VALUE "/".
054400     05  O-CASH-YYYY                  PIC 9(04).
054500     05  FILLER                      PIC X(08)  VALUE SPACES.
054600*        CD-INCOME -- SUM OF CREDITS POSTED ON THIS DAY.            *
054700     05  O-DAY-INCOME                 PIC ZZZ,ZZZ,ZZ9.99-.
054800     05  FILLER                      PIC X(04)  VALUE SPACES.
054900*        CD-EXPENSE -- SUM OF DEBITS POSTED ON THIS DAY, SIGN-      *
055000*        FLIPPED TO A POSITIVE FIGURE BY 2010-SCAN-ONE-TXN.         *
055100     05  O-DAY-EXPENSE                PIC ZZZ,ZZZ,ZZ9.99-.
055200     05  FILLER                      PIC X(72)  VALUE SPACES.
055300 
055400*    RUN-TOTAL FOOTER -- WRITTEN ONCE, THREE LINES BELOW THE LAST   *
055500*    DAY LINE, BY 2070-PRINT-CASH-TOTALS.                           *
055600*        WS-CF-TOTAL-INCOME, WS-CF-TOTAL-EXPENSE, AND THEIR          *
055700*        DIFFERENCE WS-CF-NET-CASHFLOW -- THE RUN TOTALS ACROSS ALL  *
055800*        DAYS IN RANGE, NOT JUST THE LAST PAGE PRINTED.               *
055900 01  CASH-TOTAL-LINE.
056000     05  FILLER                      PIC X(08)  VALUE SPACES.
056100     05  FILLER                      PIC X(16)  VALUE "TOTAL INCOME..".
056200     05  O-TOTAL-INCOME                PIC ZZZ,ZZZ,ZZ9.99-.
056300     05  FILLER                      PIC X(04)  VALUE SPACES.
056400     05  FILLER                      PIC X(16)  VALUE "TOTAL EXPENSE.".
056500     05  O-TOTAL-EXPENSE               PIC ZZZ,ZZZ,ZZ9.99-.
056600     05  FILLER                      PIC X(04)  VALUE SPACES.
056700     05  FILLER                      PIC X(16)  VALUE "NET CASHFLOW..".
056800     05  O-NET-CASHFLOW                PIC ZZZ,ZZZ,ZZ9.99-.
056900     05  FILLER                      PIC X(23)  VALUE SPACES.
057000 
057100*  SPEND-BY-CATEGORY REPORT PRINT LINES.                             *
057200*    TITLE LINE -- SAME LAYOUT AS CASH-TITLE ABOVE, REPORT NAME      *
057300*    CHANGED, NO DATE-RANGE FOLLOWER LINE (SEE THE NOTE ON 9300-     *
057400*    CATSP-HEADINGS).                                                *
057500 01  CATSP-TITLE.
057600*        LEFT MARGIN, SAME 10 BLANK COLUMNS AS CASH-TITLE.          *
057700     05  FILLER                      PIC X(10)  VALUE SPACES.
057800     05  FILLER                      PIC X(30)
057900             VALUE "FIRST CONSUMER FINANCIAL CORP".
058000     05  FILLER                      PIC X(20)  VALUE SPACES.
058100     05  FILLER                      PIC X(26)
058200             VALUE "SPEND BY CATEGORY REPORT".
058300     05  FILLER                      PIC X(10)  VALUE SPACES.
058400     05  FILLER                      PIC X(05)  VALUE "DATE ".
058500*        RUN DATE, MOVED BY 9300-CATSP-HEADINGS, NOT BY REPORT       *
058600*        CONTENT -- ALL THREE REPORTS STAMP THE SAME RUN DATE.       *
058700     05  O-CATSP-MM                  PIC 99.
058800     05  FILLER                      PIC X      VALUE "/".
058900     05  O-CATSP-DD                  PIC 99.
059000     05  FILLER                      PIC X      VALUE "/".
059100     05  O-CATSP-YY                  PIC 9(04).
059200     05  FILLER                      PIC X(04)  VALUE SPACES.
059300     05  FILLER                      PIC X(05)  VALUE "PAGE ".
059400*        BUMPED AND MOVED BY 9300-CATSP-HEADINGS EVERY NEW PAGE.     *
059500     05  O-CATSP-PCTR                PIC ZZZ9.
059600     05  FILLER                      PIC X(08)  VALUE SPACES.
059700 
059800*    COLUMN HEADINGS FOR THE PER-CATEGORY DETAIL LINES BELOW.       *
059900 01  CATSP-COLUMN-HEADINGS.
060000*        LITERAL COLUMN LABELS ONLY -- NO FIELD UNDER THIS 01 EVER  *
060100*        RECEIVES A MOVE AT RUN TIME, THE SAME AS CASH-COLUMN-      *
060200*        HEADINGS ABOVE.                                             *
060300     05  FILLER                      PIC X(08)  VALUE SPACES.
060400     05  FILLER                      PIC X(38)  VALUE "CATEGORY-ID".
060500     05  FILLER                      PIC X(17)  VALUE "AMOUNT".
060600     05  FILLER                      PIC X(04)  VALUE SPACES.
060700     05  FILLER                      PIC X(10)  VALUE "PERCENT".
060800     05  FILLER                      PIC X(55)  VALUE SPACES.
060900 
061000*    ONE BLANK LINE BETWEEN THE COLUMN HEADINGS AND THE FIRST       *
061100*    CATEGORY LINE ON EVERY PAGE.                                    *
061200 01  CATSP-BLANK-LINE.
061300     05  FILLER                      PIC X(132) VALUE SPACES.
061400 
061500*    ONE LINE PER CATEGORY THAT HAD AT LEAST ONE QUALIFYING         *
061600*    EXPENSE TRANSACTION IN RANGE -- PRINTED IN FIRST-ENCOUNTERED   *
061700*    ORDER, NOT SORTED BY AMOUNT OR NAME.                           *
061800 01  CATSP-DETAIL-LINE.
061900     05  FILLER                      PIC X(08)  VALUE SPACES.
062000*        CS-CATEGORY-ID -- PRINTED VERBATIM, NOT LOOKED UP AGAINST  *
062100*        CATEGORY-MASTER AGAIN, SINCE THIS PROGRAM DOES NOT KEEP A  *
062200*        CATEGORY NAME ANYWHERE (SEE 1100-LOAD-CATEGORY-TABLE).     *
062300     05  O-CATEGORY-ID                PIC X(36).
062400     05  FILLER                      PIC X(02)  VALUE SPACES.
062500*        CS-AMOUNT -- SUMMED EXPENSE FOR THIS CATEGORY OVER RANGE.  *
062600     05  O-CATSP-AMOUNT                PIC ZZZ,ZZZ,ZZ9.99-.
062700     05  FILLER                      PIC X(04)  VALUE SPACES.
062800*        CS-PERCENTAGE -- SHARE OF WS-TOTAL-SPENT, ROUNDED HALF-UP  *
062900*        BY 4100-CALC-PCT (TKT FB-0381).                            *
063000     05  O-CATSP-PERCENTAGE            PIC ZZZ9.99-.
063100     05  FILLER                      PIC X(01)  VALUE "%".
063200     05  FILLER                      PIC X(58)  VALUE SPACES.
063300 
063400*    WS-TOTAL-SPENT -- THE SUM ALL THE DETAIL-LINE PERCENTAGES ARE  *
063500*    TAKEN AGAINST, PRINTED ONCE AT THE FOOT OF THE REPORT.          *
063600 01  CATSP-TOTAL-LINE.
063700     05  FILLER                      PIC X(08)  VALUE SPACES.
063800     05  FILLER                      PIC X(16)  VALUE "TOTAL SPENT..".
063900     05  O-TOTAL-SPENT                 PIC ZZZ,ZZZ,ZZ9.99-.
064000     05  FILLER                      PIC X(93)  VALUE SPACES.
064100 
064200*  TREND REPORT PRINT LINES.                                         *
064300*    TITLE LINE -- SAME LAYOUT AS CASH-TITLE AND CATSP-TITLE,        *
064400*    REPORT NAME CHANGED.                                             *
064500 01  TREND-TITLE.
064600*        LEFT MARGIN, SAME 10 BLANK COLUMNS AS THE OTHER TWO        *
064700*        REPORTS' TITLE LINES.                                      *
064800     05  FILLER                      PIC X(10)  VALUE SPACES.
064900     05  FILLER                      PIC X(30)
065000             VALUE "FIRST CONSUMER FINANCIAL CORP".
065100     05  FILLER                      PIC X(20)  VALUE SPACES.
065200     05  FILLER                      PIC X(26)
065300             VALUE "MONTHLY TREND REPORT".
065400     05  FILLER                      PIC X(10)  VALUE SPACES.
065500     05  FILLER                      PIC X(05)  VALUE "DATE ".
065600*        RUN DATE, MOVED BY 9400-TREND-HEADINGS.                     *
065700     05  O-TREND-MM                  PIC 99.
065800     05  FILLER                      PIC X      VALUE "/".
065900     05  O-TREND-DD                  PIC 99.
066000     05  FILLER                      PIC X      VALUE "/".
066100     05  O-TREND-YY                  PIC 9(04).
066200     05  FILLER                      PIC X(04)  VALUE SPACES.
066300     05  FILLER                      PIC X(05)  VALUE "PAGE ".
066400*        BUMPED AND MOVED BY 9400-TREND-HEADINGS EVERY NEW PAGE.     *
066500     05  O-TREND-PCTR                PIC ZZZ9.
066600     05  FILLER                      PIC X(08)  VALUE SPACES.
066700 
066800*    COLUMN HEADINGS FOR THE PER-MONTH DETAIL LINES BELOW.          *
066900 01  TREND-COLUMN-HEADINGS.
067000*        LITERAL COLUMN LABELS ONLY, SAME AS THE OTHER TWO          *
067100*        REPORTS' COLUMN-HEADING LINES.                              *
067200     05  FILLER                      PIC X(08)  VALUE SPACES.
067300     05  FILLER                      PIC X(12)  VALUE "YEAR-MONTH".
067400     05  FILLER                      PIC X(06)  VALUE SPACES.
067500     05  FILLER                      PIC X(17)  VALUE "INCOME".
067600     05  FILLER                      PIC X(04)  VALUE SPACES.
067700     05  FILLER                      PIC X(17)  VALUE "EXPENSES".
067800     05  FILLER                      PIC X(04)  VALUE SPACES.
067900     05  FILLER                      PIC X(17)  VALUE "NET CASHFLOW".
068000     05  FILLER                      PIC X(47)  VALUE SPACES.
068100 
068200*    ONE BLANK LINE BETWEEN THE COLUMN HEADINGS AND THE FIRST MONTH *
068300*    LINE ON EVERY PAGE.                                             *
068400 01  TREND-BLANK-LINE.
068500     05  FILLER                      PIC X(132) VALUE SPACES.
068600 
068700*    ONE LINE PER MONTH IN THE TREND WINDOW, PRINTED IN ASCENDING   *
068800*    CALENDAR ORDER (OLDEST FIRST) TO MATCH TREND-TABLE'S BUILD     *
068900*    ORDER.                                                          *
069000 01  TREND-DETAIL-LINE.
069100     05  FILLER                      PIC X(08)  VALUE SPACES.
069200*        TM-YEAR-MONTH, CCYYMM -- PRINTED AS-IS, NOT SPLIT INTO      *
069300*        SEPARATE YEAR/MONTH FIELDS LIKE THE OTHER TWO REPORTS'      *
069400*        DATE COLUMNS.                                                *
069500     05  O-YEAR-MONTH                 PIC 9(06).
069600     05  FILLER                      PIC X(10)  VALUE SPACES.
069700*        TM-INCOME -- SUM OF CREDITS POSTED IN THIS MONTH.           *
069800     05  O-TREND-INCOME                PIC ZZZ,ZZZ,ZZ9.99-.
069900     05  FILLER                      PIC X(04)  VALUE SPACES.
070000*        TM-EXPENSE -- SUM OF DEBITS POSTED IN THIS MONTH, SIGN-     *
070100*        FLIPPED TO A POSITIVE FIGURE BY 6010-SCAN-ONE-TXN.          *
070200     05  O-TREND-EXPENSE               PIC ZZZ,ZZZ,ZZ9.99-.
070300     05  FILLER                      PIC X(04)  VALUE SPACES.
070400*        INCOME MINUS EXPENSE FOR THIS MONTH, COMPUTED ON THE FLY   *
070500*        BY 6020-PRINT-ONE-MONTH (NOT STORED IN TREND-TABLE).        *
070600     05  O-TREND-NET                   PIC ZZZ,ZZZ,ZZ9.99-.
070700     05  FILLER                      PIC X(55)  VALUE SPACES.
070800 
070900*    TREND-SUMMARY FOOTER, THREE LINES -- AVERAGES, TOTALS, THEN    *
071000*    GROWTH RATES.  ALL THREE ARE WRITTEN ONCE BY 6200-PRINT-TREND- *
071100*    SUMMARY AFTER THE LAST MONTH'S DETAIL LINE, NEVER REPEATED     *
071200*    PER PAGE THE WAY THE TITLE/HEADING LINES ARE.                   *
071300*    LINE 1 -- AVERAGES ACROSS THE WHOLE TREND WINDOW.               *
071400 01  TREND-SUMMARY-LINE-1.
071500     05  FILLER                      PIC X(08)  VALUE SPACES.
071600     05  FILLER                      PIC X(16)  VALUE "AVG INCOME....".
071700*        WS-TS-AVG-INCOME, ROUNDED HALF-UP TO 2 DECIMALS.            *
071800     05  O-TS-AVG-INCOME               PIC ZZZ,ZZZ,ZZ9.99-.
071900     05  FILLER                      PIC X(04)  VALUE SPACES.
072000     05  FILLER                      PIC X(16)  VALUE "AVG EXPENSE...".
072100*        WS-TS-AVG-EXPENSE, ROUNDED HALF-UP TO 2 DECIMALS.           *
072200     05  O-TS-AVG-EXPENSE              PIC ZZZ,ZZZ,ZZ9.99-.
072300     05  FILLER                      PIC X(04)  VALUE SPACES.
072400     05  FILLER                      PIC X(16)  VALUE "AVG NET......".
072500*        WS-TS-AVG-NET -- AVG INCOME MINUS AVG EXPENSE.              *
072600     05  O-TS-AVG-NET                  PIC ZZZ,ZZZ,ZZ9.99-.
072700     05  FILLER                      PIC X(23)  VALUE SPACES.
072800 
072900*    LINE 2 -- TOTALS ACROSS THE WHOLE TREND WINDOW.                 *
073000 01  TREND-SUMMARY-LINE-2.
073100     05  FILLER                      PIC X(08)  VALUE SPACES.
073200     05  FILLER                      PIC X(16)  VALUE "TOT INCOME....".
073300     05  O-TS-TOTAL-INCOME             PIC ZZZ,ZZZ,ZZ9.99-.
073400     05  FILLER                      PIC X(04)  VALUE SPACES.
073500     05  FILLER                      PIC X(16)  VALUE "TOT EXPENSE...".
073600     05  O-TS-TOTAL-EXPENSE            PIC ZZZ,ZZZ,ZZ9.99-.
073700     05  FILLER                      PIC X(04)  VALUE SPACES.
073800     05  FILLER                      PIC X(16)  VALUE "TOT NET......".
073900     05  O-TS-TOTAL-NET                PIC ZZZ,ZZZ,ZZ9.99-.
074000     05  FILLER                      PIC X(23)  VALUE SPACES.
074100 
074200*    LINE 3 -- FIRST-MONTH-TO-LAST-MONTH GROWTH RATES (TKT          *
074300*    FB-0409).  BOTH ARE ZERO WHEN THE WINDOW HAS FEWER THAN 2      *
074400*    MONTHS -- SEE 6100-CALC-TREND-SUMMARY.                          *
074500 01  TREND-SUMMARY-LINE-3.
074600     05  FILLER                      PIC X(08)  VALUE SPACES.
074700     05  FILLER                      PIC X(22)  VALUE "INCOME GROWTH RATE..".
074800     05  O-TS-INCOME-GROWTH            PIC ZZZ9.99-.
074900     05  FILLER                      PIC X(01)  VALUE "%".
075000     05  FILLER                      PIC X(10)  VALUE SPACES.
075100     05  FILLER                      PIC X(23)  VALUE "EXPENSE GROWTH RATE..".
075200     05  O-TS-EXPENSE-GROWTH           PIC ZZZ9.99-.
075300     05  FILLER                      PIC X(01)  VALUE "%".
075400     05  FILLER                      PIC X(51)  VALUE SPACES.
075500 
075600*-----------------------------------------------------------------*
075700*  PROCEDURE DIVISION -- INITIALIZE AND LOAD THE TABLES, RUN THE   *
075800*  THREE PASSES IN SEQUENCE (CASHFLOW, THEN CATEGORY, THEN         *
075900*  TREND), AND CLOSE.  EACH PASS IS FULLY SELF-CONTAINED -- NONE   *
076000*  OF THE THREE DEPENDS ON ANOTHER PASS HAVING RUN FIRST, BEYOND   *
076100*  SHARING THE SAME LOADED TXN-TABLE AND CATEGORY-TABLE.           *
076200*-----------------------------------------------------------------*
076300*  PARAGRAPH-NUMBERING STANDARD -- 0000/1000/2000/4000/6000/8000    *
076400*  ARE THE MAIN-LINE SECTIONS, EACH A ROUND NUMBER SO A LATER        *
076500*  INSERTION (E.G. A FOURTH PASS) CAN TAKE 3000/5000/7000 WITHOUT    *
076600*  RENUMBERING ANYTHING ELSE.  100-SERIES NUMBERS UNDER EACH          *
076700*  SECTION (2010, 2015, 2016, ...) ARE THAT SECTION'S OWN HELPER     *
076800*  PARAGRAPHS, PERFORMED ONLY FROM WITHIN THEIR OWN SECTION.  THIS   *
076900*  PROGRAM HAS NO GO TO STATEMENTS -- EVERY LOOP AND CONTROL BREAK   *
077000*  IS DRIVEN BY PERFORM ... THRU ... EXIT OR PERFORM ... VARYING,    *
077100*  THE SAME AS PFB02; PFB01 CARRIES THE SUITE'S ONE GO TO, INSIDE    *
077200*  ITS RULE-EDIT PARAGRAPH (TKT FB-0183), WHICH HAS NO EQUIVALENT    *
077300*  HERE SINCE NONE OF THESE THREE PASSES EDITS OPERATOR INPUT FIELD  *
077400*  BY FIELD THE WAY PFB01'S RULE-ENTRY SCREEN DOES.                  *
077500*-----------------------------------------------------------------*
077600 PROCEDURE DIVISION.
077700*    MAIN-LINE -- INITIALIZE, RUN THE THREE PASSES IN A FIXED       *
077800*    ORDER (CASHFLOW FIRST SINCE IT WAS THE ORIGINAL REPORT --      *
077900*    TKT FB-0340 AND FB-0355 ADDED THE OTHER TWO LATER WITHOUT      *
078000*    DISTURBING THIS ORDER), THEN CLOSE.                             *
078100 0000-MAIN.
078200*        LOADS BOTH TABLES AND BUILDS THE TREND WINDOW.              *
078300     PERFORM 1000-INIT.
078400*        PASS 1 -- CONSUMES TXN-TABLE, BUILDS AND SORTS ITS OWN      *
078500*        CASHFLOW-DAY-TABLE, PRINTS THE CASHFLOW REPORT.             *
078600     PERFORM 2000-CASHFLOW-PASS THRU 2000-EXIT.
078700*        PASS 2 -- CONSUMES TXN-TABLE AGAIN, INDEPENDENTLY OF PASS   *
078800*        1, BUILDS CAT-SPEND-TABLE, PRINTS THE CATEGORY REPORT.      *
078900     PERFORM 4000-CATEGORY-PASS THRU 4000-EXIT.
079000*        PASS 3 -- CONSUMES TXN-TABLE A THIRD TIME, ACCUMULATES      *
079100*        INTO THE ALREADY-BUILT TREND-TABLE, PRINTS THE TREND        *
079200*        REPORT AND ITS SUMMARY FOOTER.                               *
079300     PERFORM 6000-TREND-PASS THRU 6000-EXIT.
079400     PERFORM 8000-CLOSING.
079500     STOP RUN.
079600 
079700*    INIT OVERVIEW -- OPEN ALL FIVE FILES, ACCEPT THE RUN           *
079800*    PARAMETERS FROM THE CONSOLE, CAP THE REQUESTED TREND-MONTHS   *
079900*    AT THE TREND-TABLE'S OCCURS LIMIT, STAMP THE RUN DATE, LOAD   *
080000*    THE CATEGORY AND TRANSACTION TABLES, AND BUILD THE EMPTY      *
080100*    TREND-TABLE WINDOW BEFORE ANY TRANSACTION IS SCANNED.          *
080200 1000-INIT.
080300*    TWO INPUTS, THREE OUTPUTS -- OPENED TOGETHER AT THE TOP OF THE *
080400*    RUN SINCE ALL THREE REPORTS ARE PRODUCED IN ONE PASS THROUGH   *
080500*    THIS PROGRAM, NOT THREE SEPARATE JOB STEPS.                     *
080600     OPEN INPUT TRANSACTION-MASTER.
080700     OPEN INPUT CATEGORY-MASTER.
080800     OPEN OUTPUT CASHFLOW-REPORT-OUT.
080900     OPEN OUTPUT CATEGORY-SPEND-REPORT-OUT.
081000     OPEN OUTPUT TREND-REPORT-OUT.
081100 
081200*    FIVE RUN PARAMETERS, ACCEPTED IN A FIXED ORDER THE OPERATOR    *
081300*    SCREEN ENFORCES -- THIS PROGRAM DOES NOT VALIDATE ANY OF THEM  *
081400*    ITSELF.  A BLANK ACCOUNT/USER ID OR A FROM-DATE PAST THE TO-   *
081500*    DATE SIMPLY PRODUCES EMPTY REPORTS, NOT AN ABEND.               *
081600     ACCEPT WS-RUN-ACCOUNT-ID FROM CONSOLE.
081700     ACCEPT WS-RUN-USER-ID FROM CONSOLE.
081800     ACCEPT WS-RUN-FROM-DATE FROM CONSOLE.
081900     ACCEPT WS-RUN-TO-DATE FROM CONSOLE.
082000     ACCEPT WS-RUN-TREND-MONTHS FROM CONSOLE.
082100*    CAPS THE REQUESTED WINDOW AT TREND-TABLE'S OCCURS 240 LIMIT --  *
082200*    A REQUEST FOR MORE MONTHS THAN THE TABLE HOLDS IS SILENTLY     *
082300*    TRUNCATED TO 240 RATHER THAN REJECTED.                          *
082400     IF WS-RUN-TREND-MONTHS > 240
082500         MOVE 240 TO WS-RUN-TREND-MONTHS.
082600 
082700*    STAMPS THE RUN DATE FOR ALL THREE REPORTS' TITLE LINES AND     *
082800*    FOR 1300'S TREND-WINDOW CALCULATION BELOW.                      *
082900     MOVE FUNCTION CURRENT-DATE TO WS-RUN-DATE-AND-TIME.
083000 
083100*    LOAD ORDER MATTERS -- CATEGORY-TABLE MUST BE LOADED BEFORE     *
083200*    TXN-TABLE, SINCE 1220-ADD-TXN-ENTRY LOOKS UP EACH TRANSACTION'S *
083300*    CATEGORY AGAINST IT WHILE TXN-TABLE IS BEING BUILT.             *
083400     PERFORM 1100-LOAD-CATEGORY-TABLE THRU 1100-EXIT.
083500     PERFORM 1200-LOAD-TXN-TABLE THRU 1200-EXIT.
083600     PERFORM 1300-BUILD-TREND-WINDOW THRU 1300-EXIT.
083700 
083800*    LOADS CATEGORY-TABLE, ONE ENTRY PER CATEGORY-MASTER ROW OWNED  *
083900*    BY THE RUN USER -- SAME PATTERN AS PFB02'S COPY OF THIS        *
084000*    PARAGRAPH, BUT THIS PROGRAM DOES NOT NEED THE CATEGORY NAME,   *
084100*    ONLY THE INCOME FLAG, SO CT-CATEGORY-NAME IS NOT CARRIED HERE. *
084200 1100-LOAD-CATEGORY-TABLE.
084300     PERFORM 1110-READ-CATEGORY
084400         UNTIL WS-CATG-EOF.
084500 1100-EXIT.
084600     EXIT.
084700 
084800*    READS CATEGORY-MASTER SEQUENTIALLY -- LINE SEQUENTIAL HAS NO    *
084900*    KEY TO FILTER ON AT THE SELECT LEVEL, SO EVERY ROW IS READ AND  *
085000*    THE USER-ID COMPARE BELOW DECIDES WHETHER IT BELONGS IN         *
085100*    CATEGORY-TABLE.                                                 *
085200 1110-READ-CATEGORY.
085300     READ CATEGORY-MASTER
085400         AT END
085500             SET WS-CATG-EOF TO TRUE
085600         NOT AT END
085700             IF CG-USER-ID = WS-RUN-USER-ID
085800                 ADD 1 TO WS-CATG-COUNT
085900                 SET CATG-IDX TO WS-CATG-COUNT
086000                 MOVE CL-CATEGORY-ID   TO CT-CATEGORY-ID(CATG-IDX)
086100                 MOVE CL-INCOME-FLAG   TO CT-IS-INCOME-SW(CATG-IDX).
086200 
086300*    LOADS TXN-TABLE, ONE ENTRY PER POSTED TRANSACTION-MASTER ROW   *
086400*    BELONGING TO THE RUN'S ACCOUNT.  UNLIKE PFB02, WHICH FILTERS   *
086500*    BY CATEGORY-TABLE MEMBERSHIP, THIS PROGRAM FILTERS DIRECTLY    *
086600*    ON TR-ACCOUNT-ID SINCE ALL THREE PASSES ARE ACCOUNT-SCOPED,    *
086700*    NOT BUDGET-SCOPED.                                              *
086800 1200-LOAD-TXN-TABLE.
086900     MOVE 1 TO WS-TXN-RRN.
087000     PERFORM 1210-READ-TXN
087100         UNTIL WS-TXN-LOAD-EOF.
087200 1200-EXIT.
087300     EXIT.
087400 
087500*    READS TRANSACTION-MASTER BY ASCENDING RELATIVE RECORD NUMBER,   *
087600*    STARTING AT RRN 1, UNTIL THE FILE'S AT END CONDITION FIRES --   *
087700*    WS-TXN-FILE-STATUS IS NOT TESTED HERE SINCE A NON-ZERO STATUS   *
087800*    ON AN IN-RANGE RRN WOULD BE AN UNEXPECTED CONDITION THIS        *
087900*    PROGRAM HAS NEVER NEEDED TO HANDLE IN PRODUCTION.                *
088000 1210-READ-TXN.
088100     READ TRANSACTION-MASTER
088200         AT END
088300             SET WS-TXN-LOAD-EOF TO TRUE
088400         NOT AT END
088500             IF TR-ACCOUNT-ID = WS-RUN-ACCOUNT-ID
088600                 PERFORM 1220-ADD-TXN-ENTRY
088700             ADD 1 TO WS-TXN-RRN.
088800 
088900*    APPENDS ONE TXN-TABLE ENTRY FOR THE CURRENT TRANSACTION-MASTER *
089000*    ROW, THEN LOOKS UP ITS CATEGORY'S INCOME FLAG SO THE THREE     *
089100*    PASSES DO NOT HAVE TO RE-SCAN CATEGORY-TABLE PER TRANSACTION   *
089200*    AT REPORT TIME.                                                 *
089300 1220-ADD-TXN-ENTRY.
089400     ADD 1 TO WS-TXN-COUNT.
089500     SET TXN-IDX TO WS-TXN-COUNT.
089600     MOVE TR-CATEGORY-ID   TO TT-CATEGORY-ID(TXN-IDX).
089700     MOVE TR-AMOUNT        TO TT-AMOUNT(TXN-IDX).
089800     MOVE TR-POSTED-DATE    TO TT-POSTED-DATE(TXN-IDX).
089900     MOVE TR-TXN-TYPE        TO TT-TXN-TYPE(TXN-IDX).
090000     MOVE 'N' TO TT-IS-INCOME-CATG-SW(TXN-IDX).
090100     PERFORM 1221-LOOKUP-TXN-CATEGORY
090200         VARYING CATG-IDX FROM 1 BY 1
090300         UNTIL CATG-IDX > WS-CATG-COUNT.
090400 
090500*    SETS TT-IS-INCOME-CATG-SW ONCE THE MATCHING CATEGORY-TABLE     *
090600*    ENTRY IS FOUND; LEAVES IT 'N' IF THE TRANSACTION'S CATEGORY IS *
090700*    NOT ONE OF THE RUN USER'S OWN OR THE TRANSACTION IS            *
090800*    UNCATEGORIZED.                                                  *
090900 1221-LOOKUP-TXN-CATEGORY.
091000     IF CT-CATEGORY-ID(CATG-IDX) = TR-CATEGORY-ID
091100             AND CT-CATEGORY-IS-INCOME(CATG-IDX)
091200         MOVE 'Y' TO TT-IS-INCOME-CATG-SW(TXN-IDX).
091300 
091400*  CONVERTS THE RUN DATE'S CALENDAR MONTH TO A LINEAR MONTH NUMBER,  *
091500*  THEN BUILDS ONE TREND-TABLE ENTRY PER MONTH IN THE N-MONTH        *
091600*  WINDOW ENDING THERE, IN ASCENDING ORDER, BEFORE ANY TRANSACTION   *
091700*  IS SCANNED (TKT FB-0368).                                         *
091800 1300-BUILD-TREND-WINDOW.
091900*    SPLITS THE RUN DATE'S CCYYMMDD VIEW (FROM DATEWRK.CPY'S         *
092000*    REDEFINES) INTO CENTURY-YEAR AND MONTH, THEN CONVERTS TO A      *
092100*    SINGLE LINEAR MONTH NUMBER -- THIS IS THE LAST (MOST RECENT)    *
092200*    MONTH THE TREND WINDOW WILL COVER.                               *
092300     COMPUTE WS-MC-CCYY =
092400         WS-RUN-CCYYMMDD-NUM(1:4).
092500     COMPUTE WS-MC-MM =
092600         WS-RUN-CCYYMMDD-NUM(5:2).
092700     COMPUTE WS-END-YM = WS-MC-CCYY * 12 + (WS-MC-MM - 1).
092800*    A ZERO-MONTH REQUEST BUILDS NO TREND-TABLE ENTRIES AT ALL --    *
092900*    6000-TREND-PASS STILL PRINTS HEADINGS AND A ZEROED SUMMARY.     *
093000     IF WS-RUN-TREND-MONTHS > 0
093100         COMPUTE WS-START-YM =
093200             WS-END-YM - WS-RUN-TREND-MONTHS + 1
093300         PERFORM 1310-BUILD-ONE-MONTH
093400             VARYING TREND-IDX FROM 1 BY 1
093500             UNTIL TREND-IDX > WS-RUN-TREND-MONTHS.
093600 1300-EXIT.
093700     EXIT.
093800 
093900*    BUILDS ONE TREND-TABLE SLOT AT ITS CALENDAR MONTH, ZEROING     *
094000*    BOTH ACCUMULATORS -- 6010-SCAN-ONE-TXN ADDS INTO THESE SLOTS   *
094100*    LATER, SO THE WINDOW MUST BE FULLY BUILT FIRST.                *
094200 1310-BUILD-ONE-MONTH.
094300*    THE DIVIDE REMAINDER YIELDS A ZERO-BASED MONTH (0-11), HENCE   *
094400*    THE +1 BELOW TO GET BACK TO A 1-12 CALENDAR MONTH -- THIS IS   *
094500*    THE SAME ROUND-TRIP TECHNIQUE 6010-SCAN-ONE-TXN USES IN         *
094600*    REVERSE WHEN MAPPING A POSTED DATE BACK TO A LINEAR NUMBER.     *
094700     COMPUTE WS-MC-SLOT-YM = WS-START-YM + TREND-IDX - 1.
094800     DIVIDE WS-MC-SLOT-YM BY 12
094900         GIVING WS-MC-CCYY REMAINDER WS-MC-MM-ZERO.
095000     COMPUTE WS-MC-MM = WS-MC-MM-ZERO + 1.
095100     COMPUTE TM-YEAR-MONTH(TREND-IDX) = WS-MC-CCYY * 100 + WS-MC-MM.
095200     MOVE 0 TO TM-INCOME(TREND-IDX).
095300     MOVE 0 TO TM-EXPENSE(TREND-IDX).
095400 
095500*  PASS 1 -- CASHFLOW REPORT.  SCANS TXN-TABLE FOR THE CALLER'S      *
095600*  DATE RANGE, BUILDS THE PER-DAY TABLE, SORTS IT INTO DATE ORDER,   *
095700*  THEN PRINTS.                                                      *
095800 2000-CASHFLOW-PASS.
095900*        RESET THE DAY TABLE AND RUN TOTALS BEFORE SCANNING --       *
096000*        THESE WOULD CARRY STALE VALUES FROM A PRIOR RUN IF THIS     *
096100*        PROGRAM EVER RAN AS A CALLED SUBPROGRAM INSTEAD OF A        *
096200*        ONE-SHOT MAIN PROGRAM.                                       *
096300     MOVE 0 TO WS-DAY-COUNT.
096400     MOVE 0 TO WS-CF-TOTAL-INCOME.
096500     MOVE 0 TO WS-CF-TOTAL-EXPENSE.
096600*        ONE PASS OVER THE WHOLE TABLE BUILDS BOTH THE PER-DAY       *
096700*        TABLE AND THE RUN TOTALS TOGETHER.                           *
096800     PERFORM 2010-SCAN-ONE-TXN
096900         VARYING TXN-IDX FROM 1 BY 1
097000         UNTIL TXN-IDX > WS-TXN-COUNT.
097100     COMPUTE WS-CF-NET-CASHFLOW =
097200         WS-CF-TOTAL-INCOME - WS-CF-TOTAL-EXPENSE.
097300*        SORT BEFORE PRINTING SO DAY LINES COME OUT IN DATE ORDER    *
097400*        REGARDLESS OF THE ORDER THE TRANSACTIONS WERE POSTED IN.    *
097500     PERFORM 2050-SORT-DAY-TABLE THRU 2050-EXIT.
097600     PERFORM 9200-CASH-HEADINGS.
097700     PERFORM 2060-PRINT-ONE-DAY
097800         VARYING DAY-IDX FROM 1 BY 1
097900         UNTIL DAY-IDX > WS-DAY-COUNT.
098000     PERFORM 2070-PRINT-CASH-TOTALS.
098100 2000-EXIT.
098200     EXIT.
098300 
098400*    EXAMINES ONE TXN-TABLE ENTRY.  WS-TXN-SCAN-CTR IS BUMPED FOR    *
098500*    EVERY ENTRY EXAMINED BY ANY OF THE THREE PASSES (TKT FB-0435), *
098600*    NOT JUST THIS ONE, SO THE CLOSING DISPLAY REFLECTS THE WHOLE   *
098700*    RUN'S WORK, NOT JUST ONE PASS'S.                                *
098800 2010-SCAN-ONE-TXN.
098900     ADD 1 TO WS-TXN-SCAN-CTR.
099000     IF TT-POSTED-DATE(TXN-IDX) >= WS-RUN-FROM-DATE
099100             AND TT-POSTED-DATE(TXN-IDX) <= WS-RUN-TO-DATE
099200         PERFORM 2015-FIND-OR-ADD-DAY
099300         IF TT-TYPE-CREDIT(TXN-IDX)
099400             ADD TT-AMOUNT(TXN-IDX) TO WS-CF-TOTAL-INCOME
099500             ADD TT-AMOUNT(TXN-IDX) TO CD-INCOME(WS-CF-DAY-PTR)
099600         ELSE
099700             COMPUTE WS-CF-ABS-AMOUNT = TT-AMOUNT(TXN-IDX) * -1
099800             ADD WS-CF-ABS-AMOUNT TO WS-CF-TOTAL-EXPENSE
099900             ADD WS-CF-ABS-AMOUNT TO CD-EXPENSE(WS-CF-DAY-PTR).
100000 
100100*    LINEAR SEARCH-OR-ADD AGAINST CASHFLOW-DAY-TABLE FOR THE        *
100200*    CURRENT TRANSACTION'S POSTED DATE -- LEAVES WS-CF-DAY-PTR      *
100300*    POINTING AT THE MATCHING (OR NEWLY ADDED) ENTRY EITHER WAY.     *
100400 2015-FIND-OR-ADD-DAY.
100500     MOVE 'NO ' TO WS-DAY-FOUND-SW.
100600     PERFORM 2016-TEST-ONE-DAY
100700         VARYING DAY-IDX FROM 1 BY 1
100800         UNTIL DAY-IDX > WS-DAY-COUNT
100900         OR WS-DAY-FOUND.
101000     IF NOT WS-DAY-FOUND
101100         ADD 1 TO WS-DAY-COUNT
101200         MOVE WS-DAY-COUNT TO WS-CF-DAY-PTR
101300         SET DAY-IDX TO WS-DAY-COUNT
101400         MOVE TT-POSTED-DATE(TXN-IDX) TO CD-DATE(DAY-IDX)
101500         MOVE 0 TO CD-INCOME(DAY-IDX)
101600         MOVE 0 TO CD-EXPENSE(DAY-IDX).
101700 
101800*    ONE COMPARE OF THE SEARCH LOOP DRIVEN BY 2015-FIND-OR-ADD-DAY. *
101900 2016-TEST-ONE-DAY.
102000     IF CD-DATE(DAY-IDX) = TT-POSTED-DATE(TXN-IDX)
102100         SET WS-DAY-FOUND TO TRUE
102200         MOVE DAY-IDX TO WS-CF-DAY-PTR.
102300 
102400*    SORTS CASHFLOW-DAY-TABLE INTO ASCENDING DATE ORDER BY A        *
102500*    STRAIGHT BUBBLE PASS BEFORE ANY DAY LINE IS PRINTED (TKT        *
102600*    FB-0422) -- SKIPPED ENTIRELY WHEN THERE IS 0 OR 1 DAY, SINCE   *
102700*    A SINGLE ENTRY IS ALREADY IN ORDER.                             *
102800 2050-SORT-DAY-TABLE.
102900     IF WS-DAY-COUNT > 1
103000         PERFORM 2051-SORT-OUTER-PASS
103100             VARYING WS-SORT-I FROM 1 BY 1
103200             UNTIL WS-SORT-I > WS-DAY-COUNT - 1.
103300 2050-EXIT.
103400     EXIT.
103500 
103600*    ONE OUTER BUBBLE-SORT PASS -- EACH PASS BUBBLES THE LARGEST    *
103700*    UNSORTED DATE TO THE END OF THE REMAINING UNSORTED RANGE, SO   *
103800*    THE INNER LOOP'S UPPER BOUND SHRINKS BY ONE EACH TIME.          *
103900 2051-SORT-OUTER-PASS.
104000     PERFORM 2052-SORT-INNER-PASS
104100         VARYING WS-SORT-J FROM 1 BY 1
104200         UNTIL WS-SORT-J > WS-DAY-COUNT - WS-SORT-I.
104300 
104400*    COMPARES TWO ADJACENT ENTRIES AND SWAPS THEM IF OUT OF ORDER.  *
104500 2052-SORT-INNER-PASS.
104600     IF CD-DATE(WS-SORT-J) > CD-DATE(WS-SORT-J + 1)
104700         PERFORM 2053-SWAP-DAY-ENTRIES.
104800 
104900*    EXCHANGES TWO ADJACENT CASHFLOW-DAY-TABLE ENTRIES THROUGH THE  *
105000*    WS-SORT-SWAP-* SCRATCH FIELDS -- ONE FIELD AT A TIME SINCE THE *
105100*    TABLE ENTRY HAS NO GROUP-LEVEL MOVE DEFINED ACROSS IT.          *
105200 2053-SWAP-DAY-ENTRIES.
105300     MOVE CD-DATE(WS-SORT-J)        TO WS-SORT-SWAP-DATE.
105400     MOVE CD-INCOME(WS-SORT-J)      TO WS-SORT-SWAP-INCOME.
105500     MOVE CD-EXPENSE(WS-SORT-J)     TO WS-SORT-SWAP-EXPENSE.
105600     MOVE CD-DATE(WS-SORT-J + 1)    TO CD-DATE(WS-SORT-J).
105700     MOVE CD-INCOME(WS-SORT-J + 1)  TO CD-INCOME(WS-SORT-J).
105800     MOVE CD-EXPENSE(WS-SORT-J + 1) TO CD-EXPENSE(WS-SORT-J).
105900     MOVE WS-SORT-SWAP-DATE          TO CD-DATE(WS-SORT-J + 1).
106000     MOVE WS-SORT-SWAP-INCOME        TO CD-INCOME(WS-SORT-J + 1).
106100     MOVE WS-SORT-SWAP-EXPENSE       TO CD-EXPENSE(WS-SORT-J + 1).
106200 
106300*    PRINTS ONE CASH-DETAIL-LINE FOR THE CURRENT DAY-TAB-ENTRY,     *
106400*    WHICH BY THE TIME THIS PARAGRAPH RUNS HAS ALREADY BEEN SORTED  *
106500*    INTO ASCENDING DATE ORDER BY 2050-SORT-DAY-TABLE.               *
106600 2060-PRINT-ONE-DAY.
106700     MOVE CD-DATE(DAY-IDX)(5:2) TO O-CASH-MM.
106800     MOVE CD-DATE(DAY-IDX)(7:2) TO O-CASH-DD.
106900     MOVE CD-DATE(DAY-IDX)(1:4) TO O-CASH-YYYY.
107000     MOVE CD-INCOME(DAY-IDX)    TO O-DAY-INCOME.
107100     MOVE CD-EXPENSE(DAY-IDX)   TO O-DAY-EXPENSE.
107200     WRITE CASH-PRTLINE FROM CASH-DETAIL-LINE
107300         AFTER ADVANCING 1 LINE
107400             AT EOP
107500                 PERFORM 9200-CASH-HEADINGS.
107600 
107700*    WRITES THE RUN-TOTAL FOOTER THREE LINES BELOW THE LAST DAY     *
107800*    LINE -- ONLY CALLED ONCE, AFTER ALL DAY LINES HAVE PRINTED.     *
107900 2070-PRINT-CASH-TOTALS.
108000     MOVE WS-CF-TOTAL-INCOME  TO O-TOTAL-INCOME.
108100     MOVE WS-CF-TOTAL-EXPENSE TO O-TOTAL-EXPENSE.
108200     MOVE WS-CF-NET-CASHFLOW  TO O-NET-CASHFLOW.
108300     WRITE CASH-PRTLINE FROM CASH-TOTAL-LINE
108400         AFTER ADVANCING 3 LINES.
108500 
108600*  PASS 2 -- SPEND-BY-CATEGORY REPORT.  FIRST PASS OVER TXN-TABLE    *
108700*  SUMS EXPENSE AMOUNTS INTO A PER-CATEGORY TABLE (EXPENSE = DEBIT   *
108800*  TYPE, OR A TRANSACTION POSTED TO A NON-INCOME CATEGORY, TAKEN AS  *
108900*  A POSITIVE SPEND FIGURE); SECOND PASS COMPUTES EACH LINE'S        *
109000*  PERCENTAGE OF TOTAL-SPENT (TKT FB-0355).                          *
109100*    FIRST PASS BUILDS CAT-SPEND-TABLE AND THE RUN TOTAL; SECOND     *
109200*    PASS (4100) CONVERTS EACH ENTRY'S AMOUNT TO A PERCENTAGE OF     *
109300*    THAT TOTAL BEFORE ANY DETAIL LINE IS PRINTED.                    *
109400 4000-CATEGORY-PASS.
109500*        RESET CAT-SPEND-TABLE'S COUNT AND THE RUN TOTAL BEFORE      *
109600*        SCANNING.                                                    *
109700     MOVE 0 TO WS-CATSP-COUNT.
109800     MOVE 0 TO WS-TOTAL-SPENT.
109900*        FIRST SCAN BUILDS THE TABLE AND THE TOTAL-SPENT FIGURE      *
110000*        EVERY ENTRY'S PERCENTAGE IS TAKEN AGAINST.                   *
110100     PERFORM 4010-SCAN-ONE-TXN
110200         VARYING TXN-IDX FROM 1 BY 1
110300         UNTIL TXN-IDX > WS-TXN-COUNT.
110400*        SECOND PASS OVER THE NOW-COMPLETE TABLE CONVERTS EACH       *
110500*        ENTRY'S AMOUNT TO A PERCENTAGE -- MUST RUN AFTER THE FULL   *
110600*        TOTAL IS KNOWN, NOT DURING THE FIRST SCAN.                   *
110700     PERFORM 4100-CALC-PCT
110800         VARYING CATSP-IDX FROM 1 BY 1
110900         UNTIL CATSP-IDX > WS-CATSP-COUNT.
111000     PERFORM 9300-CATSP-HEADINGS.
111100     PERFORM 4200-PRINT-ONE-CATEGORY
111200         VARYING CATSP-IDX FROM 1 BY 1
111300         UNTIL CATSP-IDX > WS-CATSP-COUNT.
111400     PERFORM 4300-PRINT-CATSP-TOTAL.
111500 4000-EXIT.
111600     EXIT.
111700 
111800*    EXAMINES ONE TXN-TABLE ENTRY FOR THE CATEGORY PASS;            *
111900*    WS-TXN-SCAN-CTR IS SHARED WITH PASS 1 AND PASS 3 (TKT          *
112000*    FB-0435).                                                       *
112100 4010-SCAN-ONE-TXN.
112200     ADD 1 TO WS-TXN-SCAN-CTR.
112300     IF TT-POSTED-DATE(TXN-IDX) >= WS-RUN-FROM-DATE
112400             AND TT-POSTED-DATE(TXN-IDX) <= WS-RUN-TO-DATE
112500             AND (TT-TYPE-DEBIT(TXN-IDX)
112600                 OR NOT TT-IS-INCOME-CATEGORY(TXN-IDX))
112700         IF TT-AMOUNT(TXN-IDX) < 0
112800             COMPUTE WS-CATSP-ABS-AMOUNT = TT-AMOUNT(TXN-IDX) * -1
112900         ELSE
113000             MOVE TT-AMOUNT(TXN-IDX) TO WS-CATSP-ABS-AMOUNT
113100         PERFORM 4015-FIND-OR-ADD-CATSP
113200         ADD WS-CATSP-ABS-AMOUNT TO CS-AMOUNT(WS-CATSP-PTR)
113300         ADD WS-CATSP-ABS-AMOUNT TO WS-TOTAL-SPENT.
113400 
113500*    LINEAR SEARCH-OR-ADD AGAINST CAT-SPEND-TABLE FOR THE CURRENT   *
113600*    TRANSACTION'S CATEGORY -- LEAVES WS-CATSP-PTR POINTING AT THE  *
113700*    MATCHING (OR NEWLY ADDED) ENTRY EITHER WAY.                     *
113800 4015-FIND-OR-ADD-CATSP.
113900     MOVE 'NO ' TO WS-CATSP-FOUND-SW.
114000     PERFORM 4016-TEST-ONE-CATSP
114100         VARYING CATSP-IDX FROM 1 BY 1
114200         UNTIL CATSP-IDX > WS-CATSP-COUNT
114300         OR WS-CATSP-FOUND.
114400     IF NOT WS-CATSP-FOUND
114500         ADD 1 TO WS-CATSP-COUNT
114600         MOVE WS-CATSP-COUNT TO WS-CATSP-PTR
114700         SET CATSP-IDX TO WS-CATSP-COUNT
114800         MOVE TT-CATEGORY-ID(TXN-IDX) TO CS-CATEGORY-ID(CATSP-IDX)
114900         MOVE 0 TO CS-AMOUNT(CATSP-IDX).
115000 
115100*    ONE COMPARE OF THE SEARCH LOOP DRIVEN BY 4015-FIND-OR-ADD-     *
115200*    CATSP.                                                           *
115300 4016-TEST-ONE-CATSP.
115400     IF CS-CATEGORY-ID(CATSP-IDX) = TT-CATEGORY-ID(TXN-IDX)
115500         SET WS-CATSP-FOUND TO TRUE
115600         MOVE CATSP-IDX TO WS-CATSP-PTR.
115700 
115800*  ZERO-TOTAL-SPENT GUARD (TKT FB-0394); OTHERWISE ROUNDED HALF-UP   *
115900*  TO 4 DECIMALS (TKT FB-0381).                                      *
116000 4100-CALC-PCT.
116100     IF WS-TOTAL-SPENT = 0
116200         MOVE 0 TO CS-PERCENTAGE(CATSP-IDX)
116300     ELSE
116400         COMPUTE CS-PERCENTAGE(CATSP-IDX) ROUNDED =
116500             CS-AMOUNT(CATSP-IDX) / WS-TOTAL-SPENT * 100.
116600 
116700*    PRINTS ONE CATSP-DETAIL-LINE FOR THE CURRENT CAT-SPEND-TABLE   *
116800*    ENTRY -- ENTRIES PRINT IN FIRST-ENCOUNTERED ORDER, THE SAME    *
116900*    ORDER 4015-FIND-OR-ADD-CATSP BUILT THE TABLE IN, NOT SORTED.   *
117000 4200-PRINT-ONE-CATEGORY.
117100     MOVE CS-CATEGORY-ID(CATSP-IDX)   TO O-CATEGORY-ID.
117200     MOVE CS-AMOUNT(CATSP-IDX)        TO O-CATSP-AMOUNT.
117300     MOVE CS-PERCENTAGE(CATSP-IDX)    TO O-CATSP-PERCENTAGE.
117400     WRITE CATSP-PRTLINE FROM CATSP-DETAIL-LINE
117500         AFTER ADVANCING 1 LINE
117600             AT EOP
117700                 PERFORM 9300-CATSP-HEADINGS.
117800 
117900*    WRITES THE TOTAL-SPENT FOOTER THREE LINES BELOW THE LAST       *
118000*    CATEGORY LINE -- ONLY CALLED ONCE.                               *
118100 4300-PRINT-CATSP-TOTAL.
118200     MOVE WS-TOTAL-SPENT TO O-TOTAL-SPENT.
118300     WRITE CATSP-PRTLINE FROM CATSP-TOTAL-LINE
118400         AFTER ADVANCING 3 LINES.
118500 
118600*  PASS 3 -- TREND REPORT.  SCANS TXN-TABLE ONCE, ACCUMULATING EACH  *
118700*  TRANSACTION INTO THE TREND-TABLE SLOT FOR ITS CALENDAR MONTH      *
118800*  (OUT-OF-WINDOW MONTHS ARE SKIPPED), PRINTS ONE LINE PER MONTH,    *
118900*  THEN THE TREND-SUMMARY FOOTER (TKT FB-0368).                      *
119000 6000-TREND-PASS.
119100*        A ZERO-MONTH REQUEST SKIPS THE SCAN ENTIRELY -- TREND-      *
119200*        TABLE HAS NO ENTRIES TO ACCUMULATE INTO ANYWAY, SINCE       *
119300*        1300-BUILD-TREND-WINDOW ALSO SKIPPED BUILDING ANY.           *
119400     IF WS-RUN-TREND-MONTHS > 0
119500         PERFORM 6010-SCAN-ONE-TXN
119600             VARYING TXN-IDX FROM 1 BY 1
119700             UNTIL TXN-IDX > WS-TXN-COUNT.
119800     PERFORM 9400-TREND-HEADINGS.
119900     PERFORM 6020-PRINT-ONE-MONTH
120000         VARYING TREND-IDX FROM 1 BY 1
120100         UNTIL TREND-IDX > WS-RUN-TREND-MONTHS.
120200*        SUMMARY IS CALCULATED AFTER EVERY MONTH LINE HAS PRINTED,   *
120300*        NOT BEFORE -- THE FOOTER ALWAYS FOLLOWS THE LAST DETAIL      *
120400*        LINE ON THE PAGE, NEVER PRECEDES IT.                         *
120500     PERFORM 6100-CALC-TREND-SUMMARY THRU 6100-EXIT.
120600     PERFORM 6200-PRINT-TREND-SUMMARY.
120700 6000-EXIT.
120800     EXIT.
120900 
121000*    EXAMINES ONE TXN-TABLE ENTRY FOR THE TREND PASS; OUT-OF-       *
121100*    WINDOW TRANSACTIONS (BEFORE WS-START-YM OR AFTER WS-END-YM)    *
121200*    ARE COUNTED BY WS-TXN-SCAN-CTR LIKE EVERY OTHER ENTRY (TKT      *
121300*    FB-0435) BUT CONTRIBUTE NOTHING TO ANY TREND-TABLE SLOT.       *
121400 6010-SCAN-ONE-TXN.
121500     ADD 1 TO WS-TXN-SCAN-CTR.
121600     COMPUTE WS-MC-CCYY = TT-POSTED-DATE(TXN-IDX)(1:4).
121700     COMPUTE WS-MC-MM   = TT-POSTED-DATE(TXN-IDX)(5:2).
121800     COMPUTE WS-MC-LINEAR-YM = WS-MC-CCYY * 12 + (WS-MC-MM - 1).
121900     IF WS-MC-LINEAR-YM >= WS-START-YM
122000             AND WS-MC-LINEAR-YM <= WS-END-YM
122100         COMPUTE WS-MC-TXN-INDEX =
122200             WS-MC-LINEAR-YM - WS-START-YM + 1
122300         IF TT-TYPE-CREDIT(TXN-IDX)
122400             ADD TT-AMOUNT(TXN-IDX) TO TM-INCOME(WS-MC-TXN-INDEX)
122500         ELSE
122600             COMPUTE WS-CF-ABS-AMOUNT = TT-AMOUNT(TXN-IDX) * -1
122700             ADD WS-CF-ABS-AMOUNT TO TM-EXPENSE(WS-MC-TXN-INDEX).
122800 
122900*    PRINTS ONE TREND-DETAIL-LINE FOR THE CURRENT TREND-TABLE SLOT -- *
123000*    SLOTS ALWAYS PRINT IN ASCENDING CALENDAR-MONTH ORDER SINCE       *
123100*    1300-BUILD-TREND-WINDOW BUILT THE TABLE THAT WAY.                *
123200 6020-PRINT-ONE-MONTH.
123300     MOVE TM-YEAR-MONTH(TREND-IDX) TO O-YEAR-MONTH.
123400     MOVE TM-INCOME(TREND-IDX)     TO O-TREND-INCOME.
123500     MOVE TM-EXPENSE(TREND-IDX)    TO O-TREND-EXPENSE.
123600     COMPUTE WS-CF-NET-CASHFLOW =
123700         TM-INCOME(TREND-IDX) - TM-EXPENSE(TREND-IDX).
123800     MOVE WS-CF-NET-CASHFLOW       TO O-TREND-NET.
123900     WRITE TREND-PRTLINE FROM TREND-DETAIL-LINE
124000         AFTER ADVANCING 1 LINE
124100             AT EOP
124200                 PERFORM 9400-TREND-HEADINGS.
124300 
124400*  TREND-SUMMARY -- AVERAGES ROUNDED HALF-UP TO 2 DECIMALS; GROWTH   *
124500*  RATES ROUNDED HALF-UP TO 4 DECIMALS WITH THE ZERO-FIRST-MONTH     *
124600*  GUARD (TKT FB-0409); FEWER THAN 2 MONTHS LEAVES BOTH GROWTH       *
124700*  RATES AT ZERO; ZERO MONTHS LEAVES EVERY SUMMARY FIELD AT ZERO.    *
124800 6100-CALC-TREND-SUMMARY.
124900     MOVE 0 TO WS-TS-AVG-INCOME WS-TS-AVG-EXPENSE WS-TS-AVG-NET.
125000     MOVE 0 TO WS-TS-TOTAL-INCOME WS-TS-TOTAL-EXPENSE WS-TS-TOTAL-NET.
125100     MOVE 0 TO WS-TS-INCOME-GROWTH WS-TS-EXPENSE-GROWTH.
125200     IF WS-RUN-TREND-MONTHS > 0
125300         PERFORM 6110-SUM-ONE-MONTH
125400             VARYING TREND-IDX FROM 1 BY 1
125500             UNTIL TREND-IDX > WS-RUN-TREND-MONTHS
125600         COMPUTE WS-TS-TOTAL-NET =
125700             WS-TS-TOTAL-INCOME - WS-TS-TOTAL-EXPENSE
125800         COMPUTE WS-TS-AVG-INCOME ROUNDED =
125900             WS-TS-TOTAL-INCOME / WS-RUN-TREND-MONTHS
126000         COMPUTE WS-TS-AVG-EXPENSE ROUNDED =
126100             WS-TS-TOTAL-EXPENSE / WS-RUN-TREND-MONTHS
126200         COMPUTE WS-TS-AVG-NET ROUNDED =
126300             WS-TS-TOTAL-NET / WS-RUN-TREND-MONTHS
126400         IF WS-RUN-TREND-MONTHS > 1
126500             PERFORM 6120-CALC-INCOME-GROWTH
126600             PERFORM 6130-CALC-EXPENSE-GROWTH.
126700 6100-EXIT.
126800     EXIT.
126900 
127000*    ACCUMULATES ONE TREND-TABLE MONTH INTO THE RUN TOTALS -- THE   *
127100*    AVERAGES AND NET TOTAL ARE DERIVED FROM THESE TWO SUMS ONCE    *
127200*    EVERY MONTH HAS BEEN ADDED IN, BACK IN 6100.                    *
127300 6110-SUM-ONE-MONTH.
127400     ADD TM-INCOME(TREND-IDX)  TO WS-TS-TOTAL-INCOME.
127500     ADD TM-EXPENSE(TREND-IDX) TO WS-TS-TOTAL-EXPENSE.
127600 
127700*    FIRST-MONTH-TO-LAST-MONTH INCOME GROWTH, AS A PERCENTAGE OF    *
127800*    THE FIRST MONTH (TKT FB-0409).  WHEN THE FIRST MONTH HAD NO    *
127900*    INCOME AT ALL, THE GROWTH RATE IS REPORTED AS A FLAT 100% IF   *
128000*    THE LAST MONTH HAD ANY INCOME, OR 0% IF IT DID NOT EITHER --   *
128100*    A TRUE PERCENTAGE CHANGE OFF A ZERO BASE IS UNDEFINED.          *
128200 6120-CALC-INCOME-GROWTH.
128300     IF TM-INCOME(1) = 0
128400         IF TM-INCOME(WS-RUN-TREND-MONTHS) > 0
128500             MOVE 100 TO WS-TS-INCOME-GROWTH
128600         ELSE
128700             MOVE 0 TO WS-TS-INCOME-GROWTH
128800     ELSE
128900         COMPUTE WS-TS-INCOME-GROWTH ROUNDED =
129000             (TM-INCOME(WS-RUN-TREND-MONTHS) - TM-INCOME(1))
129100                 / TM-INCOME(1) * 100.
129200 
129300*    SAME ZERO-FIRST-MONTH GUARD AS 6120, APPLIED TO EXPENSE        *
129400*    INSTEAD OF INCOME (TKT FB-0409).                                *
129500 6130-CALC-EXPENSE-GROWTH.
129600     IF TM-EXPENSE(1) = 0
129700         IF TM-EXPENSE(WS-RUN-TREND-MONTHS) > 0
129800             MOVE 100 TO WS-TS-EXPENSE-GROWTH
129900         ELSE
130000             MOVE 0 TO WS-TS-EXPENSE-GROWTH
130100     ELSE
130200         COMPUTE WS-TS-EXPENSE-GROWTH ROUNDED =
130300             (TM-EXPENSE(WS-RUN-TREND-MONTHS) - TM-EXPENSE(1))
130400                 / TM-EXPENSE(1) * 100.
130500 
130600*    WRITES THE THREE TREND-SUMMARY LINES COMPUTED BY 6100-CALC-    *
130700*    TREND-SUMMARY, SPACED THREE AND TWO LINES APART SO THE FOOTER  *
130800*    READS AS A DISTINCT BLOCK BELOW THE LAST MONTH'S DETAIL LINE.  *
130900 6200-PRINT-TREND-SUMMARY.
131000     MOVE WS-TS-AVG-INCOME     TO O-TS-AVG-INCOME.
131100     MOVE WS-TS-AVG-EXPENSE    TO O-TS-AVG-EXPENSE.
131200     MOVE WS-TS-AVG-NET        TO O-TS-AVG-NET.
131300     WRITE TREND-PRTLINE FROM TREND-SUMMARY-LINE-1
131400         AFTER ADVANCING 3 LINES.
131500     MOVE WS-TS-TOTAL-INCOME   TO O-TS-TOTAL-INCOME.
131600     MOVE WS-TS-TOTAL-EXPENSE  TO O-TS-TOTAL-EXPENSE.
131700     MOVE WS-TS-TOTAL-NET      TO O-TS-TOTAL-NET.
131800     WRITE TREND-PRTLINE FROM TREND-SUMMARY-LINE-2
131900         AFTER ADVANCING 2 LINES.
132000     MOVE WS-TS-INCOME-GROWTH  TO O-TS-INCOME-GROWTH.
132100     MOVE WS-TS-EXPENSE-GROWTH TO O-TS-EXPENSE-GROWTH.
132200     WRITE TREND-PRTLINE FROM TREND-SUMMARY-LINE-3
132300         AFTER ADVANCING 2 LINES.
132400 
132500*    CLOSING OVERVIEW -- WHEN THE OPERATOR HAS TURNED ON THE TRACE  *
132600*    SWITCH, SHOW THE TOTAL NUMBER OF TXN-TABLE ENTRIES EXAMINED    *
132700*    ACROSS ALL THREE PASSES COMBINED (TKT FB-0435), THEN CLOSE     *
132800*    ALL FIVE FILES.                                                 *
132900 8000-CLOSING.
133000     IF WS-DEBUG-ON
133100         DISPLAY "PFB03 DEBUG - TOTAL TXN SCANS ACROSS ALL PASSES "
133200             WS-TXN-SCAN-CTR.
133300 
133400     CLOSE TRANSACTION-MASTER.
133500     CLOSE CATEGORY-MASTER.
133600     CLOSE CASHFLOW-REPORT-OUT.
133700     CLOSE CATEGORY-SPEND-REPORT-OUT.
133800     CLOSE TREND-REPORT-OUT.
133900 
134000*    PRINTS THE CASHFLOW REPORT'S TITLE, DATE-RANGE AND COLUMN      *
134100*    HEADING LINES AT THE TOP OF EACH NEW PAGE.                      *
134200 9200-CASH-HEADINGS.
134300*        PAGE NUMBER AND RUN-DATE PORTION OF THE TITLE LINE.        *
134400     ADD 1 TO WS-CASH-PCTR.
134500     MOVE WS-CASH-PCTR TO O-PCTR.
134600     MOVE WS-RUN-DATE-MM TO O-MM.
134700     MOVE WS-RUN-DATE-DD TO O-DD.
134800     MOVE WS-RUN-DATE-CC TO O-YY(1:2).
134900     MOVE WS-RUN-DATE-YY TO O-YY(3:2).
135000*        FROM-DATE/TO-DATE PORTION OF THE RANGE LINE -- BROKEN OUT  *
135100*        OF THE 9(08) RUN-PARM FIELDS BY REFERENCE MODIFICATION,    *
135200*        NOT THROUGH A REDEFINES.                                    *
135300     MOVE WS-RUN-FROM-DATE(5:2) TO O-CF-FROM-MM.
135400     MOVE WS-RUN-FROM-DATE(7:2) TO O-CF-FROM-DD.
135500     MOVE WS-RUN-FROM-DATE(1:4) TO O-CF-FROM-YYYY.
135600     MOVE WS-RUN-TO-DATE(5:2)   TO O-CF-TO-MM.
135700     MOVE WS-RUN-TO-DATE(7:2)   TO O-CF-TO-DD.
135800     MOVE WS-RUN-TO-DATE(1:4)   TO O-CF-TO-YYYY.
135900 
136000*        FOUR LINES, IN ORDER -- TITLE, RANGE, COLUMN HEADINGS,     *
136100*        THEN ONE BLANK LINE BEFORE THE FIRST DAY DETAIL LINE.      *
136200     WRITE CASH-PRTLINE FROM CASH-TITLE
136300         AFTER ADVANCING PAGE
136400     WRITE CASH-PRTLINE FROM CASH-RANGE-LINE
136500         AFTER ADVANCING 2 LINES
136600     WRITE CASH-PRTLINE FROM CASH-COLUMN-HEADINGS
136700         AFTER ADVANCING 2 LINES
136800     WRITE CASH-PRTLINE FROM CASH-BLANK-LINE
136900         AFTER ADVANCING 1 LINE.
137000 
137100*    PRINTS THE SPEND-BY-CATEGORY REPORT'S TITLE AND COLUMN         *
137200*    HEADING LINES AT THE TOP OF EACH NEW PAGE.  NO DATE-RANGE      *
137300*    LINE HERE -- THE CATEGORY REPORT NEVER GREW ONE THE WAY THE    *
137400*    CASHFLOW REPORT DID UNDER TKT FB-0340.                          *
137500 9300-CATSP-HEADINGS.
137600*        PAGE NUMBER AND RUN-DATE PORTION OF THE TITLE LINE.        *
137700     ADD 1 TO WS-CATSP-PCTR.
137800     MOVE WS-CATSP-PCTR TO O-CATSP-PCTR.
137900     MOVE WS-RUN-DATE-MM TO O-CATSP-MM.
138000     MOVE WS-RUN-DATE-DD TO O-CATSP-DD.
138100     MOVE WS-RUN-DATE-CC TO O-CATSP-YY(1:2).
138200     MOVE WS-RUN-DATE-YY TO O-CATSP-YY(3:2).
138300 
138400*        THREE LINES -- TITLE, COLUMN HEADINGS, ONE BLANK LINE --   *
138500*        THEN THE FIRST CATEGORY DETAIL LINE FOLLOWS.                *
138600     WRITE CATSP-PRTLINE FROM CATSP-TITLE
138700         AFTER ADVANCING PAGE
138800     WRITE CATSP-PRTLINE FROM CATSP-COLUMN-HEADINGS
138900         AFTER ADVANCING 2 LINES
139000     WRITE CATSP-PRTLINE FROM CATSP-BLANK-LINE
139100         AFTER ADVANCING 1 LINE.
139200 
139300*    PRINTS THE TREND REPORT'S TITLE AND COLUMN HEADING LINES AT    *
139400*    THE TOP OF EACH NEW PAGE.                                       *
139500 9400-TREND-HEADINGS.
139600*        PAGE NUMBER AND RUN-DATE PORTION OF THE TITLE LINE.        *
139700     ADD 1 TO WS-TREND-PCTR.
139800     MOVE WS-TREND-PCTR TO O-TREND-PCTR.
139900     MOVE WS-RUN-DATE-MM TO O-TREND-MM.
140000     MOVE WS-RUN-DATE-DD TO O-TREND-DD.
140100     MOVE WS-RUN-DATE-CC TO O-TREND-YY(1:2).
140200     MOVE WS-RUN-DATE-YY TO O-TREND-YY(3:2).
140300 
140400*        THREE LINES -- TITLE, COLUMN HEADINGS, ONE BLANK LINE --   *
140500*        THEN THE FIRST MONTH DETAIL LINE FOLLOWS, THEN THE         *
140600*        TREND-SUMMARY LINES AT THE BOTTOM OF THE LAST PAGE.        *
140700     WRITE TREND-PRTLINE FROM TREND-TITLE
140800         AFTER ADVANCING PAGE
140900     WRITE TREND-PRTLINE FROM TREND-COLUMN-HEADINGS
141000         AFTER ADVANCING 2 LINES
141100     WRITE TREND-PRTLINE FROM TREND-BLANK-LINE
141200         AFTER ADVANCING 1 LINE.
141300*-----------------------------------------------------------------*
141400*  MAINTENANCE NOTES --                                            *
141500*  THE THREE PASSES SHARE TXN-TABLE BUT NOT ANY WORK AREA EXCEPT   *
141600*  WS-CF-ABS-AMOUNT, WHICH 6010-SCAN-ONE-TXN REUSES FROM PASS 1'S  *
141700*  WORK AREA PURELY AS A SIGN-FLIP SCRATCH FIELD -- IT CARRIES NO  *
141800*  VALUE ACROSS PASSES AND IS RESET BEFORE EACH USE.                *
141900*                                                                    *
142000*  CATEGORY-TABLE, TXN-TABLE, CASHFLOW-DAY-TABLE, CAT-SPEND-TABLE   *
142100*  AND TREND-TABLE ALL HAVE FIXED OCCURS LIMITS.  IF PRODUCTION     *
142200*  VOLUMES EVER OUTGROW ONE, RAISE ITS OCCURS CLAUSE AND RECOMPILE, *
142300*  THE SAME AS TKT FB-0095 DID FOR PFB01'S RULE-TABLE.              *
142400*                                                                    *
142500*  IF A FUTURE REQUEST ASKS FOR THE THREE REPORTS TO BE RUN         *
142600*  SEPARATELY (E.G. A CASHFLOW-ONLY RERUN WITHOUT REBUILDING THE    *
142700*  CATEGORY OR TREND REPORTS), DO NOT SPLIT THIS PROGRAM INTO       *
142800*  THREE PROGRAMS -- THE WHOLE POINT OF LOADING TXN-TABLE ONCE AT   *
142900*  1200-LOAD-TXN-TABLE WAS TO AVOID THREE SEPARATE PASSES OVER      *
143000*  TRANSACTION-MASTER (TKT FB-0368).  ADD A RUN-PARAMETER SWITCH    *
143100*  INSTEAD THAT SKIPS THE UNWANTED PASS(ES) IN 0000-MAIN.           *
143200*                                                                    *
143300*  THE BUBBLE SORT AT 2050-SORT-DAY-TABLE IS INTENTIONALLY THE      *
143400*  SIMPLEST SORT THAT WORKS -- DO NOT REPLACE IT WITH A SORT        *
143500*  VERB UNLESS CASHFLOW-DAY-TABLE'S OCCURS LIMIT IS ALSO RAISED      *
143600*  WELL PAST 400; AT THAT SIZE A BUBBLE SORT'S O(N-SQUARED) COST    *
143700*  BECOMES NOTICEABLE AND A SORT VERB OR A BETTER ALGORITHM WOULD   *
143800*  BE WARRANTED.                                                     *
143900*                                                                    *
144000*  IF THIS PROGRAM EVER NEEDS TO REPORT ACROSS MORE THAN ONE         *
144100*  ACCOUNT IN A SINGLE RUN, REMEMBER THAT TXN-TABLE, CATEGORY-      *
144200*  TABLE AND ALL THREE PASSES' WORKING TABLES ARE ALL SCOPED TO     *
144300*  ONE WS-RUN-ACCOUNT-ID/WS-RUN-USER-ID PAIR PER RUN -- A MULTI-    *
144400*  ACCOUNT REQUEST WOULD NEED EITHER A DRIVER PARAGRAPH THAT        *
144500*  CLEARS AND RELOADS THE TABLES PER ACCOUNT, OR A SEPARATE JCL-    *
144600*  EQUIVALENT STEP PER ACCOUNT, NOT A CHANGE TO THE TABLE LAYOUTS.  *
144700*                                                                    *
144800*  THE CATEGORY PASS TAKES THE ABSOLUTE VALUE OF ANY DEBIT OR NON-  *
144900*  INCOME-CATEGORY TRANSACTION AS ITS "SPEND" FIGURE -- A NEGATIVE  *
145000*  TT-AMOUNT ON A TRANSACTION THE SHOP CONSIDERS A REFUND OR        *
145100*  REVERSAL WILL STILL ADD A POSITIVE AMOUNT TO CAT-SPEND-TABLE,    *
145200*  THE SAME WAY PFB02'S BUDGET PASS TREATS IT.  THIS HAS NEVER      *
145300*  BEEN FLAGGED AS WRONG BY FINANCE, BUT IT IS WORTH KNOWING IF A    *
145400*  FUTURE REPORT NEEDS TO DISTINGUISH A REFUND FROM AN ORDINARY     *
145500*  EXPENSE.                                                          *
145600*                                                                    *
145700*  WS-DEBUG-SW (TKT FB-0435) IS AN OPERATOR-SET UPSI-STYLE FLAG,    *
145800*  ACCEPTED AT 1000-INIT THE SAME WAY WS-RUN-ACCOUNT-ID AND THE     *
145900*  OTHER RUN PARAMETERS ARE -- THERE IS NO CONSOLE PROMPT TEXT      *
146000*  PRINTED FOR IT, SINCE IT IS AN UNDOCUMENTED OPERATOR AID, NOT A  *
146100*  PUBLISHED RUN PARAMETER.  LEAVE IT DEFAULTED TO 'N' IN ANY       *
146200*  SCHEDULED PRODUCTION RUN.                                         *
146300*                                                                    *
146400*  NONE OF THE THREE PASSES TEST WS-RUN-TREND-MONTHS, WS-RUN-FROM-  *
146500*  DATE OR WS-RUN-TO-DATE FOR INTERNAL CONSISTENCY (E.G. FROM-DATE  *
146600*  AFTER TO-DATE, OR A NEGATIVE TREND-MONTHS REQUEST) -- AS NOTED   *
146700*  AT 1000-INIT, A BAD RANGE SIMPLY PRODUCES AN EMPTY OR SHORT       *
146800*  REPORT RATHER THAN AN ABEND.  IF A FUTURE REQUEST WANTS THE      *
146900*  OPERATOR WARNED INSTEAD, ADD THE CHECK AT 1000-INIT BEFORE ANY   *
147000*  TABLE IS LOADED, NOT INSIDE ONE OF THE THREE PASSES.              *
147100*                                                                    *
147200*  THE TREND PASS'S GROWTH-RATE FIGURES (TKT FB-0409) COMPARE ONLY  *
147300*  THE FIRST AND LAST MONTH IN THE WINDOW -- THEY ARE NOT A         *
147400*  MONTH-OVER-MONTH AVERAGE OF EVERY STEP IN BETWEEN.  A REQUEST     *
147500*  FOR A SMOOTHED OR COMPOUNDED GROWTH FIGURE WOULD BE A NEW         *
147600*  CALCULATION IN 6120/6130, NOT A CHANGE TO THE EXISTING ONE.      *
147700*                                                                    *
147800*  ALL MONEY FIELDS IN THIS PROGRAM (TT-AMOUNT, CD-INCOME/EXPENSE,  *
147900*  CS-AMOUNT, TM-INCOME/EXPENSE, AND THE WS-CF-/WS-TS- ACCUMULATORS)*
148000*  ARE ZONED DISPLAY, NOT PACKED-DECIMAL -- THIS MATCHES THE SAME   *
148100*  CHOICE MADE IN PFB01 AND PFB02 AND IN TRNSREC.CPY ITSELF.  DO    *
148200*  NOT INTRODUCE A COMP-3 FIELD HERE WITHOUT CONVERTING THE WHOLE   *
148300*  SUITE, SINCE A MOVE BETWEEN A ZONED AND A PACKED FIELD OF        *
148400*  DIFFERENT SCALE IS A COMMON SOURCE OF SILENT TRUNCATION BUGS.    *
148500*                                                                    *
148600*  THE CASHFLOW AND TREND REPORTS BOTH DERIVE A NET FIGURE (WS-CF-  *
148700*  NET-CASHFLOW, O-TREND-NET) ON THE FLY AT PRINT TIME RATHER THAN  *
148800*  STORING IT IN CASHFLOW-DAY-TABLE OR TREND-TABLE -- THERE WAS NO  *
148900*  NEED IDENTIFIED TO CARRY A COMPUTED FIELD IN EITHER TABLE WHEN   *
149000*  ITS TWO INPUTS ARE ALREADY THERE.  IF A FUTURE REPORT NEEDS TO   *
149100*  SORT OR FILTER BY NET CASHFLOW, THAT WOULD BE THE TIME TO ADD A  *
149200*  STORED NET FIELD TO THE TABLE INSTEAD OF COMPUTING IT TWICE.     *
149300*                                                                    *
149400*  THIS PROGRAM COMPILES STANDALONE -- IT IS NOT CALLED BY, AND     *
149500*  DOES NOT CALL, PFB01 OR PFB02.  THE ONLY THING THE THREE          *
149600*  PROGRAMS SHARE AT RUN TIME IS TRANSACTION-MASTER AND CATEGORY-   *
149700*  MASTER ON DISK; THERE IS NO IN-MEMORY OR LINKAGE-SECTION          *
149800*  COUPLING BETWEEN THEM.                                            *
149900*-----------------------------------------------------------------*
