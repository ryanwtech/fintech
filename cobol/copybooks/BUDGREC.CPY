000100*****************************************************************
000200*  BUDGREC.CPY                                                  *
000300*  BUDGET-REC (ONE HEADER PER USER BUDGET/MONTH, READ FROM      *
000400*  BUDGET-MASTER) AND BUDGET-ITEM-REC (ONE PLANNED LINE PER      *
000500*  CATEGORY, READ FROM BUDGET-ITEM-MASTER, GROUPED BY            *
000600*  BUDGET-ID).  BOTH ARE OWNED BY PFB02.                         *
000700*****************************************************************
000800 01  BUDGET-REC.
000900     05  BG-BUDGET-ID                PIC X(36).
001000     05  BG-FROM-DATE                PIC 9(08).
001100     05  BG-TO-DATE                  PIC 9(08).
001200     05  BG-TOTAL-AMOUNT             PIC S9(13)V99.
001300     05  FILLER                      PIC X(10).
001400*-----------------------------------------------------------------*
001500*  THE FIELDS BELOW WERE ADDED AS THE BUDGET-ADMIN SCREEN PICKED   *
001600*  UP NAMED/MULTI-BUDGET SUPPORT (TKT FB-0253); PFB02 STILL        *
001700*  PROCESSES ONE BUDGET-MASTER ROW AT A TIME OFF BG-BUDGET-ID      *
001800*  ALONE AND NEVER LOOKS AT THE OWNER, NAME OR STATUS COLUMNS.     *
001900*-----------------------------------------------------------------*
002000     05  BG-USER-ID                  PIC X(36).
002100     05  BG-BUDGET-NAME               PIC X(60).
002200     05  BG-BUDGET-STATUS             PIC X(01).
002300         88  BG-STATUS-ACTIVE             VALUE 'A'.
002400         88  BG-STATUS-CLOSED             VALUE 'C'.
002500         88  BG-STATUS-DRAFT              VALUE 'D'.
002600*    ROW-LEVEL CREATED/CHANGED STAMP -- ONLINE SCREEN ONLY.       *
002700     05  BG-CREATED-DATE              PIC 9(08).
002800     05  BG-CREATED-BY                PIC X(08).
002900     05  BG-LAST-CHANGED-DATE         PIC 9(08).
003000     05  BG-LAST-CHANGED-BY           PIC X(08).
003100*    'Y' WHEN THE ADMIN SCREEN SHOULD CARRY UNSPENT PLANNED       *
003200*    AMOUNTS INTO NEXT MONTH'S BUDGET; THIS BATCH SUITE HAS NO    *
003300*    ROLLOVER LOGIC OF ITS OWN TODAY.                             *
003400     05  BG-ROLLOVER-SW               PIC X(01).
003500         88  BG-ROLLOVER-ON               VALUE 'Y'.
003600         88  BG-ROLLOVER-OFF              VALUE 'N'.
003700     05  BG-TEMPLATE-ID                PIC X(36).
003800     05  BG-NOTES                      PIC X(60).
003900     05  BG-EXTERNAL-REF-ID            PIC X(20).
004000*    RESERVED FOR FUTURE BUDGET-ADMIN EXPANSION.                  *
004100     05  FILLER                       PIC X(20).
004200*
004300 01  BUDGET-ITEM-REC.
004400     05  BI-BUDGET-ID                PIC X(36).
004500     05  BI-CATEGORY-ID              PIC X(36).
004600     05  BI-PLANNED-AMOUNT           PIC S9(13)V99.
004700     05  BI-ACTUAL-AMOUNT            PIC S9(13)V99.
004800     05  BI-REMAINING-AMOUNT         PIC S9(13)V99.
004900     05  BI-SPENT-PERCENTAGE         PIC S9(05)V9(04).
005000     05  FILLER                      PIC X(09).
005100*-----------------------------------------------------------------*
005200*  BUDGET-ITEM-REC IS NEVER THE ACTUAL I/O RECORD FOR BUDGET-ITEM- *
005300*  MASTER -- SEE PFB02'S BI-LINE-IN/WS-BUDGET-ITEM-WORK-AREA.     *
005400*  IT RIDES ALONG IN THIS COPYBOOK AS THE BUDGET-ADMIN SCREEN'S   *
005500*  OWN RECORD TEMPLATE (TKT FB-0253) SO A MAINTAINER COMPARING    *
005600*  THE TWO SYSTEMS' LAYOUTS SIDE BY SIDE DOES NOT HAVE TO HUNT    *
005700*  FOR IT IN A SEPARATE COPYBOOK.  THE FIELDS BELOW ARE NEVER      *
005800*  READ BY ANY PARAGRAPH IN THIS BATCH SUITE.                     *
005900*-----------------------------------------------------------------*
006000     05  BI-BUDGET-ITEM-ID            PIC X(36).
006100     05  BI-CREATED-DATE              PIC 9(08).
006200     05  BI-CREATED-BY                PIC X(08).
006300     05  BI-LAST-CHANGED-DATE         PIC 9(08).
006400     05  BI-LAST-CHANGED-BY           PIC X(08).
006500     05  BI-ROLLOVER-AMOUNT           PIC S9(13)V99.
006600     05  BI-ALERT-THRESHOLD-PCT       PIC 9(03).
006700     05  BI-ALERT-SENT-SW             PIC X(01).
006800         88  BI-ALERT-HAS-BEEN-SENT       VALUE 'Y'.
006900         88  BI-ALERT-NOT-SENT            VALUE 'N'.
007000     05  BI-NOTES                      PIC X(60).
007100     05  BI-EXTERNAL-REF-ID            PIC X(20).
007200*    RESERVED FOR FUTURE BUDGET-ADMIN EXPANSION.                  *
007300     05  FILLER                       PIC X(20).
