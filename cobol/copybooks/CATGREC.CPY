000100*****************************************************************
000200*  CATGREC.CPY                                                  *
000300*  CATEGORY MASTER RECORD -- ONE ROW PER USER CATEGORY.         *
000400*  IS-INCOME SPLITS CATEGORIES INTO INCOME VS. EXPENSE FOR THE  *
000500*  CASHFLOW AND BUDGET-ACTUAL ROLL-UPS (PFB02, PFB03).          *
000600*****************************************************************
000700 01  CATEGORY-REC.
000800     05  CG-CATEGORY-ID             PIC X(36).
000900     05  CG-USER-ID                 PIC X(36).
001000     05  CG-CATEGORY-NAME           PIC X(100).
001100     05  CG-IS-INCOME               PIC X(01).
001200         88  CG-CATEGORY-IS-INCOME      VALUE 'Y'.
001300         88  CG-CATEGORY-IS-EXPENSE     VALUE 'N'.
001400     05  CG-IS-ACTIVE                PIC X(01).
001500         88  CG-CATEGORY-ACTIVE         VALUE 'Y'.
001600         88  CG-CATEGORY-INACTIVE       VALUE 'N'.
001700*-----------------------------------------------------------------*
001800*  THE FIELDS BELOW SUPPORT THE CATEGORY-ADMIN SCREEN'S OWN       *
001900*  NESTED-CATEGORY AND DISPLAY-ORDER FEATURES (TKT FB-0227);      *
002000*  NO PARAGRAPH IN THIS BATCH SUITE WALKS CG-PARENT-CATEGORY-ID   *
002100*  OR SORTS ON CG-SORT-SEQ -- EVERY REPORT PASS TREATS THE        *
002200*  CATEGORY TABLE AS A FLAT LIST KEYED ON CG-CATEGORY-ID.         *
002300*-----------------------------------------------------------------*
002400*    NESTED-CATEGORY AND ADMIN-SCREEN DISPLAY FIELDS.             *
002500     05  CG-PARENT-CATEGORY-ID      PIC X(36).
002600     05  CG-SORT-SEQ                PIC 9(04).
002700     05  CG-ICON-CD                 PIC X(10).
002800     05  CG-COLOR-CD                PIC X(07).
002900*    ROW-LEVEL CREATED/CHANGED STAMP -- ONLINE SCREEN ONLY.       *
003000     05  CG-CREATED-DATE            PIC 9(08).
003100     05  CG-CREATED-BY              PIC X(08).
003200     05  CG-LAST-CHANGED-DATE       PIC 9(08).
003300     05  CG-LAST-CHANGED-BY         PIC X(08).
003400*    'Y' FOR THE STARTER CATEGORIES SHIPPED WITH EVERY NEW         *
003500*    ACCOUNT; A USER CANNOT DELETE THESE FROM THE ADMIN SCREEN,   *
003600*    BUT THIS BATCH SUITE TREATS SYSTEM AND USER CATEGORIES       *
003700*    IDENTICALLY.                                                 *
003800     05  CG-SYSTEM-DEFINED-SW       PIC X(01).
003900         88  CG-IS-SYSTEM-DEFINED       VALUE 'Y'.
004000         88  CG-IS-USER-DEFINED         VALUE 'N'.
004100*    'Y' WHEN THE BUDGET-ADMIN SCREEN SHOULD PRE-SELECT THIS      *
004200*    CATEGORY FOR A NEW BUDGET; PFB02 BUILDS ITS CATEGORY TABLE   *
004300*    OFF EVERY ROW REGARDLESS OF THIS SWITCH.                     *
004400     05  CG-BUDGET-DEFAULT-SW       PIC X(01).
004500         88  CG-DEFAULTS-INTO-BUDGET    VALUE 'Y'.
004600         88  CG-NOT-DEFAULT                VALUE 'N'.
004700     05  CG-EXTERNAL-REF-CD         PIC X(20).
004800     05  CG-NOTES                   PIC X(60).
004900*    CARRIED OVER FROM THE RELEASE BEFORE PER-BUDGET PLANNED       *
005000*    AMOUNTS (BI-PLANNED-AMOUNT IN BUDGREC.CPY) EXISTED; NO        *
005100*    PARAGRAPH IN THIS BATCH SUITE READS IT ANY LONGER.            *
005200     05  CG-MONTHLY-TARGET-AMOUNT   PIC S9(13)V99.
005300*    RESERVED FOR FUTURE CATEGORY-ADMIN EXPANSION.                *
005400     05  FILLER                     PIC X(20).
005500*  ALTERNATE VIEW USED BY 1110-READ-CATEGORY IN PFB02 AND PFB03  *
005600*  TO LOAD CT-CATEGORY-ID AND CT-IS-INCOME-SW OFF THE MASTER ROW *
005700*  WITHOUT NAMING THE USER-ID AND ACTIVE-FLAG BYTES IN BETWEEN.  *
005800*  ADDED WHEN THE SPEND-BY-CATEGORY REPORT WENT LIVE (TKT        *
005900*  FB-0188).                                                     *
006000 01  CATEGORY-LOOKUP-VIEW REDEFINES CATEGORY-REC.
006100     05  CL-CATEGORY-ID             PIC X(36).
006200     05  FILLER                     PIC X(136).
006300     05  CL-INCOME-FLAG             PIC X(01).
006400     05  FILLER                     PIC X(207).
