000100*****************************************************************
000200*  DATEWRK.CPY                                                  *
000300*  SHOP-STANDARD RUN-DATE WORK AREA -- COPY INTO WORKING-STORAGE*
000400*  OF ANY BATCH PROGRAM THAT STAMPS A PRINTED REPORT HEADING    *
000500*  WITH THE DATE THE JOB RAN.  MAINTAINED BY THE BATCH/REPORTS  *
000600*  GROUP -- DO NOT CHANGE FIELD WIDTHS WITHOUT CHECKING EVERY   *
000700*  COPYING PROGRAM'S COLUMN-HEADING LINES.                      *
000800*****************************************************************
000900 01  WS-RUN-DATE-AND-TIME.
001000     05  WS-RUN-DATE.
001100         10  WS-RUN-DATE-CC         PIC 9(02).
001200         10  WS-RUN-DATE-YY         PIC 9(02).
001300         10  WS-RUN-DATE-MM         PIC 9(02).
001400         10  WS-RUN-DATE-DD         PIC 9(02).
001500     05  WS-RUN-TIME                PIC X(11).
001600     05  FILLER                     PIC X(01).
001700*-----------------------------------------------------------------*
001800*  THE FIELDS BELOW ARE THE SCHEDULER'S OWN RUN-IDENTIFICATION     *
001900*  BLOCK, BUNDLED INTO THIS COPYBOOK SO EVERY BATCH PROGRAM PICKS  *
002000*  THEM UP FOR FREE ALONGSIDE THE RUN DATE (TKT FB-0174).  NONE    *
002100*  OF PFB01/PFB02/PFB03 PRINT OR TEST THESE FIELDS -- THE VALUES   *
002200*  ARE SUPPLIED BY THE SCHEDULER'S JCL-EQUIVALENT WRAPPER, NOT BY  *
002300*  ANY PARAGRAPH IN THIS SUITE.                                    *
002400*-----------------------------------------------------------------*
002500     05  WS-RUN-JOB-NAME            PIC X(08).
002600     05  WS-RUN-ID                  PIC X(10).
002700     05  WS-RUN-OPERATOR-ID         PIC X(08).
002800*    WHICH OPERATIONS SHIFT SUBMITTED THE RUN.                    *
002900     05  WS-RUN-SHIFT-CD            PIC X(01).
003000         88  WS-RUN-SHIFT-1             VALUE '1'.
003100         88  WS-RUN-SHIFT-2             VALUE '2'.
003200         88  WS-RUN-SHIFT-3             VALUE '3'.
003300     05  WS-RUN-ENVIRONMENT-CD      PIC X(04).
003400         88  WS-RUN-ENV-IS-PROD         VALUE 'PROD'.
003500         88  WS-RUN-ENV-IS-TEST         VALUE 'TEST'.
003600         88  WS-RUN-ENV-IS-QA           VALUE 'QA  '.
003700     05  WS-RUN-STEP-NAME           PIC X(08).
003800*    'Y' WHEN THE SCHEDULER RESUBMITTED THIS STEP AFTER AN ABEND;  *
003900*    NO RESTART LOGIC LIVES IN THIS COPYBOOK'S COPYING PROGRAMS.   *
004000     05  WS-RUN-RESTART-SW          PIC X(01).
004100         88  WS-RUN-IS-RESTART          VALUE 'Y'.
004200         88  WS-RUN-IS-NOT-RESTART      VALUE 'N'.
004300     05  WS-RUN-SEQUENCE-NO         PIC 9(04).
004400*    RESERVED FOR FUTURE SCHEDULER-BLOCK EXPANSION.                *
004500     05  FILLER                     PIC X(20).
004600*  CCYY-ALONE VIEW OF THE RUN DATE, USED WHEN A JOB NEEDS TO     *
004700*  COMPARE THE RUN DATE AGAINST AN 9(8) POSTED-DATE FIELD        *
004800*  RATHER THAN PRINT IT ON A HEADING LINE -- ADDED 03/14/02 TO   *
004900*  SUPPORT THE TREND REPORT'S "ENDING WITH THE CURRENT MONTH"    *
005000*  RULE (TKT FB-0219).                                           *
005100 01  WS-RUN-DATE-CCYYMMDD REDEFINES WS-RUN-DATE-AND-TIME.
005200     05  WS-RUN-CCYYMMDD-NUM        PIC 9(08).
005300     05  FILLER                     PIC X(76).
