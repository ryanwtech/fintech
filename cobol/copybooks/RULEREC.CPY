000100*****************************************************************
000200*  RULEREC.CPY                                                  *
000300*  CATEGORIZATION RULE RECORD -- ONE ROW PER USER-DEFINED RULE. *
000400*  RULE-MASTER IS DELIVERED PRE-SORTED ASCENDING BY USER-ID     *
000500*  THEN PRIORITY; THE LOWEST PRIORITY NUMBER FOR A USER IS      *
000600*  EVALUATED FIRST.  ONLY ENABLED ('Y') RULES ARE CONSIDERED.   *
000700*  SEE PFB01 PARAGRAPH 2310-MATCH-RULES FOR THE EVALUATION.     *
000800*****************************************************************
000900 01  RULE-REC.
001000*    RU-RULE-ID IS THE RULE'S GUID, CARRIED STRAIGHT THROUGH     *
001100*    FROM THE RULES-ADMIN SCREEN -- NOT GENERATED BY THIS BATCH. *
001200     05  RU-RULE-ID                 PIC X(36).
001300*    RU-USER-ID TIES THE RULE TO ONE USER'S RULE SET; THE FEED   *
001400*    IS PRE-SORTED ON THIS FIELD SO THE LOAD PARAGRAPH CAN SKIP  *
001500*    ROWS THAT ARE NOT THE CURRENT RUN'S ACCOUNT OWNER.          *
001600     05  RU-USER-ID                 PIC X(36).
001700*    OPERATOR-FACING LABEL ONLY -- NEVER TESTED BY THIS BATCH.   *
001800     05  RU-RULE-NAME               PIC X(100).
001900*    LOWER NUMBER EVALUATES FIRST WITHIN A USER'S RULE SET.      *
002000     05  RU-PRIORITY                PIC 9(04).
002100*    'Y'/'N' SWITCH -- DISABLED RULES ARE SKIPPED AT LOAD TIME    *
002200*    SO THE IN-MEMORY RULE-TABLE NEVER HOLDS A DEAD RULE.        *
002300     05  RU-ENABLED                 PIC X(01).
002400         88  RU-IS-ENABLED              VALUE 'Y'.
002500         88  RU-IS-DISABLED             VALUE 'N'.
002600*    MERCHANT/DESCRIPTION SUBSTRING PATTERNS AND THE AND/OR      *
002700*    LOGIC COLUMN BETWEEN THEM -- SEE RULEREC'S HEADER BANNER.   *
002800     05  RU-MERCHANT-PATTERN        PIC X(100).
002900     05  RU-DESCRIPTION-PATTERN     PIC X(100).
003000     05  RU-LOGIC                   PIC X(03).
003100         88  RU-LOGIC-IS-AND            VALUE 'AND'.
003200         88  RU-LOGIC-IS-OR             VALUE 'OR ' '   '.
003300*    CATEGORY POSTED WHEN THIS RULE WINS THE MATCH.              *
003400     05  RU-TARGET-CATEGORY-ID      PIC X(36).
003500*-----------------------------------------------------------------*
003600*  THE FIELDS BELOW WERE ADDED FOR THE RULES-ADMIN SCREEN'S OWN   *
003700*  AUDIT TRAIL AND APPROVAL WORKFLOW (TKT FB-0141); NONE OF THEM  *
003800*  ARE READ BY PFB01 -- THE BATCH SUITE ONLY EVER EVALUATES AN    *
003900*  ENABLED RULE, REGARDLESS OF WHO WROTE IT OR WHEN.  CARRIED      *
004000*  HERE SO THE BATCH COPYBOOK STAYS IN STEP WITH THE ADMIN        *
004100*  SCREEN'S OWN RECORD LAYOUT AND THE FEED DOES NOT HAVE TO BE    *
004200*  TRIMMED BEFORE IT REACHES THIS JOB.                            *
004300*-----------------------------------------------------------------*
004400*    WHO/WHEN THE RULE WAS FIRST KEYED AND LAST TOUCHED.          *
004500     05  RU-CREATED-DATE            PIC 9(08).
004600     05  RU-CREATED-BY              PIC X(08).
004700     05  RU-LAST-CHANGED-DATE       PIC 9(08).
004800     05  RU-LAST-CHANGED-BY         PIC X(08).
004900     05  RU-LAST-CHANGED-TIME       PIC X(08).
005000*    BUMPED BY THE ADMIN SCREEN EVERY TIME THE RULE IS SAVED;     *
005100*    NOT TESTED OR INCREMENTED BY THIS BATCH SUITE.               *
005200     05  RU-CHANGE-SEQ              PIC 9(04).
005300*    HOW THE RULE CAME TO EXIST -- KEYED BY A USER, BULK-         *
005400*    IMPORTED FROM A SPREADSHEET, OR SYSTEM-SUGGESTED OFF PRIOR   *
005500*    CATEGORIZATION HISTORY.                                      *
005600     05  RU-SOURCE-CD               PIC X(01).
005700         88  RU-SOURCE-MANUAL           VALUE 'M'.
005800         88  RU-SOURCE-IMPORTED         VALUE 'I'.
005900         88  RU-SOURCE-SYS-GENERATED    VALUE 'S'.
006000*    SYSTEM-SUGGESTED RULES SIT IN 'P' UNTIL A USER ACCEPTS OR    *
006100*    REJECTS THEM ON THE ADMIN SCREEN; RU-ENABLED IS WHAT THIS    *
006200*    BATCH ACTUALLY HONORS, NOT RU-REVIEW-STATUS.                 *
006300     05  RU-REVIEW-STATUS           PIC X(01).
006400         88  RU-PENDING-REVIEW          VALUE 'P'.
006500         88  RU-REVIEWED                VALUE 'R'.
006600         88  RU-REJECTED                VALUE 'X'.
006700*    RESERVED FOR A FUTURE RELEASE THAT WOULD LET A RULE EXPIRE   *
006800*    OR TAKE EFFECT ON A FUTURE DATE; THIS BATCH SUITE HAS NO     *
006900*    EFFECTIVE-DATING LOGIC OF ITS OWN TODAY.                     *
007000     05  RU-EFFECTIVE-DATE          PIC 9(08).
007100     05  RU-EXPIRATION-DATE         PIC 9(08).
007200*    MAINTAINED BY THE ONLINE RULES-ADMIN SCREEN FOR ITS OWN      *
007300*    "MOST-USED RULES" DISPLAY -- NOT UPDATED BY THIS BATCH.      *
007400     05  RU-HIT-COUNT               PIC 9(07).
007500     05  RU-LAST-HIT-DATE           PIC 9(08).
007600*    CROSS-REFERENCE TO A RULE-TEMPLATE ID WHEN THIS RULE WAS     *
007700*    SEEDED FROM THE SHOP'S STANDARD STARTER RULE SET.            *
007800     05  RU-EXTERNAL-REF-ID         PIC X(20).
007900*    FREE-TEXT NOTE FIELD ON THE ADMIN SCREEN.                    *
008000     05  RU-NOTES                   PIC X(60).
008100*    LETS THE ADMIN SCREEN FLAG A RULE "ONLINE MATCH ONLY" --     *
008200*    NOT HONORED BY THIS BATCH TODAY (TKT FB-0141 DEFERRED THE    *
008300*    BATCH-SIDE CHECK; SEE THE RULEREC CHANGE LOG ABOVE).         *
008400     05  RU-BATCH-ELIGIBLE-SW       PIC X(01).
008500         88  RU-BATCH-ELIGIBLE          VALUE 'Y'.
008600         88  RU-BATCH-NOT-ELIGIBLE      VALUE 'N'.
008700*    RESERVED FOR FUTURE RULE-ENGINE EXPANSION -- DO NOT REUSE    *
008800*    WITHOUT CHECKING WITH THE RULES-ADMIN SCREEN TEAM FIRST.     *
008900     05  FILLER                     PIC X(40).
