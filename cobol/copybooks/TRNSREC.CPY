000100*****************************************************************
000200*  TRNSREC.CPY                                                  *
000300*  POSTED TRANSACTION MASTER RECORD.  ONE ROW PER TRANSACTION   *
000400*  POSTED BY PFB01; READ BY PFB02 (BUDGET ENRICHMENT) AND PFB03 *
000500*  (CASHFLOW/CATEGORY/TREND REPORTS).  FILE IS ORGANIZATION IS  *
000600*  RELATIVE SO PFB01 CAN APPEND AT THE NEXT RRN WHILE STILL     *
000700*  SUPPORTING A FULL-TABLE LOAD FOR THE DUPLICATE-CHECK AND     *
000800*  THE REPORTING PASSES.                                        *
000900*****************************************************************
001000 01  TRANSACTION-REC.
001100*    PRIMARY KEY OFF THE ONLINE SYSTEM -- NOT REGENERATED HERE.  *
001200     05  TR-TXN-ID                  PIC X(36).
001300     05  TR-ACCOUNT-ID               PIC X(36).
001400     05  TR-CATEGORY-ID              PIC X(36).
001500     05  TR-AMOUNT                   PIC S9(13)V99.
001600     05  TR-DESCRIPTION               PIC X(500).
001700     05  TR-MERCHANT                  PIC X(255).
001800     05  TR-POSTED-DATE                PIC 9(08).
001900     05  TR-TXN-TYPE                   PIC X(06).
002000         88  TR-TYPE-CREDIT                 VALUE 'CREDIT'.
002100         88  TR-TYPE-DEBIT                  VALUE 'DEBIT '.
002200     05  TR-TXN-STATUS                 PIC X(10).
002300         88  TR-STATUS-PENDING              VALUE 'PENDING'.
002400         88  TR-STATUS-CLEARED              VALUE 'CLEARED'.
002500         88  TR-STATUS-RECONCILED           VALUE 'RECONCILED'.
002600     05  TR-EXTERNAL-ID                 PIC X(40).
002700*-----------------------------------------------------------------*
002800*  THE FIELDS BELOW WERE ADDED ACROSS SEVERAL RELEASES AS THE     *
002900*  ONLINE IMPORT AND CATEGORIZATION-REVIEW SCREENS GREW THEIR OWN *
003000*  AUDIT NEEDS (TKT FB-0205, FB-0241, FB-0268).  THIS BATCH SUITE *
003100*  ONLY EVER READS TR-CATEGORY-ID, TR-AMOUNT, TR-POSTED-DATE AND  *
003200*  TR-TXN-TYPE OUT OF THE FIELDS BELOW THIS BANNER -- CARRIED     *
003300*  HERE ONLY SO THE FLAT-FILE LAYOUT MATCHES THE ONLINE SYSTEM'S  *
003400*  OWN TRANSACTION TABLE COLUMN FOR COLUMN.                       *
003500*-----------------------------------------------------------------*
003600*    WHICH IMPORT RUN BROUGHT THIS ROW IN, AND HOW.               *
003700     05  TR-IMPORT-BATCH-ID            PIC X(36).
003800     05  TR-IMPORT-SOURCE-CD           PIC X(01).
003900         88  TR-IMPORT-SRC-FILE             VALUE 'F'.
004000         88  TR-IMPORT-SRC-API              VALUE 'A'.
004100         88  TR-IMPORT-SRC-MANUAL           VALUE 'M'.
004200     05  TR-IMPORT-DATE                PIC 9(08).
004300*    ROW-LEVEL CREATED/CHANGED STAMP -- ONLINE SCREEN ONLY.       *
004400     05  TR-CREATED-DATE               PIC 9(08).
004500     05  TR-CREATED-TIME               PIC X(08).
004600     05  TR-LAST-CHANGED-DATE          PIC 9(08).
004700     05  TR-LAST-CHANGED-BY            PIC X(08).
004800*    HOW TR-CATEGORY-ID GOT SET -- A RULE MATCH, A USER           *
004900*    OVERRIDE ON THE REVIEW SCREEN, OR STILL UNCATEGORIZED.       *
005000*    PFB01 DOES NOT SET THIS FIELD; IT IS AN ONLINE-SIDE COLUMN.  *
005100     05  TR-CATEGORIZATION-SRC         PIC X(01).
005200         88  TR-CATZN-BY-RULE               VALUE 'R'.
005300         88  TR-CATZN-BY-USER               VALUE 'M'.
005400         88  TR-CATZN-NONE                  VALUE 'U'.
005500     05  TR-MATCHED-RULE-ID             PIC X(36).
005600*    SET BY THE ONLINE RECONCILE SCREEN; THIS BATCH SUITE HAS NO  *
005700*    RECONCILIATION LOGIC OF ITS OWN.                             *
005800     05  TR-RECONCILED-DATE             PIC 9(08).
005900*    FREE-TEXT MEMO AND TWO USER-DEFINED TAGS FROM THE REVIEW     *
006000*    SCREEN -- NEITHER IS PRINTED OR TESTED BY ANY REPORT PASS.   *
006100     05  TR-NOTES                       PIC X(60).
006200     05  TR-TAG-1                       PIC X(20).
006300     05  TR-TAG-2                       PIC X(20).
006400*    POINTS BACK AT AN EARLIER TXN-ID WHEN THE ONLINE DUPLICATE-  *
006500*    RESOLUTION SCREEN MERGES TWO IMPORTED ROWS TOGETHER.         *
006600     05  TR-DUPLICATE-OF-TXN-ID         PIC X(36).
006700*    SINGLE-CURRENCY SHOP TODAY -- CARRIED FOR THE MULTI-CURRENCY *
006800*    RELEASE THAT KEEPS GETTING PUSHED OUT A QUARTER.             *
006900     05  TR-CURRENCY-CD                 PIC X(03) VALUE 'USD'.
007000*    RESERVED FOR FUTURE ONLINE-SIDE EXPANSION.                   *
007100     05  FILLER                         PIC X(30).
007200*  TR-POSTED-DATE-PARTS GIVES A CENTURY/YEAR/MONTH/DAY VIEW OF    *
007300*  THE POSTING DATE.  PFB01 USES TR-DATE-CC TO CATCH A FEED THAT *
007400*  EVER REGRESSES BEHIND THE Y2K FIX AND SUPPLIES A 2-DIGIT YEAR *
007500*  (TKT FB-0188); REPORT PASSES THAT NEED THE PARTS OFF A TABLE  *
007600*  ROW REFERENCE-MODIFY TT-POSTED-DATE DIRECTLY SINCE THIS VIEW   *
007700*  ONLY APPLIES TO THE TRANSACTION-MASTER RECORD ITSELF.          *
007800 01  TR-POSTED-DATE-PARTS REDEFINES TRANSACTION-REC.
007900     05  FILLER                      PIC X(36).
008000     05  FILLER                      PIC X(36).
008100     05  FILLER                      PIC X(36).
008200     05  FILLER                      PIC X(15).
008300     05  FILLER                      PIC X(500).
008400     05  FILLER                      PIC X(255).
008500     05  TR-DATE-CC                  PIC 9(02).
008600     05  TR-DATE-YY                  PIC 9(02).
008700     05  TR-DATE-MM                  PIC 9(02).
008800     05  TR-DATE-DD                  PIC 9(02).
008900     05  FILLER                      PIC X(347).
